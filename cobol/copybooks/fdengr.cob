000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR ENGINEER        *
000400*          MASTER FILE                  *
000500*    USES ENG-ID AS KEY                 *
000600*****************************************
000700* FILE SIZE 90 BYTES (86 DATA + 4 EXPANSION).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 VBC - CREATED.
001200* 06/02/26 VBC - ADDED ENG-SEARCH-NAME IDEA, DROPPED, NO RULE
001300*                CALLS FOR NAME SEARCH, NOT WORTH THE BYTES.
001400*
001500 01  LCX-ENGINEER-RECORD.
001600     03  ENG-ID                PIC 9(6).
001700*        UNIQUE ENGINEER KEY
001800     03  ENG-EMPLOYEE-NO       PIC X(10).
001900*        UNIQUE, E.G. "E100"
002000     03  ENG-NAME              PIC X(30).
002100*        FULL NAME
002200     03  ENG-EMAIL             PIC X(40).
002300*        UNIQUE EMAIL ADDRESS
002400     03  FILLER                PIC X(04).
002500*        EXPANSION
