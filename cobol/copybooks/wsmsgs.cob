000100*****************************************
000200*                                       *
000300* COMMON WARNING MESSAGE LITERALS       *
000400*    PRINTED TO SYSOUT, NEVER STOP RUN  *
000500*    SEE R11 INPUT VALIDATION.          *
000600*****************************************
000700* 06/02/26 VBC - CREATED FROM OLD WSPYCHK ERROR-MESSAGES SHAPE.
000800* 14/02/26 VBC - ADDED LCX006/007 FOR THE DOC-ACK DUPLICATE, R6.
000900* 22/02/26 VBC - ADDED SY022 FOR THE CCYY RANGE CHECK LCX000
001000*                NOW DOES ON COMPLETION/DOC-ACK TIMESTAMPS.
001100*
001200 01  LCX-MESSAGES.
001300*        SYSTEM WIDE
001400     03  SY021           PIC X(46) VALUE
001500         "SY021 Table occurs limit exceeded, see WSTABLES".
001600     03  SY022           PIC X(46) VALUE
001700         "SY022 Timestamp CCYY out of range, row suspect".
001800*
001900*        LCXTRAN EDIT, R11
002000*
002100     03  LCX001          PIC X(46) VALUE
002200         "LCX001 Transaction rejected - invalid engineer id".
002300     03  LCX002          PIC X(46) VALUE
002400         "LCX002 Transaction rejected - invalid lab id".
002500     03  LCX003          PIC X(46) VALUE
002600         "LCX003 Transaction rejected - engineer not on file".
002700     03  LCX004          PIC X(46) VALUE
002800         "LCX004 Transaction rejected - lab not on file".
002900     03  LCX005          PIC X(46) VALUE
003000         "LCX005 Transaction rejected - unknown transaction type".
003100*
003200*        DOC-ACK, R6
003300*
003400     03  LCX006          PIC X(46) VALUE
003500         "LCX006 Document already acknowledged - ignored".
003600     03  LCX007          PIC X(46) VALUE
003700         "LCX007 Document not on file - ack rejected".
003800*
003900*        MANUAL-DECISIONS, R5
004000*
004100     03  LCX008          PIC X(46) VALUE
004200         "LCX008 No pending request on file to cancel".
004300*
004400 01  LCX-MSG-CODE        PIC 999.
