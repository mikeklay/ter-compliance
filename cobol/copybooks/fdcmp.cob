000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR TRAINING        *
000400*      COMPLETION FILE                  *
000500*    UNIQUE ON ENG+COURSE+DATE-TAKEN    *
000600*    LATEST DATE-TAKEN PER (ENG,CRS)    *
000700*    GOVERNS COMPLIANCE - SEE LCX920.   *
000800*****************************************
000900* FILE SIZE 64 BYTES (60 DATA + 4 EXPANSION).
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 04/02/26 VBC - CREATED.
001400* 06/02/26 VBC - ADDED CMP-TAKEN-PARTS REDEFINES FOR ADD-MONTHS.
001500*
001600 01  LCX-COMPLETION-RECORD.
001700     03  CMP-ENGINEER-ID       PIC 9(6).
001800     03  CMP-COURSE-ID         PIC 9(6).
001900     03  CMP-DATE-TAKEN        PIC 9(8).
002000*        CCYYMMDD, DATE COURSE TAKEN
002100     03  CMP-TAKEN-PARTS REDEFINES CMP-DATE-TAKEN.
002200         05  CMP-TAKEN-CCYY    PIC 9(4).
002300         05  CMP-TAKEN-MM      PIC 99.
002400         05  CMP-TAKEN-DD      PIC 99.
002500     03  CMP-CERT-REF          PIC X(40).
002600*        OPTIONAL, SPACES IF NONE
002700     03  FILLER                PIC X(04).
002800*        EXPANSION
