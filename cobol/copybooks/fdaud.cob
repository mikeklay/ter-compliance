000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR AUDIT LOG       *
000400*         FILE (APPEND ONLY)            *
000500*    CHRONOLOGICAL, NEVER REWRITTEN -   *
000600*    EVERY STATE CHANGE WRITES ONE ROW. *
000700*****************************************
000800* FILE SIZE 140 BYTES (136 DATA + 4 EXPANSION).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/02/26 VBC - CREATED.
001300* 09/02/26 VBC - ADDED AUD-AT-PARTS REDEFINES, MATCH
001400*                FDDACK/FDLACC.
001500* 24/02/26 VBC - ADDED 88-LEVELS ON AUD-ACTION AND AUD-ENTITY,
001600*                WERE PLAIN COMMENTS ONLY.  CORRECTED THE
001700*                AUD-ENTITY-KEY EXAMPLE - LCX010/LCX020 NOW
001800*                BUILD IT AS ONE 12-DIGIT GROUP, NO COLON.
001900*
002000 01  LCX-AUDIT-RECORD.
002100     03  AUD-AT                PIC 9(14).
002200*        CCYYMMDDHHMMSS
002300     03  AUD-AT-PARTS REDEFINES AUD-AT.
002400         05  AUD-AT-DATE       PIC 9(8).
002500         05  AUD-AT-TIME       PIC 9(6).
002600     03  AUD-ACTOR-ID          PIC 9(6).
002700*        ACTING USER, ZERO = SYSTEM/BATCH
002800     03  AUD-ACTION            PIC X(20).
002900*        AUTO_ACTIVATE ETC
003000         88  AUD-ACTION-AUTO-ACTIVATE  VALUE "AUTO_ACTIVATE".
003100         88  AUD-ACTION-AUTO-REVOKE    VALUE "AUTO_REVOKE".
003200         88  AUD-ACTION-ACK-DOCUMENT   VALUE "ACK_DOCUMENT".
003300         88  AUD-ACTION-SAVE-METRICS   VALUE "SAVE_METRICS".
003400         88  AUD-ACTION-REQUEST-ACCESS VALUE "REQUEST_ACCESS".
003500         88  AUD-ACTION-APPROVE-ACCESS VALUE "APPROVE_ACCESS".
003600         88  AUD-ACTION-REVOKE-ACCESS  VALUE "REVOKE_ACCESS".
003700     03  AUD-ENTITY            PIC X(16).
003800*        LAB_ACCESS ETC
003900         88  AUD-ENTITY-LAB-ACCESS     VALUE "LAB_ACCESS".
004000         88  AUD-ENTITY-DOCUMENT-ACK   VALUE "DOCUMENT_ACK".
004100         88  AUD-ENTITY-LAB-METRICS    VALUE "LAB_METRICS".
004200     03  AUD-ENTITY-KEY        PIC X(20).
004300*        E.G. "000001000002", ENGINEER/LAB OR SIMILAR PAIR
004400*        PACKED SIDE BY SIDE, SEE LCX010 3000-WRITE-AUDIT.
004500     03  AUD-META              PIC X(60).
004600*        FREE-FORM DETAIL
004700     03  FILLER                PIC X(04).
004800*        EXPANSION
