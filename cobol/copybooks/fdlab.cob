000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR LAB             *
000400*          MASTER FILE                  *
000500*    USES LAB-ID AS KEY                 *
000600*****************************************
000700* FILE SIZE 52 BYTES (49 DATA + 3 EXPANSION).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 VBC - CREATED.
001200*
001300 01  LCX-LAB-RECORD.
001400     03  LAB-ID                PIC 9(6).
001500*        UNIQUE LAB KEY
001600     03  LAB-CODE              PIC X(10).
001700*        E.G. "LAB-EE"
001800     03  LAB-NAME              PIC X(30).
001900     03  LAB-GRACE-DAYS        PIC 9(3).
002000*        ADDED TO EVERY DUE DATE, GE ZERO
002100     03  FILLER                PIC X(03).
002200*        EXPANSION
