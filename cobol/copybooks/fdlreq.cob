000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR LAB REQUIREMENT *
000400*        CONFIGURATION FILE             *
000500*    UNIQUE ON REQ-LAB-ID + REQ-CRS-ID  *
000600*****************************************
000700* FILE SIZE 17 BYTES (15 DATA + 2 EXPANSION).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 VBC - CREATED.
001200* 05/02/26 VBC - CONFIRMED SORT ORDER IS LAB THEN COURSE.
001300*
001400 01  LCX-LAB-REQUIREMENT-RECORD.
001500     03  REQ-LAB-ID            PIC 9(6).
001600*        LAB THIS REQUIREMENT BELONGS TO
001700     03  REQ-COURSE-ID         PIC 9(6).
001800*        REQUIRED COURSE
001900     03  REQ-VALID-MONTHS      PIC 9(3).
002000*        PER-LAB OVERRIDE, ZERO = USE COURSE DEFAULT
002100     03  FILLER                PIC X(02).
002200*        EXPANSION
