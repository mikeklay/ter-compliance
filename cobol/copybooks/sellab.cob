000100* 04/02/26 VBC - CREATED.
000200     SELECT LAB-FILE         ASSIGN TO "LAB"
000300                             ORGANIZATION IS LINE SEQUENTIAL
000400                             FILE STATUS  IS LAB-STATUS.
