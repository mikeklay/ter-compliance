000100*****************************************
000200*                                       *
000300* TRANSACTION WORK AREA                 *
000400*    ONE LCXTRAN RECORD DRIVES ONE OF   *
000500*    REQUEST/CANCEL/APPROVE/REVOKE/     *
000600*    ACK/METRICS - SEE LCX020.          *
000700*    SHAPE FOLLOWS THE OLD WSCALL.COB   *
000800*    WS-CALLING-DATA HABIT OF A FIXED   *
000900*    FUNCTION/SUB-FUNCTION PAIR.        *
001000*****************************************
001100* 06/02/26 VBC - CREATED FROM OLD WSCALL SHELL.
001200* 12/02/26 VBC - ADDED TRN-ASOF, OPTIONAL, FOR METRICS TXNS.
001300*
001400 01  LCX-TRANSACTION-RECORD.
001500     03  TRN-TYPE              PIC X(08).
001600*        REQUEST/CANCEL/APPROVE/REVOKE/ACK/METRICS
001700     03  TRN-ENGINEER-ID       PIC X(06).
001800*        LEFT AS X FOR R11 EDIT
001900     03  TRN-LAB-ID            PIC X(06).
002000     03  TRN-DOCUMENT-ID       PIC X(06).
002100*        ACK TXNS ONLY
002200     03  TRN-VERSION           PIC X(03).
002300*        ACK TXNS ONLY
002400     03  TRN-UTILIZATION       PIC X(03).
002500*        METRICS TXNS ONLY
002600     03  TRN-CONDITION         PIC X(03).
002700*        METRICS TXNS ONLY
002800     03  TRN-ACTIVITY          PIC X(03).
002900*        METRICS TXNS ONLY
003000     03  TRN-ASOF              PIC X(08).
003100*        METRICS TXNS, SPACES = TODAY
003200     03  FILLER                PIC X(08).
003300*        EXPANSION
003400*
003500 01  WS-TRN-EDITED.
003600     03  WS-TRN-ENGINEER-ID    PIC 9(6).
003700     03  WS-TRN-LAB-ID         PIC 9(6).
003800     03  WS-TRN-DOCUMENT-ID    PIC 9(6).
003900     03  WS-TRN-VERSION        PIC 9(3).
004000     03  WS-TRN-UTILIZATION    PIC S9(4) COMP.
004100     03  WS-TRN-CONDITION      PIC S9(4) COMP.
004200     03  WS-TRN-ACTIVITY       PIC S9(4) COMP.
004300     03  WS-TRN-ASOF           PIC 9(8).
004400     03  WS-TRN-VALID          PIC X     VALUE "Y".
004500         88  WS-TRN-IS-VALID             VALUE "Y".
004600         88  WS-TRN-IS-INVALID           VALUE "N".
