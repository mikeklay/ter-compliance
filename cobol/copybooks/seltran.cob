000100* 06/02/26 VBC - CREATED.
000200     SELECT TRANSACTION-FILE ASSIGN TO "LCXTRAN"
000300                             ORGANIZATION IS LINE SEQUENTIAL
000400                             FILE STATUS  IS TRN-STATUS.
