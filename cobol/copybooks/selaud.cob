000100* 04/02/26 VBC - CREATED.
000200* 09/02/26 VBC - APPEND ONLY, OPENED EXTEND, SEE AUD-WRITING
000300*                PARAS.
000400     SELECT AUDIT-FILE       ASSIGN TO "AUDITLOG"
000500                             ORGANIZATION IS LINE SEQUENTIAL
000600                             FILE STATUS  IS AUD-STATUS.
