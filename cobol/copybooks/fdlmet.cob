000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR LAB METRICS     *
000400*      DAILY SNAPSHOT FILE              *
000500*    UNIQUE ON LAB + ASOF, RE-SAVE      *
000600*    SAME DAY OVERWRITES - SEE R7.      *
000700*****************************************
000800* FILE SIZE 27 BYTES (23 DATA + 4 EXPANSION).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/02/26 VBC - CREATED.
001300*
001400 01  LCX-LAB-METRICS-RECORD.
001500     03  MET-LAB-ID            PIC 9(6).
001600     03  MET-ASOF              PIC 9(8).
001700*        SNAPSHOT DATE CCYYMMDD
001800     03  MET-UTILIZATION       PIC 9(3).
001900*        0-100 PCT, CLAMPED PER R7
002000     03  MET-CONDITION         PIC 9(3).
002100*        0-100 PCT, CLAMPED PER R7
002200     03  MET-ACTIVITY          PIC 9(3).
002300*        0-100 PCT, CLAMPED PER R7
002400     03  FILLER                PIC X(04).
002500*        EXPANSION
