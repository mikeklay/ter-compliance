000100*****************************************
000200*                                       *
000300* IN-MEMORY MASTER TABLES               *
000400*    LOADED AT START-OF-DAY BY LCX000   *
000500*    FROM THE SORTED MASTER FILES SO    *
000600*    THAT LAB/COURSE/ENGINEER/DOCUMENT  *
000700*    LOOKUPS ARE BINARY-SEARCHABLE      *
000800*    INSTEAD OF RE-READING THE FILES    *
000900*    FOR EVERY ACCESS RECORD.           *
001000*****************************************
001100* 05/02/26 VBC - CREATED, SPLIT OUT OF OLD MULTI-SYSTEM
001200*                WSNAMES/WSFINAL FILE-NAME TABLES, NOT NEEDED.
001300* 10/02/26 VBC - SIZED OCCURS FOR DEMO VOLUMES, SEE SY021 IF
001400*                EXCEEDED.
001500* 18/02/26 VBC - CMP/DACK TABLES ARE NOT KEY-SORTED, FILE ORDER
001600*                IS "ANY" PER R10, SO THESE STAY A LINEAR SCAN
001700*                TABLE.
001800* 28/02/26 VBC - WIDENED WS-LACC-T-REASON 16 TO 18 TO MATCH
001900*                FDLACC.COB'S ACC-REASON-CODE - WAS CLIPPING
002000*                "OUT_OF_COMPLIANCE" ON EVERY LOAD/STORE ROUND
002100*                TRIP AND WRITING THE TRUNCATED VALUE BACK OUT.
002200* 28/02/26 VBC - REVERSED THE ABOVE - FDLACC.COB'S ACC-REASON-
002300*                CODE WENT BACK TO 16, FIXED 50-BYTE FILE
002400*                LAYOUT HAS NO ROOM TO WIDEN, SO THIS IN-MEMORY
002500*                COPY MUST MATCH OR LCX000 LOADS PAST COLUMN 16.
002600*
002700 01  WS-LAB-TABLE.
002800     03  WS-LAB-CNT            PIC 9(4)  COMP  VALUE ZERO.
002900     03  WS-LAB-TAB            OCCURS 0 TO 50 TIMES
003000                               DEPENDING ON WS-LAB-CNT
003100                               ASCENDING KEY WS-LAB-T-ID
003200                               INDEXED BY WS-LAB-IX.
003300         05  WS-LAB-T-ID       PIC 9(6).
003400         05  WS-LAB-T-CODE     PIC X(10).
003500         05  WS-LAB-T-NAME     PIC X(30).
003600         05  WS-LAB-T-GRACE    PIC 9(3).
003700*
003800 01  WS-COURSE-TABLE.
003900     03  WS-CRS-CNT            PIC 9(4)  COMP  VALUE ZERO.
004000     03  WS-CRS-TAB            OCCURS 0 TO 200 TIMES
004100                               DEPENDING ON WS-CRS-CNT
004200                               ASCENDING KEY WS-CRS-T-ID
004300                               INDEXED BY WS-CRS-IX.
004400         05  WS-CRS-T-ID       PIC 9(6).
004500         05  WS-CRS-T-CODE     PIC X(10).
004600         05  WS-CRS-T-NAME     PIC X(30).
004700         05  WS-CRS-T-MONTHS   PIC 9(3).
004800*
004900 01  WS-LAB-REQ-TABLE.
005000     03  WS-LREQ-CNT           PIC 9(5)  COMP  VALUE ZERO.
005100     03  WS-LREQ-TAB           OCCURS 0 TO 1000 TIMES
005200                               DEPENDING ON WS-LREQ-CNT
005300                               ASCENDING KEY WS-LREQ-T-LAB
005400                                             WS-LREQ-T-CRS
005500                               INDEXED BY WS-LREQ-IX.
005600         05  WS-LREQ-T-LAB     PIC 9(6).
005700         05  WS-LREQ-T-CRS     PIC 9(6).
005800         05  WS-LREQ-T-MONTHS  PIC 9(3).
005900*
006000 01  WS-DOCUMENT-TABLE.
006100     03  WS-DOC-CNT            PIC 9(5)  COMP  VALUE ZERO.
006200     03  WS-DOC-TAB            OCCURS 0 TO 1000 TIMES
006300                               DEPENDING ON WS-DOC-CNT
006400                               ASCENDING KEY WS-DOC-T-ID
006500                               INDEXED BY WS-DOC-IX.
006600         05  WS-DOC-T-ID       PIC 9(6).
006700         05  WS-DOC-T-LAB      PIC 9(6).
006800         05  WS-DOC-T-TITLE    PIC X(30).
006900         05  WS-DOC-T-VERSION  PIC 9(3).
007000         05  WS-DOC-T-MANDREQ  PIC X(01).
007100*
007200 01  WS-ENGINEER-TABLE.
007300     03  WS-ENGR-CNT           PIC 9(5)  COMP  VALUE ZERO.
007400     03  WS-ENGR-TAB           OCCURS 0 TO 5000 TIMES
007500                               DEPENDING ON WS-ENGR-CNT
007600                               ASCENDING KEY WS-ENGR-T-ID
007700                               INDEXED BY WS-ENGR-IX.
007800         05  WS-ENGR-T-ID      PIC 9(6).
007900         05  WS-ENGR-T-EMPNO   PIC X(10).
008000         05  WS-ENGR-T-NAME    PIC X(30).
008100         05  WS-ENGR-T-EMAIL   PIC X(40).
008200*
008300* COMPLETION AND DOCUMENT-ACK TABLES ARE LOADED IN FILE ORDER
008400* (NOT SORTED) AS THE FILES CARRY NO ORDERING GUARANTEE, SEE R10,
008500* SCANNED IN FULL BY LCX920/LCX050 FOR EACH LOOKUP NEEDED.
008600*
008700 01  WS-COMPLETION-TABLE.
008800     03  WS-CMP-CNT            PIC 9(5)  COMP  VALUE ZERO.
008900     03  WS-CMP-TAB            OCCURS 0 TO 20000 TIMES
009000                               DEPENDING ON WS-CMP-CNT
009100                               INDEXED BY WS-CMP-IX.
009200         05  WS-CMP-T-ENG      PIC 9(6).
009300         05  WS-CMP-T-CRS      PIC 9(6).
009400         05  WS-CMP-T-TAKEN    PIC 9(8).
009500         05  WS-CMP-T-CERT     PIC X(40).
009600*
009700 01  WS-DOCUMENT-ACK-TABLE.
009800     03  WS-DACK-CNT           PIC 9(5)  COMP  VALUE ZERO.
009900     03  WS-DACK-TAB           OCCURS 0 TO 20000 TIMES
010000                               DEPENDING ON WS-DACK-CNT
010100                               INDEXED BY WS-DACK-IX.
010200         05  WS-DACK-T-ENG     PIC 9(6).
010300         05  WS-DACK-T-DOC     PIC 9(6).
010400         05  WS-DACK-T-VER     PIC 9(3).
010500         05  WS-DACK-T-AT      PIC 9(14).
010600*
010700* LAB-ACCESS AND LAB-METRICS ARE THE TWO "LIVE" FILES LCX020
010800* FINDS-OR-APPENDS AGAINST, SO THEY ARE KEPT AS A FULL IN-MEMORY
010900* WORKING COPY FOR THE LIFE OF THE RUN AND REWRITTEN ONCE AT
011000* END OF JOB - THIS IS ALSO THE TABLE THE REPORT PROGRAMS SCAN.
011100*
011200 01  WS-LAB-ACCESS-TABLE.
011300     03  WS-LACC-CNT           PIC 9(5)  COMP  VALUE ZERO.
011400     03  WS-LACC-TAB           OCCURS 0 TO 10000 TIMES
011500                               DEPENDING ON WS-LACC-CNT
011600                               INDEXED BY WS-LACC-IX.
011700         05  WS-LACC-T-ENG     PIC 9(6).
011800         05  WS-LACC-T-LAB     PIC 9(6).
011900         05  WS-LACC-T-STATUS  PIC X(08).
012000         05  WS-LACC-T-REASON  PIC X(16).
012100         05  WS-LACC-T-EFF     PIC 9(14).
012200*
012300 01  WS-LAB-METRICS-TABLE.
012400     03  WS-MET-CNT            PIC 9(4)  COMP  VALUE ZERO.
012500     03  WS-MET-TAB            OCCURS 0 TO 500 TIMES
012600                               DEPENDING ON WS-MET-CNT
012700                               INDEXED BY WS-MET-IX.
012800         05  WS-MET-T-LAB      PIC 9(6).
012900         05  WS-MET-T-ASOF     PIC 9(8).
013000         05  WS-MET-T-UTIL     PIC 9(3).
013100         05  WS-MET-T-COND     PIC 9(3).
013200         05  WS-MET-T-ACTV     PIC 9(3).
