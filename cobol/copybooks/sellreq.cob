000100* 04/02/26 VBC - CREATED.
000200* 26/02/26 VBC - FD NAME MUST MATCH LCX000'S FD ENTRY, RENAMED
000300*                FROM LAB-REQ-FILE TO LAB-REQUIREMENT-FILE.
000400     SELECT LAB-REQUIREMENT-FILE ASSIGN TO "LABREQ"
000500                             ORGANIZATION IS LINE SEQUENTIAL
000600                             FILE STATUS  IS LREQ-STATUS.
