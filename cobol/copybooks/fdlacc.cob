000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR LAB ACCESS      *
000400*         STATE FILE                    *
000500*    AT MOST ONE ROW PER ENG+LAB+STATUS *
000600*    A TRANSITION REWRITES THE ROW, SEE *
000700*    LCX920 9000-ENSURE-STATE.          *
000800*****************************************
000900* FILE SIZE 50 BYTES EXACT, PER THE FILE LAYOUT SPEC - NO
001000* EXPANSION ROOM LEFT, SEE 28/02/26 BELOW.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 04/02/26 VBC - CREATED.
001500* 08/02/26 VBC - ADDED ACC-EFF-PARTS REDEFINES.
001600* 24/02/26 VBC - ADDED 88-LEVELS ON ACC-STATUS AND
001700*                ACC-REASON-CODE, WERE PLAIN COMMENTS ONLY.
001800*                WIDENED ACC-REASON-CODE 16 TO 18, THE
001900*                OUT-OF-COMPLIANCE LITERAL WAS CLIPPING
002000*                2 BYTES OFF THE BACK, TOOK 2 FROM EXPANSION.
002100* 28/02/26 VBC - REVERSED THE ABOVE WIDENING ON REQUEST - THE
002200*                FILE LAYOUT IS A FIXED 50-BYTE CONTRACT OTHER
002300*                JOBS READ BY POSITION, SO ACC-REASON-CODE GOES
002400*                BACK TO 16 AND THE EXPANSION FILLER THAT WAS
002500*                BORROWED FROM IS DROPPED RATHER THAN RESTORED -
002600*                THERE IS NO SPARE ROOM IN THE 50 BYTES FOR IT.
002700*                "OUT_OF_COMPLIANCE" WILL CLIP AGAIN ON ANY
002800*                REASON-CODE DISPLAY OR REPORT COLUMN THAT SHOWS
002900*                IT IN FULL - RAISED BACK TO WHOEVER OWNS THE
003000*                LAYOUT, NOT OURS TO WIDEN UNILATERALLY.
003100*
003200 01  LCX-LAB-ACCESS-RECORD.
003300     03  ACC-ENGINEER-ID       PIC 9(6).
003400     03  ACC-LAB-ID            PIC 9(6).
003500     03  ACC-STATUS            PIC X(08).
003600         88  ACC-STATUS-PENDING     VALUE "PENDING ".
003700         88  ACC-STATUS-ACTIVE      VALUE "ACTIVE  ".
003800         88  ACC-STATUS-REVOKED     VALUE "REVOKED ".
003900     03  ACC-REASON-CODE       PIC X(16).
004000*        REQUESTED ETC, SPACES = NONE
004100         88  ACC-REASON-NONE            VALUE SPACES.
004200         88  ACC-REASON-REQUESTED       VALUE
004300             "REQUESTED       ".
004400         88  ACC-REASON-OUT-OF-COMPLY   VALUE
004500             "OUT_OF_COMPLIANC".
004600     03  ACC-EFFECTIVE-AT      PIC 9(14).
004700*        CCYYMMDDHHMMSS OF LAST CHANGE
004800     03  ACC-EFF-PARTS REDEFINES ACC-EFFECTIVE-AT.
004900         05  ACC-EFF-DATE      PIC 9(8).
005000         05  ACC-EFF-TIME      PIC 9(6).
