000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR DOCUMENT        *
000400*      ACKNOWLEDGEMENT FILE             *
000500*    UNIQUE ON ENG+DOCUMENT+VERSION     *
000600*    APPENDED ONLY - SEE R6.            *
000700*****************************************
000800* FILE SIZE 33 BYTES (29 DATA + 4 EXPANSION).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/02/26 VBC - CREATED.
001300* 07/02/26 VBC - ADDED ACK-AT-PARTS REDEFINES FOR REPORT HEADING.
001400*
001500 01  LCX-DOCUMENT-ACK-RECORD.
001600     03  ACK-ENGINEER-ID       PIC 9(6).
001700     03  ACK-DOCUMENT-ID       PIC 9(6).
001800     03  ACK-VERSION           PIC 9(3).
001900*        VERSION ACKNOWLEDGED
002000     03  ACK-AT                PIC 9(14).
002100*        CCYYMMDDHHMMSS
002200     03  ACK-AT-PARTS REDEFINES ACK-AT.
002300         05  ACK-AT-DATE       PIC 9(8).
002400         05  ACK-AT-TIME       PIC 9(6).
002500     03  FILLER                PIC X(04).
002600*        EXPANSION
