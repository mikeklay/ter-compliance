000100* 04/02/26 VBC - CREATED.
000200* 08/02/26 VBC - LABMETRICS REWRITTEN SAME AS LABACCESS, SEE
000300*                SELLACC.
000400     SELECT LAB-METRICS-FILE ASSIGN TO "LABMETRICS"
000500                             ORGANIZATION IS LINE SEQUENTIAL
000600                             FILE STATUS  IS LMET-STATUS.
000700*
000800     SELECT LAB-METRICS-OUT  ASSIGN TO "LABMETRICS.NEW"
000900                             ORGANIZATION IS LINE SEQUENTIAL
001000                             FILE STATUS  IS LMET-OUT-STATUS.
