000100*****************************************
000200*                                       *
000300* CALENDAR DATE WORKING STORAGE         *
000400*    ADD-N-CALENDAR-MONTHS ENGINE.      *
000500*    REPLACES OLD PY PARAM-1 COPYBOOK - *
000600*    THIS SHOP'S PAYROLL PERIOD TABLES  *
000700*    ARE NOT NEEDED HERE, THE MONTH-END *
000800*    TABLE BELOW IS.                    *
000900*****************************************
001000* 05/02/26 VBC - CREATED FROM OLD WSPYPARAM1 SHELL.
001100* 11/02/26 VBC - DAYS-IN-MONTH TABLE DRIVEN OFF WS-DC-LEAP-YR SW.
001200* 19/02/26 VBC - ADDED DAY-NUMBER WORK FOR LCX920 GRACE COMPARE.
001300*
001400 01  WS-DATE-CALC-WORK.
001500     03  WS-DC-CCYY            PIC 9(4)  COMP.
001600     03  WS-DC-MM              PIC 99    COMP.
001700     03  WS-DC-DD              PIC 99    COMP.
001800     03  WS-DC-MONTHS          PIC S9(5) COMP.
001900     03  WS-DC-TOTAL-MONTHS    PIC S9(7) COMP.
002000     03  WS-DC-NEW-CCYY        PIC 9(4)  COMP.
002100     03  WS-DC-NEW-MM          PIC 99    COMP.
002200     03  WS-DC-NEW-DD          PIC 99    COMP.
002300     03  WS-DC-MAX-DAY         PIC 99    COMP.
002400     03  WS-DC-LEAP-YR         PIC X     VALUE "N".
002500         88  WS-DC-IS-LEAP               VALUE "Y".
002600     03  WS-DC-REM4            PIC 9(4)  COMP.
002700     03  WS-DC-REM100          PIC 9(4)  COMP.
002800     03  WS-DC-REM400          PIC 9(4)  COMP.
002900*
003000 01  WS-DAYS-IN-MONTH-TAB.
003100     03  WS-DIM-NORMAL.
003200         05  FILLER            PIC 9(2)  VALUE 31.
003300         05  FILLER            PIC 9(2)  VALUE 28.
003400         05  FILLER            PIC 9(2)  VALUE 31.
003500         05  FILLER            PIC 9(2)  VALUE 30.
003600         05  FILLER            PIC 9(2)  VALUE 31.
003700         05  FILLER            PIC 9(2)  VALUE 30.
003800         05  FILLER            PIC 9(2)  VALUE 31.
003900         05  FILLER            PIC 9(2)  VALUE 31.
004000         05  FILLER            PIC 9(2)  VALUE 30.
004100         05  FILLER            PIC 9(2)  VALUE 31.
004200         05  FILLER            PIC 9(2)  VALUE 30.
004300         05  FILLER            PIC 9(2)  VALUE 31.
004400     03  WS-DIM-REDEF REDEFINES WS-DIM-NORMAL.
004500         05  WS-DIM-MONTH      PIC 9(2)  OCCURS 12.
004600*
004700 01  WS-DC-AM-DATE             PIC 9(8).
004800 01  WS-DC-AM-RESULT           PIC 9(8).
004900*
005000* DAY-NUMBER WORKING FIELDS - USED TO COMPARE "AS-OF LE DUE PLUS
005100* GRACE" WITHOUT CALLING AN INTRINSIC FUNCTION, SEE PERIOD RULES.
005200*
005300 01  WS-DAY-NUMBER-WORK.
005400     03  WS-DN-DATE            PIC 9(8).
005500     03  WS-DN-PARTS REDEFINES WS-DN-DATE.
005600         05  WS-DN-CCYY        PIC 9(4).
005700         05  WS-DN-MM          PIC 99.
005800         05  WS-DN-DD          PIC 99.
005900     03  WS-DN-A               PIC S9(9) COMP.
006000     03  WS-DN-Y               PIC S9(9) COMP.
006100     03  WS-DN-M               PIC S9(9) COMP.
006200     03  WS-DN-NUMBER          PIC S9(9) COMP.
