000100* 04/02/26 VBC - CREATED.
000200* 08/02/26 VBC - LABACCESS IS FULLY REWRITTEN EACH RUN, SEE
000300*                LCX920 9000-ENSURE-STATE, SO INPUT AND A NEW
000400*                OUTPUT COPY BOTH GET A SELECT.
000500     SELECT LAB-ACCESS-FILE  ASSIGN TO "LABACCESS"
000600                             ORGANIZATION IS LINE SEQUENTIAL
000700                             FILE STATUS  IS LACC-STATUS.
000800*
000900     SELECT LAB-ACCESS-OUT   ASSIGN TO "LABACCESS.NEW"
001000                             ORGANIZATION IS LINE SEQUENTIAL
001100                             FILE STATUS  IS LACC-OUT-STATUS.
