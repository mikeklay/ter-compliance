000100*****************************************
000200*                                       *
000300* RECORD DEFINITION FOR LAB DOCUMENT    *
000400*          MASTER FILE                  *
000500*    UNIQUE ON LAB + TITLE + VERSION    *
000600*****************************************
000700* FILE SIZE 49 BYTES (46 DATA + 3 EXPANSION).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/26 VBC - CREATED.
001200* 24/02/26 VBC - ADDED 88-LEVELS ON DOC-MANDATORY, WAS A
001300*                PLAIN COMMENT ONLY.
001400*
001500 01  LCX-DOCUMENT-RECORD.
001600     03  DOC-ID                PIC 9(6).
001700*        UNIQUE DOCUMENT KEY
001800     03  DOC-LAB-ID            PIC 9(6).
001900*        OWNING LAB
002000     03  DOC-TITLE             PIC X(30).
002100     03  DOC-VERSION           PIC 9(3).
002200*        CURRENT VERSION, GE ONE
002300     03  DOC-MANDATORY         PIC X(01).
002400         88  DOC-IS-MANDATORY      VALUE "Y".
002500         88  DOC-IS-OPTIONAL       VALUE "N".
002600     03  FILLER                PIC X(03).
002700*        EXPANSION
