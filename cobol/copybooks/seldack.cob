000100* 04/02/26 VBC - CREATED.
000200* 07/02/26 VBC - OPENED EXTEND FOR APPEND PER R6, SEE LCX020.
000300     SELECT DOCUMENT-ACK-FILE ASSIGN TO "DOCACK"
000400                             ORGANIZATION IS LINE SEQUENTIAL
000500                             FILE STATUS  IS DACK-STATUS.
