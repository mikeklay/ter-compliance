000100*****************************************************************
000200*                                                               *
000300*                 COMPLIANCE-EVAL KERNEL                        *
000400*                                                               *
000500*   DECIDES WHETHER ONE ENGINEER IS COMPLIANT FOR ONE LAB AS    *
000600*   OF ONE DATE - CALLED BY LCX010, LCX020, LCX070.             *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.             LCX920.
001400*
001500 AUTHOR.                 V B COEN.
001600*
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.           04/02/1989.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002400                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002500                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002600                          THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.            COMMON COMPLIANCE-EVAL KERNEL, SEE
002900*                        BATCH FLOW / BUSINESS RULES R2-R4.  ONE
003000*                        CALL TESTS ONE (ENGINEER,LAB) PAIR AS
003100*                        OF ONE DATE AGAINST THE LAB-REQUIREMENT,
003200*                        COMPLETION AND DOCUMENT-ACK TABLES
003300*                        BUILT BY LCX000 AT START-OF-DAY.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     LCX910 (ADD-N-CALENDAR-MONTHS, LCX915
003800*                        DAY-NUMBER ENTRY).
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         NONE - WORKS ENTIRELY OFF TABLES PASSED
004300*                        IN BY THE CALLER, SEE WSTABLES.COB.
004400*
004500*    ERROR MESSAGES USED. NONE.
004600*
004700* CHANGES:
004800* 05/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004900* 13/02/26 VBC -    .01 SPLIT R2 (TRAINING) AND R3 (DOCS) INTO
005000*                       OWN PARAGRAPHS FOR RE-USE BY LCX070.
005100* 19/02/26 VBC -    .02 SWITCHED THE CURRENCY TEST TO THE LCX915
005200*                       DAY-NUMBER CALL, A PLAIN CCYYMMDD COMPARE
005300*                       WAS WRONG ACROSS MONTH-END GRACE DAYS.
005400* 23/02/26 VBC -    .03 ADDED CCYY RANGE CHECKS ON THE LATEST-
005500*                       TAKEN, DUE AND AS-OF DATES BEFORE THE
005600*                       LCX915 CALLS, SAME DEFENSE AS LCX910.
005700*
005800*****************************************************************
005900* COPYRIGHT NOTICE.
006000* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006100* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006200* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006300*****************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*================================
006700*
006800 CONFIGURATION           SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT            SECTION.
007300 FILE-CONTROL.
007400*
007500 DATA                    DIVISION.
007600*================================
007700*
007800 FILE SECTION.
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200 77  PROG-NAME               PIC X(15) VALUE "LCX920 (1.0.03)".
008300 77  WS-CE-SUB               PIC 9(5)  COMP.
008400 77  WS-CE-SUB2              PIC 9(5)  COMP.
008500 77  WS-CE-COURSE-ID         PIC 9(6)  COMP.
008600 77  WS-CE-MONTHS            PIC 9(3)  COMP.
008700 77  WS-CE-GRACE-DAYS        PIC 9(3)  COMP.
008800 77  WS-CE-LATEST-TAKEN      PIC 9(8)  COMP.
008900 77  WS-CE-ANY-TAKEN-SW      PIC X     VALUE "N".
009000     88  WS-CE-ANY-TAKEN                VALUE "Y".
009100 77  WS-CE-DOC-OK-SW         PIC X     VALUE "Y".
009200     88  WS-CE-DOC-IS-OK                VALUE "Y".
009300 77  WS-CE-AM-MONTHS         PIC S9(5) COMP.
009400 77  WS-CE-DUE-DATE          PIC 9(8).
009500 77  WS-CE-DUE-DAYNUM        PIC S9(9) COMP.
009600 77  WS-CE-ASOF-DAYNUM       PIC S9(9) COMP.
009700*
009800* LCX910/LCX915 LINKAGE IS ALL DISPLAY - THESE ARE THE DISPLAY
009900* SHADOWS OF THE COMP FIELDS ABOVE FOR CROSSING THAT CALL
010000* BOUNDARY, SEE LCX040 FOR THE SAME TRICK ON TIMESTAMPS.  THE
010100* TWO DATE SHADOWS ARE FURTHER REDEFINED SO THE CCYY HALF CAN
010200* BE SANITY-CHECKED, SAME TRICK AS LCX000/LCX910.
010300*
010400 01  WS-CE-LATEST-TAKEN-D      PIC 9(8).
010500 01  WS-CE-LATEST-TAKEN-PARTS REDEFINES WS-CE-LATEST-TAKEN-D.
010600     03  WS-CE-LATEST-TAKEN-CCYY PIC 9(4).
010700     03  WS-CE-LATEST-TAKEN-MMDD PIC 9(4).
010800*
010900 77  WS-CE-AM-MONTHS-D       PIC S9(5).
011000 77  WS-CE-DUE-DAYNUM-D      PIC S9(9).
011100 77  WS-CE-ASOF-DAYNUM-D     PIC S9(9).
011200*
011300 01  WS-CE-DUE-DATE-SHADOW     PIC 9(8).
011400 01  WS-CE-DUE-DATE-PARTS REDEFINES WS-CE-DUE-DATE-SHADOW.
011500     03  WS-CE-DUE-DATE-CCYY   PIC 9(4).
011600     03  WS-CE-DUE-DATE-MMDD   PIC 9(4).
011700*
011800 01  WS-CE-ASOF-SHADOW         PIC 9(8).
011900 01  WS-CE-ASOF-PARTS REDEFINES WS-CE-ASOF-SHADOW.
012000     03  WS-CE-ASOF-CCYY       PIC 9(4).
012100     03  WS-CE-ASOF-MMDD       PIC 9(4).
012200*
012300 COPY "WSDATCAL.COB".
012400*
012500 LINKAGE SECTION.
012600*===============
012700*
012800 01  LK-CE-ENGINEER-ID       PIC 9(6).
012900 01  LK-CE-LAB-ID            PIC 9(6).
013000 01  LK-CE-ASOF              PIC 9(8).
013100 01  LK-CE-COMPLIANT-SW      PIC X.
013200     88  LK-CE-IS-COMPLIANT          VALUE "Y".
013300     88  LK-CE-NOT-COMPLIANT         VALUE "N".
013400*
013500 COPY "WSTABLES.COB".
013600*
013700 PROCEDURE DIVISION USING LK-CE-ENGINEER-ID
013800                           LK-CE-LAB-ID
013900                           LK-CE-ASOF
014000                           LK-CE-COMPLIANT-SW
014100                           WS-LAB-TABLE
014200                           WS-COURSE-TABLE
014300                           WS-LAB-REQ-TABLE
014400                           WS-DOCUMENT-TABLE
014500                           WS-ENGINEER-TABLE
014600                           WS-COMPLETION-TABLE
014700                           WS-DOCUMENT-ACK-TABLE.
014800*====================================================
014900*
015000 0000-COMPLY-MAIN.
015100     PERFORM 2000-COMPLY-EVAL THRU 2000-EXIT.
015200     GOBACK.
015300*
015400*-----------------------------------------------------------
015500* 2000-COMPLY-EVAL - R4, OVERALL COMPLIANCE FOR (ENG,LAB,ASOF).
015600*-----------------------------------------------------------
015700 2000-COMPLY-EVAL.
015800     MOVE "Y"                    TO LK-CE-COMPLIANT-SW
015900*
016000     SEARCH ALL WS-LAB-TAB
016100             AT END
016200                 MOVE "N"        TO LK-CE-COMPLIANT-SW
016300                 GO TO 2000-EXIT
016400             WHEN WS-LAB-T-ID (WS-LAB-IX) = LK-CE-LAB-ID
016500                 CONTINUE
016600     END-SEARCH
016700     MOVE WS-LAB-T-GRACE (WS-LAB-IX) TO WS-CE-GRACE-DAYS
016800*
016900     PERFORM 2010-CHK-ONE-LREQ THRU 2010-EXIT
017000             VARYING WS-CE-SUB FROM 1 BY 1
017100             UNTIL WS-CE-SUB > WS-LREQ-CNT
017200                OR LK-CE-NOT-COMPLIANT.
017300*
017400     IF LK-CE-IS-COMPLIANT
017500         PERFORM 2300-CHK-ALL-DOCS THRU 2300-EXIT
017600     END-IF.
017700 2000-EXIT.
017800     EXIT.
017900*
018000 2010-CHK-ONE-LREQ.
018100     IF WS-LREQ-T-LAB (WS-CE-SUB) = LK-CE-LAB-ID
018200         PERFORM 2200-CHK-ONE-REQMT THRU 2200-EXIT
018300     END-IF.
018400 2010-EXIT.
018500     EXIT.
018600*
018700*-----------------------------------------------------------
018800* 2200-CHK-ONE-REQMT - R2, TRAINING CURRENCY FOR ONE COURSE.
018900*   WS-CE-SUB POINTS AT THE LAB-REQ ROW BEING TESTED - IT IS
019000*   THE OUTER PERFORM VARYING CONTROL, DO NOT DISTURB IT HERE.
019100*-----------------------------------------------------------
019200 2200-CHK-ONE-REQMT.
019300     MOVE WS-LREQ-T-CRS (WS-CE-SUB) TO WS-CE-COURSE-ID
019400*
019500     SEARCH ALL WS-CRS-TAB
019600             AT END
019700                 MOVE "N"        TO LK-CE-COMPLIANT-SW
019800                 GO TO 2200-EXIT
019900             WHEN WS-CRS-T-ID (WS-CRS-IX) = WS-CE-COURSE-ID
020000                 CONTINUE
020100     END-SEARCH
020200*
020300     IF WS-LREQ-T-MONTHS (WS-CE-SUB) NOT = ZERO
020400         MOVE WS-LREQ-T-MONTHS (WS-CE-SUB) TO WS-CE-MONTHS
020500     ELSE
020600         MOVE WS-CRS-T-MONTHS (WS-CRS-IX)  TO WS-CE-MONTHS
020700     END-IF
020800     IF WS-CE-MONTHS = ZERO
020900         MOVE "N"                TO LK-CE-COMPLIANT-SW
021000         GO TO 2200-EXIT
021100     END-IF
021200*
021300*        R10 - FIND THE LATEST COMPLETION FOR (ENGINEER,COURSE).
021400*        TABLE IS NOT SORTED, FILE ORDER IS "ANY" PER R10.
021500*
021600     MOVE "N"                    TO WS-CE-ANY-TAKEN-SW
021700     MOVE ZERO                   TO WS-CE-LATEST-TAKEN
021800     PERFORM 2210-SCAN-ONE-CMP THRU 2210-EXIT
021900             VARYING WS-CE-SUB2 FROM 1 BY 1
022000             UNTIL WS-CE-SUB2 > WS-CMP-CNT.
022100*
022200     IF NOT WS-CE-ANY-TAKEN
022300         MOVE "N"                TO LK-CE-COMPLIANT-SW
022400         GO TO 2200-EXIT
022500     END-IF
022600*
022700*        DUE DATE = LATEST TAKEN PLUS WS-CE-MONTHS, R1.
022800*
022900     MOVE WS-CE-MONTHS           TO WS-CE-AM-MONTHS-D
023000     MOVE WS-CE-LATEST-TAKEN     TO WS-CE-LATEST-TAKEN-D
023100     IF WS-CE-LATEST-TAKEN-CCYY < 1989 OR > 2099
023200         MOVE "N"                TO LK-CE-COMPLIANT-SW
023300         GO TO 2200-EXIT
023400     END-IF
023500     CALL "LCX910" USING WS-CE-LATEST-TAKEN-D
023600                         WS-CE-AM-MONTHS-D
023700                         WS-CE-DUE-DATE
023800     MOVE WS-CE-DUE-DATE         TO WS-CE-DUE-DATE-SHADOW
023900*
024000*        CURRENT IFF DAY-NUMBER(ASOF) LE DAY-NUMBER(DUE) + GRACE.
024100*
024200     MOVE LK-CE-ASOF             TO WS-CE-ASOF-SHADOW
024300     IF WS-CE-DUE-DATE-CCYY < 1989 OR > 2099
024400        OR WS-CE-ASOF-CCYY < 1989 OR > 2099
024500         MOVE "N"                TO LK-CE-COMPLIANT-SW
024600         GO TO 2200-EXIT
024700     END-IF
024800     CALL "LCX915" USING WS-CE-DUE-DATE  WS-CE-DUE-DAYNUM-D
024900     CALL "LCX915" USING LK-CE-ASOF      WS-CE-ASOF-DAYNUM-D
025000     MOVE WS-CE-DUE-DAYNUM-D     TO WS-CE-DUE-DAYNUM
025100     MOVE WS-CE-ASOF-DAYNUM-D    TO WS-CE-ASOF-DAYNUM
025200     ADD WS-CE-GRACE-DAYS        TO WS-CE-DUE-DAYNUM
025300     IF WS-CE-ASOF-DAYNUM > WS-CE-DUE-DAYNUM
025400         MOVE "N"                TO LK-CE-COMPLIANT-SW
025500     END-IF.
025600 2200-EXIT.
025700     EXIT.
025800*
025900 2210-SCAN-ONE-CMP.
026000     IF WS-CMP-T-ENG (WS-CE-SUB2) = LK-CE-ENGINEER-ID
026100        AND WS-CMP-T-CRS (WS-CE-SUB2) = WS-CE-COURSE-ID
026200         MOVE "Y"                 TO WS-CE-ANY-TAKEN-SW
026300         IF WS-CMP-T-TAKEN (WS-CE-SUB2) > WS-CE-LATEST-TAKEN
026400             MOVE WS-CMP-T-TAKEN (WS-CE-SUB2)
026500                              TO WS-CE-LATEST-TAKEN
026600         END-IF
026700     END-IF.
026800 2210-EXIT.
026900     EXIT.
027000*
027100*-----------------------------------------------------------
027200* 2300-CHK-ALL-DOCS - R3, ACK MUST EXIST FOR EVERY MANDATORY
027300*   DOCUMENT OF THE LAB, AT THE DOCUMENT'S CURRENT VERSION.
027400*-----------------------------------------------------------
027500 2300-CHK-ALL-DOCS.
027600     PERFORM 2305-CHK-ONE-DOCROW THRU 2305-EXIT
027700             VARYING WS-CE-SUB FROM 1 BY 1
027800             UNTIL WS-CE-SUB > WS-DOC-CNT.
027900 2300-EXIT.
028000     EXIT.
028100*
028200 2305-CHK-ONE-DOCROW.
028300     IF WS-DOC-T-LAB (WS-CE-SUB) = LK-CE-LAB-ID
028400        AND WS-DOC-T-MANDREQ (WS-CE-SUB) = "Y"
028500         PERFORM 2310-CHK-ONE-DOC THRU 2310-EXIT
028600         IF NOT WS-CE-DOC-IS-OK
028700             MOVE "N"             TO LK-CE-COMPLIANT-SW
028800         END-IF
028900     END-IF.
029000 2305-EXIT.
029100     EXIT.
029200*
029300*-----------------------------------------------------------
029400* 2310-CHK-ONE-DOC - WS-CE-SUB POINTS AT THE DOCUMENT ROW.
029500*-----------------------------------------------------------
029600 2310-CHK-ONE-DOC.
029700     MOVE "N"                    TO WS-CE-DOC-OK-SW
029800     PERFORM 2315-SCAN-ONE-DACK THRU 2315-EXIT
029900             VARYING WS-CE-SUB2 FROM 1 BY 1
030000             UNTIL WS-CE-SUB2 > WS-DACK-CNT.
030100 2310-EXIT.
030200     EXIT.
030300*
030400 2315-SCAN-ONE-DACK.
030500     IF WS-DACK-T-ENG (WS-CE-SUB2) = LK-CE-ENGINEER-ID
030600        AND WS-DACK-T-DOC (WS-CE-SUB2) = WS-DOC-T-ID (WS-CE-SUB)
030700        AND WS-DACK-T-VER (WS-CE-SUB2) =
030800                      WS-DOC-T-VERSION (WS-CE-SUB)
030900         MOVE "Y"                 TO WS-CE-DOC-OK-SW
031000     END-IF.
031100 2315-EXIT.
031200     EXIT.
