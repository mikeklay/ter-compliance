000100*****************************************************************
000200*                                                               *
000300*                COMPLIANCE STATUS DETAIL REPORT                *
000400*    PRODUCES THE COMPLIANCE-STATUS CSV - SEE REPORT 7 IN THE   *
000500*    BATCH FLOW.  USES THE DELIBERATELY SIMPLER "30-DAY MONTH"  *
000600*    EXPIRY ARITHMETIC OF RULE R9, NOT THE CALENDAR-MONTH RULE  *
000700*    R1/R2 THE REST OF THE SUITE USES - SEE THE REMARKS AT R9   *
000800*    IN THE RULE BOOK, THIS IS AN INTENTIONAL DIVERGENCE KEPT   *
000900*    FOR CONTINUITY WITH THE OLD MANAGER SPREADSHEET.           *
001000*                                                               *
001100*****************************************************************
001200*
001300 IDENTIFICATION          DIVISION.
001400*================================
001500*
001600 PROGRAM-ID.             LCX070.
001700*
001800 AUTHOR.                 V B COEN.
001900*
002000 INSTALLATION.           APPLEWOOD COMPUTERS.
002100*
002200 DATE-WRITTEN.           04/02/1989.
002300*
002400 DATE-COMPILED.
002500*
002600 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002700                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002800                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002900                          THE FILE COPYING FOR DETAILS.
003000*
003100*    REMARKS.            ONE ROW PER PENDING OR ACTIVE ACCESS
003200*                        (REVOKED ROWS NOT LISTED, UNKNOWN
003300*                        ENGINEER/LAB SKIPPED), WITH A JOINED
003400*                        TEXT LIST OF TRAINING GAPS (R9) AND
003500*                        MISSING MANDATORY DOCUMENT ACKS (R3).
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD).
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300*    FILES USED.         LABACCESS (INPUT), RPTCOMPL (OUTPUT).
004400*
004500*    ERROR MESSAGES USED. NONE.
004600*
004700* CHANGES:
004800* 26/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004900* 27/02/26 VBC - 1.0.01 ADDED AN EOJ ROW-COUNT DISPLAY FOR THE
005000*                OPERATOR LOG, EDITED-PICTURE REDEFINES LIKE
005100*                LCX000 USES FOR ITS OWN END-OF-JOB MESSAGE.
005200*
005300*****************************************************************
005400* COPYRIGHT NOTICE.
005500* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005600* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
005700* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005800*****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 CONFIGURATION           SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900     SELECT LAB-ACCESS-FILE ASSIGN TO "LABACCESS"
007000                            ORGANIZATION IS LINE SEQUENTIAL
007100                            FILE STATUS  IS LACC-STATUS.
007200*
007300     SELECT COMPLSTAT-RPT   ASSIGN TO "RPTCOMPL"
007400                            ORGANIZATION IS LINE SEQUENTIAL
007500                            FILE STATUS  IS RPTS-STATUS.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE SECTION.
008100*
008200 FD  LAB-ACCESS-FILE.
008300     COPY "FDLACC.COB".
008400 FD  COMPLSTAT-RPT.
008500 01  COMPLSTAT-RPT-RECORD      PIC X(500).
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900 77  PROG-NAME               PIC X(15) VALUE "LCX070 (1.0.01)".
009000 77  LACC-STATUS              PIC XX   VALUE "00".
009100 77  RPTS-STATUS              PIC XX   VALUE "00".
009200 77  WS-TODAY-RAW             PIC 9(6) COMP.
009300 77  WS-TODAY-CCYYMMDD        PIC 9(8)  COMP.
009400 77  WS-TODAY-DAYNUM          PIC S9(9) COMP.
009500*
009600* LCX915 LINKAGE IS ALL DISPLAY - THIS IS THE SHADOW OF THE
009700* COMP FIELDS ABOVE FOR CROSSING THAT CALL BOUNDARY, SEE
009800* LCX920/LCX050 FOR THE SAME TRICK.
009900*
010000 77  WS-TODAY-CCYYMMDD-D      PIC 9(8).
010100 01  WS-TODAY-D-PARTS REDEFINES WS-TODAY-CCYYMMDD-D.
010200     03  WS-TODAY-D-CCYY       PIC 9(4).
010300     03  WS-TODAY-D-MM         PIC 9(2).
010400     03  WS-TODAY-D-DD         PIC 9(2).
010500 77  WS-TODAY-DAYNUM-D        PIC S9(9).
010600 77  WS-TAKEN-DAYNUM-D        PIC S9(9).
010700 77  WS-TAKEN-DAYNUM          PIC S9(9) COMP.
010800 77  WS-TAKEN-RAW             PIC 9(8).
010900 01  WS-TAKEN-RAW-PARTS REDEFINES WS-TAKEN-RAW.
011000*        KEPT SO A DUMP OF THE LATEST-COMPLETION DATE CAN BE
011100*        EYEBALLED YY/MM/DD WITHOUT A CALCULATOR.
011200     03  WS-TAKEN-R-CCYY       PIC 9(4).
011300     03  WS-TAKEN-R-MM         PIC 9(2).
011400     03  WS-TAKEN-R-DD         PIC 9(2).
011500 77  WS-EXPIRE-DAYNUM         PIC S9(9) COMP.
011600 77  WS-GRACE-EXP-DAYNUM      PIC S9(9) COMP.
011700*
011800*        WS-LACC-CNT-EDIT IS THE EOJ ROW-COUNT DISPLAY SHADOW,
011900*        SAME COMMA'D-EDIT TRICK AS LCX000 USES FOR ITS OWN
012000*        END-OF-JOB MESSAGE.
012100 77  WS-LACC-CNT-D            PIC 9(5).
012200 01  WS-LACC-CNT-EDIT REDEFINES WS-LACC-CNT-D
012300                              PIC ZZ,ZZ9.
012400*
012500 77  WS-RPT-SUB               PIC 9(5)  COMP.
012600 77  WS-REQ-SUB               PIC 9(5)  COMP.
012700 77  WS-DOC-SUB                PIC 9(5)  COMP.
012800 77  WS-CMP-SCAN-SUB          PIC 9(5)  COMP.
012900 77  WS-DACK-SCAN-SUB         PIC 9(5)  COMP.
013000 77  WS-RPT-ENGR-FOUND-SW     PIC X     VALUE "N".
013100     88  WS-RPT-ENGR-FOUND             VALUE "Y".
013200 77  WS-RPT-LAB-FOUND-SW      PIC X     VALUE "N".
013300     88  WS-RPT-LAB-FOUND              VALUE "Y".
013400 77  WS-RPT-CRS-FOUND-SW      PIC X     VALUE "N".
013500     88  WS-RPT-CRS-FOUND              VALUE "Y".
013600 77  WS-CMP-FOUND-SW          PIC X     VALUE "N".
013700     88  WS-CMP-FOUND                  VALUE "Y".
013800 77  WS-DACK-FOUND-SW         PIC X     VALUE "N".
013900     88  WS-DACK-FOUND                 VALUE "Y".
014000*
014100 01  WS-CENTURY-WORK.
014200     03  WS-CW-YY              PIC 99.
014300     03  WS-CW-MMDD             PIC 9(4).
014400     03  WS-CW-CCYY             PIC 9(4) COMP.
014500     03  FILLER                 PIC X(01).
014600*
014700* WS-TRIM-IN/OUT TRIMS TRAILING SPACES OFF A NAME/CODE FIELD FOR
014800* THE CSV BUILD - SEE 9700-TRIM-FIELD.
014900*
015000 77  WS-TRIM-IN                PIC X(40).
015100 77  WS-TRIM-OUT               PIC X(40).
015200 77  WS-TRIM-LEN               PIC 9(3)  COMP.
015300*
015400 77  WS-RPT-ENGR-NM            PIC X(30).
015500 77  WS-RPT-ENGR-NM-LEN        PIC 9(3)  COMP.
015600 77  WS-RPT-LAB-NM             PIC X(30).
015700 77  WS-RPT-LAB-NM-LEN         PIC 9(3)  COMP.
015800 77  WS-RPT-LAB-GRACE          PIC 9(3)  COMP.
015900 77  WS-RPT-STATUS-TXT         PIC X(08).
016000 77  WS-RPT-STATUS-LEN         PIC 9(3)  COMP.
016100*
016200 77  WS-REQ-CRS-CODE           PIC X(10).
016300 77  WS-REQ-CRS-CODE-LEN       PIC 9(3)  COMP.
016400 77  WS-REQ-CRS-MONTHS        PIC 9(3)  COMP.
016500 77  WS-REQ-VALID-MONTHS      PIC 9(3)  COMP.
016600*
016700* WS-VER-ZS/TXT - A DOCUMENT VERSION NUMBER (9(3), NO LEADING
016800*   ZEROES WANTED) PRINTED AS "V1", "V2" ETC, NO INTRINSIC
016900*   FUNCTION, SAME ZERO-SUPPRESS-THEN-TRIM TRICK AS LCX050'S
017000*   DAYS-LEFT COLUMN.
017100*
017200 77  WS-VER-ZS                 PIC ZZ9.
017300 77  WS-VER-TXT                PIC X(10).
017400 77  WS-LTRIM-POS              PIC 9(3)  COMP.
017500*
017600* WS-DI-TITLE-HOLD/-LEN, WS-DI-VER-LEN - 4010-CHECK-ONE-DOC
017700*   CAPTURES THE TRIMMED TITLE AND THE TRIMMED VERSION TEXT INTO
017800*   THEIR OWN HOLDING FIELDS RIGHT AFTER EACH IS TRIMMED, SO THE
017900*   SUBSEQUENT STRING DOES NOT RELY ON WS-TRIM-LEN STILL HOLDING
018000*   THE VALUE FROM WHICHEVER TRIM RAN LAST.  DRC 26/02/26.
018100*
018200 77  WS-DI-TITLE-HOLD          PIC X(30).
018300 77  WS-DI-TITLE-LEN           PIC 9(3)  COMP.
018400 77  WS-DI-VER-LEN             PIC 9(3)  COMP.
018500*
018600* WS-TI-TEXT/WS-DI-TEXT - THE "; "-JOINED TRAINING-ISSUES AND
018700*   DOCUMENT-ISSUES COLUMNS, BUILT UP ONE ITEM AT A TIME BY
018800*   8100-APPEND-TI-ITEM / 8200-APPEND-DI-ITEM BELOW.
018900*
019000 77  WS-TI-TEXT                PIC X(200).
019100 77  WS-TI-TEMP                PIC X(200).
019200 77  WS-TI-LEN                 PIC 9(3)  COMP.
019300 77  WS-DI-TEXT                PIC X(200).
019400 77  WS-DI-TEMP                PIC X(200).
019500 77  WS-DI-LEN                 PIC 9(3)  COMP.
019600 77  WS-APPEND-TXT             PIC X(60).
019700 77  WS-APPEND-LEN             PIC 9(3)  COMP.
019800*
019900     COPY "WSMSGS.COB".
020000     COPY "WSTABLES.COB".
020100*
020200 PROCEDURE DIVISION.
020300*====================
020400*
020500 0000-REPORT-MAIN.
020600     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
020700     PERFORM 1050-STAMP-TODAY       THRU 1050-EXIT.
020800     CALL "LCX000" USING WS-LAB-TABLE
020900                          WS-COURSE-TABLE
021000                          WS-LAB-REQ-TABLE
021100                          WS-DOCUMENT-TABLE
021200                          WS-ENGINEER-TABLE
021300                          WS-COMPLETION-TABLE
021400                          WS-DOCUMENT-ACK-TABLE.
021500     PERFORM 1500-LOAD-LAB-ACCESS   THRU 1500-EXIT.
021600     PERFORM 2000-WRITE-COMPL-RPT   THRU 2000-EXIT.
021700     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.
021800     MOVE WS-LACC-CNT               TO WS-LACC-CNT-D
021900     DISPLAY "LCX070 REPORT 7 ROWS SCANNED: " WS-LACC-CNT-EDIT.
022000     STOP RUN.
022100*
022200*-----------------------------------------------------------
022300 1000-OPEN-FILES.
022400     OPEN INPUT LAB-ACCESS-FILE.
022500 1000-EXIT.
022600     EXIT.
022700*
022800*-----------------------------------------------------------
022900 1050-STAMP-TODAY.
023000     ACCEPT WS-TODAY-RAW           FROM DATE
023100     MOVE WS-TODAY-RAW             TO WS-CW-YY WS-CW-MMDD
023200     IF WS-CW-YY < 50
023300         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
023400     ELSE
023500         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
023600     END-IF
023700     COMPUTE WS-TODAY-CCYYMMDD = (WS-CW-CCYY * 10000) + WS-CW-MMDD
023800     MOVE WS-TODAY-CCYYMMDD        TO WS-TODAY-CCYYMMDD-D
023900     CALL "LCX915" USING WS-TODAY-CCYYMMDD-D WS-TODAY-DAYNUM-D
024000     MOVE WS-TODAY-DAYNUM-D        TO WS-TODAY-DAYNUM.
024100 1050-EXIT.
024200     EXIT.
024300*
024400*-----------------------------------------------------------
024500 1500-LOAD-LAB-ACCESS.
024600     MOVE ZERO                     TO WS-LACC-CNT
024700     PERFORM 1510-READ-ONE-LACC THRU 1510-EXIT
024800             UNTIL LACC-STATUS = "10".
024900 1500-EXIT.
025000     EXIT.
025100*
025200 1510-READ-ONE-LACC.
025300     READ LAB-ACCESS-FILE
025400         AT END
025500             MOVE "10"            TO LACC-STATUS
025600             GO TO 1510-EXIT
025700     END-READ
025800     ADD 1                        TO WS-LACC-CNT
025900     MOVE ACC-ENGINEER-ID         TO WS-LACC-T-ENG (WS-LACC-CNT)
026000     MOVE ACC-LAB-ID              TO WS-LACC-T-LAB (WS-LACC-CNT)
026100     MOVE ACC-STATUS
026200                              TO WS-LACC-T-STATUS (WS-LACC-CNT)
026300     MOVE ACC-REASON-CODE
026400                              TO WS-LACC-T-REASON (WS-LACC-CNT)
026500     MOVE ACC-EFFECTIVE-AT        TO WS-LACC-T-EFF (WS-LACC-CNT).
026600 1510-EXIT.
026700     EXIT.
026800*
026900*-----------------------------------------------------------
027000* 2000-WRITE-COMPL-RPT - REPORT 7, ONE ROW PER PENDING/ACTIVE
027100*   ACCESS, FILE ORDER (NO SORT REQUIRED FOR THIS REPORT).
027200*-----------------------------------------------------------
027300 2000-WRITE-COMPL-RPT.
027400     OPEN OUTPUT COMPLSTAT-RPT
027500     MOVE "ENGINEER_ID,ENGINEER_NAME,LAB_ID,LAB_NAME,
027600-    "ACCESS_STATUS,TRAINING_ISSUES,DOCUMENT_ISSUES"
027700                                    TO COMPLSTAT-RPT-RECORD
027800     WRITE COMPLSTAT-RPT-RECORD
027900     PERFORM 2010-WRITE-ONE-ROW THRU 2010-EXIT
028000             VARYING WS-RPT-SUB FROM 1 BY 1
028100             UNTIL WS-RPT-SUB > WS-LACC-CNT
028200     CLOSE COMPLSTAT-RPT.
028300 2000-EXIT.
028400     EXIT.
028500*
028600 2010-WRITE-ONE-ROW.
028700     IF WS-LACC-T-STATUS (WS-RPT-SUB) = "PENDING " OR
028800        WS-LACC-T-STATUS (WS-RPT-SUB) = "ACTIVE  "
028900         PERFORM 2020-LOOKUP-ENGR-LAB THRU 2020-EXIT
029000         IF WS-RPT-ENGR-FOUND AND WS-RPT-LAB-FOUND
029100             MOVE SPACES          TO WS-TRIM-IN
029200             MOVE WS-LACC-T-STATUS (WS-RPT-SUB) TO WS-TRIM-IN
029300             PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
029400             MOVE WS-TRIM-OUT     TO WS-RPT-STATUS-TXT
029500             MOVE WS-TRIM-LEN     TO WS-RPT-STATUS-LEN
029600             PERFORM 3000-CHECK-TRAINING-APPROX THRU 3000-EXIT
029700             PERFORM 4000-CHECK-DOC-ACKS        THRU 4000-EXIT
029800             MOVE SPACES          TO COMPLSTAT-RPT-RECORD
029900             STRING WS-LACC-T-ENG (WS-RPT-SUB) DELIMITED BY SIZE
030000                    "," DELIMITED BY SIZE
030100                    WS-RPT-ENGR-NM (1:WS-RPT-ENGR-NM-LEN)
030200                                         DELIMITED BY SIZE
030300                    "," DELIMITED BY SIZE
030400                    WS-LACC-T-LAB (WS-RPT-SUB) DELIMITED BY SIZE
030500                    "," DELIMITED BY SIZE
030600                    WS-RPT-LAB-NM (1:WS-RPT-LAB-NM-LEN)
030700                                         DELIMITED BY SIZE
030800                    "," DELIMITED BY SIZE
030900                    WS-RPT-STATUS-TXT (1:WS-RPT-STATUS-LEN)
031000                                         DELIMITED BY SIZE
031100                    "," DELIMITED BY SIZE
031200                    WS-TI-TEXT (1:WS-TI-LEN) DELIMITED BY SIZE
031300                    "," DELIMITED BY SIZE
031400                    WS-DI-TEXT (1:WS-DI-LEN) DELIMITED BY SIZE
031500                    INTO COMPLSTAT-RPT-RECORD
031600             WRITE COMPLSTAT-RPT-RECORD
031700         END-IF
031800     END-IF.
031900 2010-EXIT.
032000     EXIT.
032100*
032200*-----------------------------------------------------------
032300* 2020-LOOKUP-ENGR-LAB - ROWS WITH AN UNKNOWN ENGINEER OR LAB
032400*   ARE SKIPPED BY THE CALLER, SEE REPORT 7.
032500*-----------------------------------------------------------
032600 2020-LOOKUP-ENGR-LAB.
032700     MOVE "N"                      TO WS-RPT-ENGR-FOUND-SW
032800     SEARCH ALL WS-ENGR-TAB
032900             AT END
033000                 CONTINUE
033100             WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
033200                                   WS-LACC-T-ENG (WS-RPT-SUB)
033300                 MOVE "Y"          TO WS-RPT-ENGR-FOUND-SW
033400                 MOVE WS-ENGR-T-NAME (WS-ENGR-IX) TO WS-TRIM-IN
033500                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
033600                 MOVE WS-TRIM-OUT  TO WS-RPT-ENGR-NM
033700                 MOVE WS-TRIM-LEN  TO WS-RPT-ENGR-NM-LEN
033800     END-SEARCH
033900*
034000     MOVE "N"                      TO WS-RPT-LAB-FOUND-SW
034100     SEARCH ALL WS-LAB-TAB
034200             AT END
034300                 CONTINUE
034400             WHEN WS-LAB-T-ID (WS-LAB-IX) =
034500                              WS-LACC-T-LAB (WS-RPT-SUB)
034600                 MOVE "Y"          TO WS-RPT-LAB-FOUND-SW
034700                 MOVE WS-LAB-T-NAME (WS-LAB-IX) TO WS-TRIM-IN
034800                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
034900                 MOVE WS-TRIM-OUT  TO WS-RPT-LAB-NM
035000                 MOVE WS-TRIM-LEN  TO WS-RPT-LAB-NM-LEN
035100                 MOVE WS-LAB-T-GRACE (WS-LAB-IX)
035200                              TO WS-RPT-LAB-GRACE
035300     END-SEARCH.
035400 2020-EXIT.
035500     EXIT.
035600*
035700*-----------------------------------------------------------
035800* 3000-CHECK-TRAINING-APPROX - RULE R9, BUILDS WS-TI-TEXT FOR
035900*   WS-LACC-T-LAB (WS-RPT-SUB)/WS-LACC-T-ENG (WS-RPT-SUB).
036000*-----------------------------------------------------------
036100 3000-CHECK-TRAINING-APPROX.
036200     MOVE SPACES                   TO WS-TI-TEXT
036300     MOVE ZERO                     TO WS-TI-LEN
036400     PERFORM 3010-CHECK-ONE-REQMT THRU 3010-EXIT
036500             VARYING WS-REQ-SUB FROM 1 BY 1
036600             UNTIL WS-REQ-SUB > WS-LREQ-CNT
036700     IF WS-TI-LEN = 0
036800         MOVE "None"               TO WS-TI-TEXT
036900         MOVE 4                    TO WS-TI-LEN
037000     END-IF.
037100 3000-EXIT.
037200     EXIT.
037300*
037400 3010-CHECK-ONE-REQMT.
037500     IF WS-LREQ-T-LAB (WS-REQ-SUB) = WS-LACC-T-LAB (WS-RPT-SUB)
037600         MOVE "N"                  TO WS-RPT-CRS-FOUND-SW
037700         SEARCH ALL WS-CRS-TAB
037800                 AT END
037900                     CONTINUE
038000                 WHEN WS-CRS-T-ID (WS-CRS-IX) =
038100                                   WS-LREQ-T-CRS (WS-REQ-SUB)
038200                     MOVE "Y"      TO WS-RPT-CRS-FOUND-SW
038300                     MOVE WS-CRS-T-CODE (WS-CRS-IX) TO WS-TRIM-IN
038400                     PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
038500                     MOVE WS-TRIM-OUT TO WS-REQ-CRS-CODE
038600                     MOVE WS-TRIM-LEN TO WS-REQ-CRS-CODE-LEN
038700                     MOVE WS-CRS-T-MONTHS (WS-CRS-IX)
038800                                       TO WS-REQ-CRS-MONTHS
038900         END-SEARCH
039000         IF WS-RPT-CRS-FOUND
039100             PERFORM 3020-FIND-LATEST-CMP THRU 3020-EXIT
039200             IF NOT WS-CMP-FOUND
039300                 MOVE SPACES        TO WS-APPEND-TXT
039400                 STRING WS-REQ-CRS-CODE (1:WS-REQ-CRS-CODE-LEN)
039500                                              DELIMITED BY SIZE
039600                        " (not completed)"    DELIMITED BY SIZE
039700                        INTO WS-APPEND-TXT
039800                 COMPUTE WS-APPEND-LEN = WS-REQ-CRS-CODE-LEN + 16
039900                 PERFORM 8100-APPEND-TI-ITEM
040000                           THRU 8100-EXIT
040100             ELSE
040200                 IF WS-LREQ-T-MONTHS (WS-REQ-SUB) NOT = ZERO
040300                     MOVE WS-LREQ-T-MONTHS (WS-REQ-SUB)
040400                                       TO WS-REQ-VALID-MONTHS
040500                 ELSE
040600                     MOVE WS-REQ-CRS-MONTHS TO WS-REQ-VALID-MONTHS
040700                 END-IF
040800                 IF WS-REQ-VALID-MONTHS > 0
040900                     PERFORM 3030-CALC-EXPIRY THRU 3030-EXIT
041000                     IF WS-TODAY-DAYNUM > WS-GRACE-EXP-DAYNUM
041100                         MOVE SPACES    TO WS-APPEND-TXT
041200                         STRING WS-REQ-CRS-CODE
041300                                   (1:WS-REQ-CRS-CODE-LEN)
041400                                   DELIMITED BY SIZE
041500                                " (expired)" DELIMITED BY SIZE
041600                                INTO WS-APPEND-TXT
041700                         COMPUTE WS-APPEND-LEN =
041800                                         WS-REQ-CRS-CODE-LEN + 10
041900                         PERFORM 8100-APPEND-TI-ITEM
042000                                   THRU 8100-EXIT
042100                     END-IF
042200                 END-IF
042300             END-IF
042400         END-IF
042500     END-IF.
042600 3010-EXIT.
042700     EXIT.
042800*
042900*-----------------------------------------------------------
043000* 3020-FIND-LATEST-CMP - LINEAR SCAN, THE COMPLETION TABLE IS
043100*   NOT SORTED, RULE R10 (MAXIMUM DATE-TAKEN WINS).
043200*-----------------------------------------------------------
043300 3020-FIND-LATEST-CMP.
043400     MOVE "N"                      TO WS-CMP-FOUND-SW
043500     PERFORM 3021-SCAN-ONE-CMP THRU 3021-EXIT
043600             VARYING WS-CMP-SCAN-SUB FROM 1 BY 1
043700             UNTIL WS-CMP-SCAN-SUB > WS-CMP-CNT.
043800 3020-EXIT.
043900     EXIT.
044000*
044100 3021-SCAN-ONE-CMP.
044200     IF WS-CMP-T-ENG (WS-CMP-SCAN-SUB) =
044300                                 WS-LACC-T-ENG (WS-RPT-SUB)
044400        AND WS-CMP-T-CRS (WS-CMP-SCAN-SUB) =
044500                                 WS-LREQ-T-CRS (WS-REQ-SUB)
044600         IF NOT WS-CMP-FOUND
044700             MOVE "Y"              TO WS-CMP-FOUND-SW
044800             MOVE WS-CMP-T-TAKEN (WS-CMP-SCAN-SUB) TO WS-TAKEN-RAW
044900         ELSE
045000             IF WS-CMP-T-TAKEN (WS-CMP-SCAN-SUB) > WS-TAKEN-RAW
045100                 MOVE WS-CMP-T-TAKEN (WS-CMP-SCAN-SUB)
045200                                       TO WS-TAKEN-RAW
045300             END-IF
045400         END-IF
045500     END-IF.
045600 3021-EXIT.
045700     EXIT.
045800*
045900*-----------------------------------------------------------
046000* 3030-CALC-EXPIRY - R9'S OWN "30-DAY MONTH" ARITHMETIC, NOT
046100*   THE CALENDAR-MONTH RULE R1/R2 USE ELSEWHERE. WS-TAKEN-RAW
046200*   WAS CAPTURED BY 3021 ABOVE WHILE THE SCAN SUBSCRIPT WAS
046300*   STILL IN RANGE - IT IS NOT VALID AFTER 3020'S PERFORM ENDS.
046400*-----------------------------------------------------------
046500 3030-CALC-EXPIRY.
046600     CALL "LCX915" USING WS-TAKEN-RAW WS-TAKEN-DAYNUM-D
046700     MOVE WS-TAKEN-DAYNUM-D        TO WS-TAKEN-DAYNUM
046800     COMPUTE WS-EXPIRE-DAYNUM = WS-TAKEN-DAYNUM
046900                               + (WS-REQ-VALID-MONTHS * 30)
047000     COMPUTE WS-GRACE-EXP-DAYNUM = WS-EXPIRE-DAYNUM
047100                                  + WS-RPT-LAB-GRACE.
047200 3030-EXIT.
047300     EXIT.
047400*
047500*-----------------------------------------------------------
047600* 4000-CHECK-DOC-ACKS - RULE R3, BUILDS WS-DI-TEXT FOR
047700*   WS-LACC-T-LAB (WS-RPT-SUB)/WS-LACC-T-ENG (WS-RPT-SUB).
047800*-----------------------------------------------------------
047900 4000-CHECK-DOC-ACKS.
048000     MOVE SPACES                   TO WS-DI-TEXT
048100     MOVE ZERO                     TO WS-DI-LEN
048200     PERFORM 4010-CHECK-ONE-DOC THRU 4010-EXIT
048300             VARYING WS-DOC-SUB FROM 1 BY 1
048400             UNTIL WS-DOC-SUB > WS-DOC-CNT
048500     IF WS-DI-LEN = 0
048600         MOVE "None"               TO WS-DI-TEXT
048700         MOVE 4                    TO WS-DI-LEN
048800     END-IF.
048900 4000-EXIT.
049000     EXIT.
049100*
049200 4010-CHECK-ONE-DOC.
049300     IF WS-DOC-T-LAB (WS-DOC-SUB) = WS-LACC-T-LAB (WS-RPT-SUB)
049400        AND WS-DOC-T-MANDREQ (WS-DOC-SUB) = "Y"
049500         PERFORM 4020-FIND-ONE-ACK THRU 4020-EXIT
049600         IF NOT WS-DACK-FOUND
049700             MOVE SPACES           TO WS-TRIM-IN
049800             MOVE WS-DOC-T-TITLE (WS-DOC-SUB) TO WS-TRIM-IN
049900             PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
050000             MOVE SPACES           TO WS-DI-TITLE-HOLD
050100             MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO WS-DI-TITLE-HOLD
050200             MOVE WS-TRIM-LEN      TO WS-DI-TITLE-LEN
050300             MOVE WS-DOC-T-VERSION (WS-DOC-SUB) TO WS-VER-ZS
050400             MOVE SPACES           TO WS-TRIM-IN
050500             MOVE WS-VER-ZS        TO WS-TRIM-IN
050600             PERFORM 9720-LTRIM-FIELD THRU 9720-EXIT
050700             MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO WS-VER-TXT
050800             MOVE WS-TRIM-LEN      TO WS-DI-VER-LEN
050900             MOVE SPACES           TO WS-APPEND-TXT
051000             STRING WS-DI-TITLE-HOLD (1:WS-DI-TITLE-LEN)
051100                           DELIMITED BY SIZE
051200                    " v" DELIMITED BY SIZE
051300                    WS-VER-TXT (1:WS-DI-VER-LEN)
051400                           DELIMITED BY SIZE
051500                    INTO WS-APPEND-TXT
051600             COMPUTE WS-APPEND-LEN = WS-DI-TITLE-LEN + 2
051700                                    + WS-DI-VER-LEN
051800             PERFORM 8200-APPEND-DI-ITEM
051900                           THRU 8200-EXIT
052000         END-IF
052100     END-IF.
052200 4010-EXIT.
052300     EXIT.
052400*
052500*-----------------------------------------------------------
052600* 4020-FIND-ONE-ACK - LINEAR SCAN, THE ACK FILE IS APPEND-ONLY
052700*   AND NOT KEY-SORTED, SEE WSTABLES.COB.
052800*-----------------------------------------------------------
052900 4020-FIND-ONE-ACK.
053000     MOVE "N"                      TO WS-DACK-FOUND-SW
053100     PERFORM 4030-SCAN-ONE-ACK THRU 4030-EXIT
053200             VARYING WS-DACK-SCAN-SUB FROM 1 BY 1
053300             UNTIL WS-DACK-SCAN-SUB > WS-DACK-CNT
053400                OR WS-DACK-FOUND.
053500 4020-EXIT.
053600     EXIT.
053700*
053800 4030-SCAN-ONE-ACK.
053900     IF WS-DACK-T-ENG (WS-DACK-SCAN-SUB) =
054000                                 WS-LACC-T-ENG (WS-RPT-SUB)
054100        AND WS-DACK-T-DOC (WS-DACK-SCAN-SUB) =
054200                                 WS-DOC-T-ID (WS-DOC-SUB)
054300        AND WS-DACK-T-VER (WS-DACK-SCAN-SUB) =
054400                                 WS-DOC-T-VERSION (WS-DOC-SUB)
054500         MOVE "Y"                  TO WS-DACK-FOUND-SW
054600     END-IF.
054700 4030-EXIT.
054800     EXIT.
054900*
055000*-----------------------------------------------------------
055100* 8100-APPEND-TI-ITEM - APPENDS WS-APPEND-TXT(1:WS-APPEND-LEN)
055200*   TO WS-TI-TEXT, "; " SEPARATED.
055300*-----------------------------------------------------------
055400 8100-APPEND-TI-ITEM.
055500     IF WS-TI-LEN > 0
055600         MOVE WS-TI-TEXT            TO WS-TI-TEMP
055700         STRING WS-TI-TEMP (1:WS-TI-LEN)       DELIMITED BY SIZE
055800                "; "                            DELIMITED BY SIZE
055900                WS-APPEND-TXT (1:WS-APPEND-LEN) DELIMITED BY SIZE
056000                INTO WS-TI-TEXT
056100         COMPUTE WS-TI-LEN = WS-TI-LEN + 2 + WS-APPEND-LEN
056200     ELSE
056300         MOVE SPACES                TO WS-TI-TEXT
056400         MOVE WS-APPEND-TXT (1:WS-APPEND-LEN)
056500                   TO WS-TI-TEXT (1:WS-APPEND-LEN)
056600         MOVE WS-APPEND-LEN          TO WS-TI-LEN
056700     END-IF.
056800 8100-EXIT.
056900     EXIT.
057000*
057100*-----------------------------------------------------------
057200* 8200-APPEND-DI-ITEM - SAME AS 8100 ABOVE, FOR WS-DI-TEXT.
057300*-----------------------------------------------------------
057400 8200-APPEND-DI-ITEM.
057500     IF WS-DI-LEN > 0
057600         MOVE WS-DI-TEXT            TO WS-DI-TEMP
057700         STRING WS-DI-TEMP (1:WS-DI-LEN)       DELIMITED BY SIZE
057800                "; "                            DELIMITED BY SIZE
057900                WS-APPEND-TXT (1:WS-APPEND-LEN) DELIMITED BY SIZE
058000                INTO WS-DI-TEXT
058100         COMPUTE WS-DI-LEN = WS-DI-LEN + 2 + WS-APPEND-LEN
058200     ELSE
058300         MOVE SPACES                TO WS-DI-TEXT
058400         MOVE WS-APPEND-TXT (1:WS-APPEND-LEN)
058500                   TO WS-DI-TEXT (1:WS-APPEND-LEN)
058600         MOVE WS-APPEND-LEN          TO WS-DI-LEN
058700     END-IF.
058800 8200-EXIT.
058900     EXIT.
059000*
059100*-----------------------------------------------------------
059200* 9700-TRIM-FIELD - WS-TRIM-IN (40 BYTES, RIGHT-PADDED) TO
059300*   WS-TRIM-OUT/WS-TRIM-LEN, TRAILING SPACES DROPPED.
059400*-----------------------------------------------------------
059500 9700-TRIM-FIELD.
059600     MOVE 40                       TO WS-TRIM-LEN
059700     PERFORM 9710-TRIM-SCAN THRU 9710-EXIT
059800             UNTIL WS-TRIM-LEN = 0
059900                OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE
060000     MOVE SPACES                   TO WS-TRIM-OUT
060100     IF WS-TRIM-LEN > 0
060200         MOVE WS-TRIM-IN (1:WS-TRIM-LEN)
060300                   TO WS-TRIM-OUT (1:WS-TRIM-LEN)
060400     END-IF.
060500 9700-EXIT.
060600     EXIT.
060700*
060800 9710-TRIM-SCAN.
060900     SUBTRACT 1                    FROM WS-TRIM-LEN.
061000 9710-EXIT.
061100     EXIT.
061200*
061300*-----------------------------------------------------------
061400* 9720-LTRIM-FIELD - WS-TRIM-IN (40 BYTES, LEFT-PADDED) TO
061500*   WS-TRIM-OUT/WS-TRIM-LEN, LEADING SPACES DROPPED - USED TO
061600*   STRIP A ZERO-SUPPRESSED EDITED FIELD, SEE 4010 ABOVE.
061700*-----------------------------------------------------------
061800 9720-LTRIM-FIELD.
061900     MOVE 1                        TO WS-LTRIM-POS
062000     PERFORM 9730-LTRIM-SCAN THRU 9730-EXIT
062100             UNTIL WS-LTRIM-POS > 40
062200                OR WS-TRIM-IN (WS-LTRIM-POS:1) NOT = SPACE
062300     MOVE SPACES                   TO WS-TRIM-OUT
062400     IF WS-LTRIM-POS > 40
062500         MOVE ZERO                 TO WS-TRIM-LEN
062600     ELSE
062700         COMPUTE WS-TRIM-LEN = 41 - WS-LTRIM-POS
062800         MOVE WS-TRIM-IN (WS-LTRIM-POS:WS-TRIM-LEN)
062900                                   TO WS-TRIM-OUT (1:WS-TRIM-LEN)
063000     END-IF.
063100 9720-EXIT.
063200     EXIT.
063300*
063400 9730-LTRIM-SCAN.
063500     ADD 1                         TO WS-LTRIM-POS.
063600 9730-EXIT.
063700     EXIT.
063800*
063900*-----------------------------------------------------------
064000 9900-CLOSE-FILES.
064100     CLOSE LAB-ACCESS-FILE.
064200 9900-EXIT.
064300     EXIT.
