000100*****************************************************************
000200*                                                               *
000300*                 CALENDAR DATE ENGINE                          *
000400*                                                               *
000500*      ADD-N-CALENDAR-MONTHS AND DAY-NUMBER ROUTINES            *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             LCX910.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           04/02/1989.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002300                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002400                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002500                          THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.            CALLABLE CALENDAR-MONTH ARITHMETIC FOR
002800*                        THE LAB COMPLIANCE SUITE - SEE R1 OF
002900*                        THE COMPLIANCE BUSINESS RULES.  HAS TWO
003000*                        ENTRY POINTS -
003100*                          LCX910 - ADD N CALENDAR MONTHS TO A
003200*                                   CCYYMMDD DATE.
003300*                          LCX915 - CONVERT A CCYYMMDD DATE TO
003400*                                   AN ORDINAL DAY NUMBER SO TWO
003500*                                   DATES CAN BE COMPARED WITH A
003600*                                   GRACE-DAYS OFFSET.
003700*
003800*    VERSION.            SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FUNCTIONS USED.     NONE - SEE PERIOD RULES, NO INTRINSICS.
004300*
004400*    FILES USED.         NONE - WORKING STORAGE ONLY.
004500*
004600*    ERROR MESSAGES USED. NONE.
004700*
004800* CHANGES:
004900* 04/02/89 VBC - 1.0.00 CREATED.
005000* 17/06/91 VBC -    .01 LEAP YEAR TEST CORRECTED, 1900 IS NOT
005100*                       LEAP, CENTURY-BY-400 RULE WAS MISSING.
005200* 12/03/98 VBC -    .02 YEAR 2000 READINESS REVIEW - ALL DATE
005300*                       FIELDS ALREADY FULL 4-DIGIT CCYY, NO
005400*                       WINDOWING USED IN THIS MODULE, PASSED.
005500* 05/02/26 VBC - 2.0.00 RE-PURPOSED FROM PY PAYROLL PERIOD-END
005600*                       ROLL-FORWARD FOR THE LAB COMPLIANCE
005700*                       ENGINE ADD-MONTHS RULE (R1).
005800* 19/02/26 VBC -    .01 ADDED LCX915 DAY-NUMBER ENTRY POINT FOR
005900*                       THE GRACE-DAYS COMPARE IN LCX920.
006000* 23/02/26 VBC -    .02 ADDED CCYY RANGE SANITY CHECKS ON EVERY
006100*                       DATE IN AND OUT, CHEAP INSURANCE AGAINST
006200*                       A BAD CALLER PASSING GARBAGE DIGITS.
006300*
006400*****************************************************************
006500* COPYRIGHT NOTICE.
006600* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006700* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006800* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006900*****************************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000*
008100 DATA                    DIVISION.
008200*================================
008300*
008400 FILE SECTION.
008500*
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800 77  PROG-NAME               PIC X(15) VALUE "LCX910 (2.0.02)".
008900*
009000* THE THREE SHADOW GROUPS BELOW LET THE CCYY HALF OF AN INCOMING
009100* OR OUTGOING CCYYMMDD DATE BE SANITY-RANGE-CHECKED WITHOUT A
009200* REFERENCE-MODIFIED SUBSTRING, SAME TRICK AS LCX000/LCX010.
009300*
009400 01  WS-AM-DATE-SHADOW         PIC 9(8).
009500 01  WS-AM-DATE-PARTS REDEFINES WS-AM-DATE-SHADOW.
009600     03  WS-AM-DATE-CCYY       PIC 9(4).
009700     03  WS-AM-DATE-MMDD       PIC 9(4).
009800*
009900 01  WS-AM-RESULT-SHADOW       PIC 9(8).
010000 01  WS-AM-RESULT-PARTS REDEFINES WS-AM-RESULT-SHADOW.
010100     03  WS-AM-RESULT-CCYY     PIC 9(4).
010200     03  WS-AM-RESULT-MMDD     PIC 9(4).
010300*
010400 01  WS-DN-DATE-SHADOW         PIC 9(8).
010500 01  WS-DN-DATE-PARTS REDEFINES WS-DN-DATE-SHADOW.
010600     03  WS-DN-DATE-CCYY       PIC 9(4).
010700     03  WS-DN-DATE-MMDD       PIC 9(4).
010800*
010900 COPY "WSDATCAL.COB".
011000*
011100 LINKAGE SECTION.
011200*===============
011300*
011400 01  LK-AM-DATE              PIC 9(8).
011500 01  LK-AM-MONTHS            PIC S9(5).
011600 01  LK-AM-RESULT            PIC 9(8).
011700*
011800 01  LK-DN-DATE              PIC 9(8).
011900 01  LK-DN-NUMBER            PIC S9(9).
012000*
012100 PROCEDURE DIVISION.
012200*===================
012300*
012400* DEFAULT ENTRY - ADD-N-CALENDAR-MONTHS, SEE R1.
012500*
012600 0000-ADD-MONTHS-MAIN.
012700     PERFORM 1000-ADD-MONTHS THRU 1000-EXIT.
012800     GOBACK.
012900*
013000 ENTRY "LCX910" USING LK-AM-DATE LK-AM-MONTHS LK-AM-RESULT.
013100     MOVE LK-AM-DATE         TO WS-DC-AM-DATE
013200     MOVE LK-AM-MONTHS       TO WS-DC-MONTHS
013300     PERFORM 1000-ADD-MONTHS THRU 1000-EXIT
013400     MOVE WS-DC-AM-RESULT    TO LK-AM-RESULT
013500     GOBACK.
013600*
013700 ENTRY "LCX915" USING LK-DN-DATE LK-DN-NUMBER.
013800     MOVE LK-DN-DATE         TO WS-DN-DATE
013900     PERFORM 2000-DAY-NUMBER THRU 2000-EXIT
014000     MOVE WS-DN-NUMBER       TO LK-DN-NUMBER
014100     GOBACK.
014200*
014300*-----------------------------------------------------------
014400* 1000-ADD-MONTHS - R1 CALENDAR-MONTH ADDITION.
014500*   Y = D.YEAR + (D.MONTH - 1 + N) / 12   (INTEGER DIVIDE)
014600*   M = (D.MONTH - 1 + N) MOD 12, PLUS 1
014700*   DAY = MIN(D.DAY, DAYS-IN-MONTH(Y,M)), FEB = 29 IFF LEAP.
014800*-----------------------------------------------------------
014900 1000-ADD-MONTHS.
015000     MOVE WS-DC-AM-DATE         TO WS-AM-DATE-SHADOW
015100     IF WS-AM-DATE-CCYY < 1989 OR > 2099
015200         DISPLAY "LCX910 WARNING - AM-DATE CCYY OUT OF RANGE"
015300     END-IF
015400     MOVE WS-DC-AM-DATE (1:4)   TO WS-DC-CCYY
015500     MOVE WS-DC-AM-DATE (5:2)   TO WS-DC-MM
015600     MOVE WS-DC-AM-DATE (7:2)   TO WS-DC-DD
015700*
015800     COMPUTE WS-DC-TOTAL-MONTHS =
015900             (WS-DC-CCYY * 12) + (WS-DC-MM - 1) + WS-DC-MONTHS
016000*
016100     DIVIDE WS-DC-TOTAL-MONTHS BY 12
016200             GIVING WS-DC-NEW-CCYY
016300             REMAINDER WS-DC-NEW-MM
016400     IF WS-DC-NEW-MM < 0
016500             ADD 12             TO WS-DC-NEW-MM
016600             SUBTRACT 1         FROM WS-DC-NEW-CCYY
016700     END-IF
016800     ADD 1 TO WS-DC-NEW-MM
016900*
017000     PERFORM 1100-SET-LEAP-SWITCH THRU 1100-EXIT
017100     PERFORM 1200-SET-MAX-DAY     THRU 1200-EXIT
017200*
017300     IF WS-DC-DD > WS-DC-MAX-DAY
017400             MOVE WS-DC-MAX-DAY TO WS-DC-NEW-DD
017500     ELSE
017600             MOVE WS-DC-DD      TO WS-DC-NEW-DD
017700     END-IF
017800*
017900     MOVE WS-DC-NEW-CCYY        TO WS-DC-AM-RESULT (1:4)
018000     MOVE WS-DC-NEW-MM          TO WS-DC-AM-RESULT (5:2)
018100     MOVE WS-DC-NEW-DD          TO WS-DC-AM-RESULT (7:2)
018200     MOVE WS-DC-AM-RESULT       TO WS-AM-RESULT-SHADOW
018300     IF WS-AM-RESULT-CCYY < 1989 OR > 2099
018400         DISPLAY "LCX910 WARNING - AM-RESULT CCYY OUT OF RANGE"
018500     END-IF.
018600 1000-EXIT.
018700     EXIT.
018800*
018900*-----------------------------------------------------------
019000* 1100-SET-LEAP-SWITCH - LEAP IFF DIV BY 4 AND (NOT DIV BY 100
019100*                         OR DIV BY 400).
019200*-----------------------------------------------------------
019300 1100-SET-LEAP-SWITCH.
019400     MOVE "N"                   TO WS-DC-LEAP-YR
019500     DIVIDE WS-DC-NEW-CCYY BY 4   GIVING WS-DC-REM4
019600             REMAINDER WS-DC-REM4
019700     IF WS-DC-REM4 = 0
019800             DIVIDE WS-DC-NEW-CCYY BY 100 GIVING WS-DC-REM100
019900                     REMAINDER WS-DC-REM100
020000             IF WS-DC-REM100 NOT = 0
020100                     MOVE "Y"   TO WS-DC-LEAP-YR
020200             ELSE
020300                     DIVIDE WS-DC-NEW-CCYY BY 400
020400                             GIVING WS-DC-REM400
020500                             REMAINDER WS-DC-REM400
020600                     IF WS-DC-REM400 = 0
020700                             MOVE "Y" TO WS-DC-LEAP-YR
020800                     END-IF
020900             END-IF
021000     END-IF.
021100 1100-EXIT.
021200     EXIT.
021300*
021400*-----------------------------------------------------------
021500* 1200-SET-MAX-DAY - LOOK UP DAYS IN WS-DC-NEW-MM, BUMP
021600*                    FEBRUARY TO 29 WHEN WS-DC-IS-LEAP.
021700*-----------------------------------------------------------
021800 1200-SET-MAX-DAY.
021900     MOVE WS-DIM-MONTH (WS-DC-NEW-MM) TO WS-DC-MAX-DAY
022000     IF WS-DC-NEW-MM = 2 AND WS-DC-IS-LEAP
022100             MOVE 29            TO WS-DC-MAX-DAY
022200     END-IF.
022300 1200-EXIT.
022400     EXIT.
022500*
022600*-----------------------------------------------------------
022700* 2000-DAY-NUMBER - CONVERT CCYYMMDD TO A JULIAN-STYLE ORDINAL
022800*   DAY NUMBER SO "AS-OF LE DUE-DATE + GRACE-DAYS" CAN BE
022900*   TESTED WITH PLAIN INTEGER COMPARE - SEE R2.
023000*-----------------------------------------------------------
023100 2000-DAY-NUMBER.
023200     MOVE WS-DN-DATE            TO WS-DN-DATE-SHADOW
023300     IF WS-DN-DATE-CCYY < 1989 OR > 2099
023400         DISPLAY "LCX910 WARNING - DN-DATE CCYY OUT OF RANGE"
023500     END-IF
023600     COMPUTE WS-DN-A = (14 - WS-DN-MM) / 12
023700     COMPUTE WS-DN-Y = WS-DN-CCYY + 4800 - WS-DN-A
023800     COMPUTE WS-DN-M = WS-DN-MM + (12 * WS-DN-A) - 3
023900     COMPUTE WS-DN-NUMBER =
024000             WS-DN-DD
024100             + (((153 * WS-DN-M) + 2) / 5)
024200             + (365 * WS-DN-Y)
024300             + (WS-DN-Y / 4)
024400             - (WS-DN-Y / 100)
024500             + (WS-DN-Y / 400)
024600             - 32045.
024700 2000-EXIT.
024800     EXIT.
