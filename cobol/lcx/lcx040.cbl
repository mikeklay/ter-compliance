000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE      ACCESS LIST REPORTS        *
000400*    PRODUCES THE ACTIVE, PENDING AND ALL-ACCESS CSV REPORTS    *
000500*    FROM THE REWRITTEN LABACCESS FILE - SEE REPORTS 1-3 IN     *
000600*    THE BATCH FLOW.                                            *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.             LCX040.
001400*
001500 AUTHOR.                 V B COEN.
001600*
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.           04/02/1989.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002400                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002500                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002600                          THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.            READS LABACCESS (AS LEFT BY THE LAST
002900*                        LCX010/LCX020 RUN) INTO A WORKING TABLE,
003000*                        SORTS IT NEWEST EFFECTIVE-AT FIRST, THEN
003100*                        WRITES THREE COMMA-SEPARATED REPORTS -
003200*                        ACTIVE ONLY, PENDING ONLY, AND EVERY
003300*                        ROW REGARDLESS OF STATUS.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD).
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100*    FILES USED.         LABACCESS (INPUT), RPTACTV, RPTPEND,
004200*                        RPTALLA (ALL OUTPUT).
004300*
004400*    ERROR MESSAGES USED. SY021.
004500*
004600* CHANGES:
004700* 23/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004800* 24/02/26 VBC -    .01 ROWS WITH NO MATCHING ENGINEER OR LAB ARE
004900*                       NOW DROPPED FROM REPORTS 1/2 RATHER THAN
005000*                       PRINTED WITH BLANK NAMES - MANAGER WANTS
005100*                       AN INNER JOIN HERE, REPORT 3 IS UNCHANGED.
005200*
005300*****************************************************************
005400* COPYRIGHT NOTICE.
005500* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005600* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
005700* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005800*****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 CONFIGURATION           SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900     SELECT LAB-ACCESS-FILE ASSIGN TO "LABACCESS"
007000                            ORGANIZATION IS LINE SEQUENTIAL
007100                            FILE STATUS  IS LACC-STATUS.
007200*
007300     SELECT ACTIVE-RPT      ASSIGN TO "RPTACTV"
007400                            ORGANIZATION IS LINE SEQUENTIAL
007500                            FILE STATUS  IS RPTA-STATUS.
007600*
007700     SELECT PENDING-RPT     ASSIGN TO "RPTPEND"
007800                            ORGANIZATION IS LINE SEQUENTIAL
007900                            FILE STATUS  IS RPTP-STATUS.
008000*
008100     SELECT ALL-ACCESS-RPT  ASSIGN TO "RPTALLA"
008200                            ORGANIZATION IS LINE SEQUENTIAL
008300                            FILE STATUS  IS RPTL-STATUS.
008400*
008500 DATA                    DIVISION.
008600*================================
008700*
008800 FILE SECTION.
008900*
009000 FD  LAB-ACCESS-FILE.
009100     COPY "FDLACC.COB".
009200 FD  ACTIVE-RPT.
009300 01  ACTIVE-RPT-RECORD       PIC X(132).
009400 FD  PENDING-RPT.
009500 01  PENDING-RPT-RECORD      PIC X(132).
009600 FD  ALL-ACCESS-RPT.
009700 01  ALL-ACCESS-RPT-RECORD   PIC X(132).
009800*
009900 WORKING-STORAGE SECTION.
010000*-----------------------
010100 77  PROG-NAME               PIC X(15) VALUE "LCX040 (1.0.01)".
010200 77  LACC-STATUS              PIC XX   VALUE "00".
010300 77  RPTA-STATUS              PIC XX   VALUE "00".
010400 77  RPTP-STATUS              PIC XX   VALUE "00".
010500 77  RPTL-STATUS              PIC XX   VALUE "00".
010600 77  WS-TODAY-RAW             PIC 9(6) COMP.
010700 77  WS-TIME-RAW              PIC 9(8) COMP.
010800 77  WS-TIME-HHMMSS           PIC 9(6) COMP.
010900 77  WS-NOW                   PIC 9(14) COMP.
011000 77  WS-RPT-SUB               PIC 9(5)  COMP.
011100 77  WS-SORT-I                PIC 9(5)  COMP.
011200 77  WS-SORT-J                PIC 9(5)  COMP.
011300 77  WS-SORT-TEMP             PIC X(50).
011400 77  WS-RPT-ENGR-FOUND-SW     PIC X     VALUE "N".
011500     88  WS-RPT-ENGR-FOUND             VALUE "Y".
011600 77  WS-RPT-LAB-FOUND-SW      PIC X     VALUE "N".
011700     88  WS-RPT-LAB-FOUND              VALUE "Y".
011800*
011900 01  WS-CENTURY-WORK.
012000     03  WS-CW-YY              PIC 99.
012100     03  WS-CW-MMDD             PIC 9(4).
012200     03  WS-CW-CCYY             PIC 9(4) COMP.
012300     03  FILLER                 PIC X(01).
012400*
012500* WS-NOW-D IS A DISPLAY SHADOW OF WS-NOW SO ITS DIGITS CAN BE
012600* PULLED APART BY REDEFINES FOR THE ISO TIMESTAMP BUILD - A COMP
012700* ITEM CANNOT BE SLICED THIS WAY, SEE LCX020 FOR THE SAME TRICK.
012800*
012900 01  WS-NOW-D                 PIC 9(14).
013000 01  WS-NOW-D-PARTS REDEFINES WS-NOW-D.
013100     03  WS-NOW-D-CCYY         PIC 9(4).
013200     03  WS-NOW-D-MM           PIC 9(2).
013300     03  WS-NOW-D-DD           PIC 9(2).
013400     03  WS-NOW-D-HH           PIC 9(2).
013500     03  WS-NOW-D-MI           PIC 9(2).
013600     03  WS-NOW-D-SS           PIC 9(2).
013700 77  WS-GEN-AT-ISO             PIC X(20).
013800*
013900* WS-FMT-TS-IN/OUT ARE THE SHARED TIMESTAMP-TO-ISO SCRATCHPAD -
014000* FORMAT-TIMESTAMP MOVES ANY 9(14) FIELD IN HERE AND BUILDS THE
014100* "CCYY-MM-DDTHH:MI:SSZ" STRING FOR REPORT OUTPUT.
014200*
014300 01  WS-FMT-TS-IN              PIC 9(14).
014400 01  WS-FMT-TS-PARTS REDEFINES WS-FMT-TS-IN.
014500     03  WS-FMT-TS-CCYY        PIC 9(4).
014600     03  WS-FMT-TS-MM          PIC 9(2).
014700     03  WS-FMT-TS-DD          PIC 9(2).
014800     03  WS-FMT-TS-HH          PIC 9(2).
014900     03  WS-FMT-TS-MI          PIC 9(2).
015000     03  WS-FMT-TS-SS          PIC 9(2).
015100 77  WS-FMT-TS-OUT             PIC X(20).
015200*
015300* WS-TRIM-IN/OUT TRIMS TRAILING SPACES OFF A NAME/CODE FIELD FOR
015400* THE CSV BUILD - SEE 9700-TRIM-FIELD.
015500*
015600 77  WS-TRIM-IN                PIC X(40).
015700 77  WS-TRIM-OUT               PIC X(40).
015800 77  WS-TRIM-LEN               PIC 9(3)  COMP.
015900*
016000 77  WS-ENGR-NM                PIC X(30).
016100 77  WS-ENGR-NM-LEN            PIC 9(3)  COMP.
016200 77  WS-LAB-NM                 PIC X(30).
016300 77  WS-LAB-NM-LEN             PIC 9(3)  COMP.
016400 77  WS-LAB-CD                 PIC X(10).
016500 77  WS-LAB-CD-LEN             PIC 9(3)  COMP.
016600 77  WS-LAB-COMBINED           PIC X(45).
016700*
016800     COPY "WSMSGS.COB".
016900     COPY "WSTABLES.COB".
017000*
017100 PROCEDURE DIVISION.
017200*====================
017300*
017400 0000-REPORT-MAIN.
017500     PERFORM 1000-OPEN-FILES       THRU 1000-EXIT.
017600     PERFORM 1050-STAMP-NOW        THRU 1050-EXIT.
017700     CALL "LCX000" USING WS-LAB-TABLE
017800                          WS-COURSE-TABLE
017900                          WS-LAB-REQ-TABLE
018000                          WS-DOCUMENT-TABLE
018100                          WS-ENGINEER-TABLE
018200                          WS-COMPLETION-TABLE
018300                          WS-DOCUMENT-ACK-TABLE.
018400     PERFORM 1500-LOAD-LAB-ACCESS  THRU 1500-EXIT.
018500     PERFORM 1700-SORT-LAB-ACCESS  THRU 1700-EXIT.
018600     PERFORM 2000-WRITE-ACTIVE-RPT THRU 2000-EXIT.
018700     PERFORM 3000-WRITE-PENDING-RPT THRU 3000-EXIT.
018800     PERFORM 4000-WRITE-ALLACC-RPT THRU 4000-EXIT.
018900     PERFORM 9900-CLOSE-FILES      THRU 9900-EXIT.
019000     STOP RUN.
019100*
019200*-----------------------------------------------------------
019300 1000-OPEN-FILES.
019400     OPEN INPUT LAB-ACCESS-FILE.
019500 1000-EXIT.
019600     EXIT.
019700*
019800*-----------------------------------------------------------
019900* 1050-STAMP-NOW - BUILDS WS-NOW, THE SINGLE GENERATED-AT-UTC
020000*   TIMESTAMP STAMPED ON EVERY ROW OF ALL THREE REPORTS.
020100*-----------------------------------------------------------
020200 1050-STAMP-NOW.
020300     ACCEPT WS-TODAY-RAW           FROM DATE
020400     MOVE WS-TODAY-RAW             TO WS-CW-YY WS-CW-MMDD
020500     IF WS-CW-YY < 50
020600         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
020700     ELSE
020800         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
020900     END-IF
021000     ACCEPT WS-TIME-RAW            FROM TIME
021100     DIVIDE WS-TIME-RAW BY 100 GIVING WS-TIME-HHMMSS
021200     COMPUTE WS-NOW = (WS-CW-CCYY * 1000000000000)
021300                     + (WS-CW-MMDD * 1000000)
021400                     + WS-TIME-HHMMSS
021500     MOVE WS-NOW                   TO WS-NOW-D
021600     MOVE WS-NOW-D                 TO WS-FMT-TS-IN
021700     PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
021800     MOVE WS-FMT-TS-OUT            TO WS-GEN-AT-ISO.
021900 1050-EXIT.
022000     EXIT.
022100*
022200*-----------------------------------------------------------
022300 1500-LOAD-LAB-ACCESS.
022400     MOVE ZERO                     TO WS-LACC-CNT
022500     PERFORM 1510-READ-ONE-LACC THRU 1510-EXIT
022600             UNTIL LACC-STATUS = "10".
022700 1500-EXIT.
022800     EXIT.
022900*
023000 1510-READ-ONE-LACC.
023100     READ LAB-ACCESS-FILE
023200         AT END
023300             MOVE "10"            TO LACC-STATUS
023400             GO TO 1510-EXIT
023500     END-READ
023600     ADD 1                        TO WS-LACC-CNT
023700     MOVE ACC-ENGINEER-ID         TO WS-LACC-T-ENG (WS-LACC-CNT)
023800     MOVE ACC-LAB-ID              TO WS-LACC-T-LAB (WS-LACC-CNT)
023900     MOVE ACC-STATUS
024000                              TO WS-LACC-T-STATUS (WS-LACC-CNT)
024100     MOVE ACC-REASON-CODE
024200                              TO WS-LACC-T-REASON (WS-LACC-CNT)
024300     MOVE ACC-EFFECTIVE-AT        TO WS-LACC-T-EFF (WS-LACC-CNT).
024400 1510-EXIT.
024500     EXIT.
024600*
024700*-----------------------------------------------------------
024800* 1700-SORT-LAB-ACCESS - BUBBLE SORT, NEWEST EFFECTIVE-AT FIRST.
024900*   TABLE IS DEMO-SIZED SO THE O(N**2) PASS IS NOT A CONCERN.
025000*-----------------------------------------------------------
025100 1700-SORT-LAB-ACCESS.
025200     IF WS-LACC-CNT > 1
025300         PERFORM 1710-SORT-PASS THRU 1710-EXIT
025400                 VARYING WS-SORT-I FROM 1 BY 1
025500                 UNTIL WS-SORT-I >= WS-LACC-CNT
025600     END-IF.
025700 1700-EXIT.
025800     EXIT.
025900*
026000 1710-SORT-PASS.
026100     PERFORM 1720-SORT-COMPARE THRU 1720-EXIT
026200             VARYING WS-SORT-J FROM 1 BY 1
026300             UNTIL WS-SORT-J > WS-LACC-CNT - WS-SORT-I.
026400 1710-EXIT.
026500     EXIT.
026600*
026700 1720-SORT-COMPARE.
026800     IF WS-LACC-T-EFF (WS-SORT-J) < WS-LACC-T-EFF (WS-SORT-J + 1)
026900         MOVE WS-LACC-TAB (WS-SORT-J)     TO WS-SORT-TEMP
027000         MOVE WS-LACC-TAB (WS-SORT-J + 1)
027100                              TO WS-LACC-TAB (WS-SORT-J)
027200         MOVE WS-SORT-TEMP                TO
027300                                    WS-LACC-TAB (WS-SORT-J + 1)
027400     END-IF.
027500 1720-EXIT.
027600     EXIT.
027700*
027800*-----------------------------------------------------------
027900* 2000-WRITE-ACTIVE-RPT - REPORT 1, STATUS = ACTIVE ONLY.
028000*-----------------------------------------------------------
028100 2000-WRITE-ACTIVE-RPT.
028200     OPEN OUTPUT ACTIVE-RPT
028300     MOVE "GENERATED_AT_UTC,ENGINEER_ID,ENGINEER_NAME,LAB_ID,
028400-    "LAB,SINCE_UTC"
028500                                    TO ACTIVE-RPT-RECORD
028600     WRITE ACTIVE-RPT-RECORD
028700     PERFORM 2010-WRITE-ONE-ACTIVE THRU 2010-EXIT
028800             VARYING WS-RPT-SUB FROM 1 BY 1
028900             UNTIL WS-RPT-SUB > WS-LACC-CNT
029000     CLOSE ACTIVE-RPT.
029100 2000-EXIT.
029200     EXIT.
029300*
029400 2010-WRITE-ONE-ACTIVE.
029500     IF WS-LACC-T-STATUS (WS-RPT-SUB) = "ACTIVE"
029600         PERFORM 2900-LOOKUP-ENGR-LAB THRU 2900-EXIT
029700         IF WS-RPT-ENGR-FOUND AND WS-RPT-LAB-FOUND
029800             MOVE WS-LACC-T-EFF (WS-RPT-SUB) TO WS-FMT-TS-IN
029900             PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
030000             MOVE SPACES                    TO ACTIVE-RPT-RECORD
030100             STRING WS-GEN-AT-ISO          DELIMITED BY SIZE
030200                    "," DELIMITED BY SIZE
030300                    WS-LACC-T-ENG (WS-RPT-SUB) DELIMITED BY SIZE
030400                    "," DELIMITED BY SIZE
030500                    WS-ENGR-NM (1:WS-ENGR-NM-LEN)
030600                                         DELIMITED BY SIZE
030700                    "," DELIMITED BY SIZE
030800                    WS-LACC-T-LAB (WS-RPT-SUB) DELIMITED BY SIZE
030900                    "," DELIMITED BY SIZE
031000                    WS-LAB-COMBINED       DELIMITED BY SIZE
031100                    "," DELIMITED BY SIZE
031200                    WS-FMT-TS-OUT         DELIMITED BY SIZE
031300                    INTO ACTIVE-RPT-RECORD
031400             WRITE ACTIVE-RPT-RECORD
031500         END-IF
031600     END-IF.
031700 2010-EXIT.
031800     EXIT.
031900*
032000*-----------------------------------------------------------
032100* 3000-WRITE-PENDING-RPT - REPORT 2, STATUS = PENDING ONLY.
032200*-----------------------------------------------------------
032300 3000-WRITE-PENDING-RPT.
032400     OPEN OUTPUT PENDING-RPT
032500     MOVE "GENERATED_AT_UTC,ENGINEER_ID,ENGINEER_NAME,LAB_ID,
032600-    "LAB,REQUESTED_UTC"
032700                                    TO PENDING-RPT-RECORD
032800     WRITE PENDING-RPT-RECORD
032900     PERFORM 3010-WRITE-ONE-PENDING THRU 3010-EXIT
033000             VARYING WS-RPT-SUB FROM 1 BY 1
033100             UNTIL WS-RPT-SUB > WS-LACC-CNT
033200     CLOSE PENDING-RPT.
033300 3000-EXIT.
033400     EXIT.
033500*
033600 3010-WRITE-ONE-PENDING.
033700     IF WS-LACC-T-STATUS (WS-RPT-SUB) = "PENDING"
033800         PERFORM 2900-LOOKUP-ENGR-LAB THRU 2900-EXIT
033900         IF WS-RPT-ENGR-FOUND AND WS-RPT-LAB-FOUND
034000             MOVE WS-LACC-T-EFF (WS-RPT-SUB) TO WS-FMT-TS-IN
034100             PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
034200             MOVE SPACES                    TO PENDING-RPT-RECORD
034300             STRING WS-GEN-AT-ISO          DELIMITED BY SIZE
034400                    "," DELIMITED BY SIZE
034500                    WS-LACC-T-ENG (WS-RPT-SUB) DELIMITED BY SIZE
034600                    "," DELIMITED BY SIZE
034700                    WS-ENGR-NM (1:WS-ENGR-NM-LEN)
034800                                         DELIMITED BY SIZE
034900                    "," DELIMITED BY SIZE
035000                    WS-LACC-T-LAB (WS-RPT-SUB) DELIMITED BY SIZE
035100                    "," DELIMITED BY SIZE
035200                    WS-LAB-COMBINED       DELIMITED BY SIZE
035300                    "," DELIMITED BY SIZE
035400                    WS-FMT-TS-OUT         DELIMITED BY SIZE
035500                    INTO PENDING-RPT-RECORD
035600             WRITE PENDING-RPT-RECORD
035700         END-IF
035800     END-IF.
035900 3010-EXIT.
036000     EXIT.
036100*
036200*-----------------------------------------------------------
036300* 4000-WRITE-ALLACC-RPT - REPORT 3, EVERY ROW, ANY STATUS. NOT
036400*   AN INNER JOIN - UNKNOWN ENGINEER/LAB STILL PRINT, UNLIKE
036500*   REPORTS 1/2 ABOVE.
036600*-----------------------------------------------------------
036700 4000-WRITE-ALLACC-RPT.
036800     OPEN OUTPUT ALL-ACCESS-RPT
036900     MOVE "GENERATED_AT_UTC,ENGINEER_ID,ENGINEER_NAME,LAB_ID,
037000-    "LAB,STATUS,REASON_CODE,EFFECTIVE_AT_UTC"
037100                                    TO ALL-ACCESS-RPT-RECORD
037200     WRITE ALL-ACCESS-RPT-RECORD
037300     PERFORM 4010-WRITE-ONE-ALLACC THRU 4010-EXIT
037400             VARYING WS-RPT-SUB FROM 1 BY 1
037500             UNTIL WS-RPT-SUB > WS-LACC-CNT
037600     CLOSE ALL-ACCESS-RPT.
037700 4000-EXIT.
037800     EXIT.
037900*
038000 4010-WRITE-ONE-ALLACC.
038100     PERFORM 2900-LOOKUP-ENGR-LAB THRU 2900-EXIT
038200     IF NOT WS-RPT-ENGR-FOUND
038300         MOVE SPACES                      TO WS-ENGR-NM
038400         MOVE ZERO                        TO WS-ENGR-NM-LEN
038500     END-IF
038600     IF NOT WS-RPT-LAB-FOUND
038700         MOVE SPACES                      TO WS-LAB-COMBINED
038800     END-IF
038900     MOVE WS-LACC-T-EFF (WS-RPT-SUB)      TO WS-FMT-TS-IN
039000     PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
039100     MOVE SPACES                          TO ALL-ACCESS-RPT-RECORD
039200     STRING WS-GEN-AT-ISO                DELIMITED BY SIZE
039300            ","                           DELIMITED BY SIZE
039400            WS-LACC-T-ENG (WS-RPT-SUB)    DELIMITED BY SIZE
039500            ","                           DELIMITED BY SIZE
039600            WS-ENGR-NM (1:WS-ENGR-NM-LEN) DELIMITED BY SIZE
039700            ","                           DELIMITED BY SIZE
039800            WS-LACC-T-LAB (WS-RPT-SUB)    DELIMITED BY SIZE
039900            ","                           DELIMITED BY SIZE
040000            WS-LAB-COMBINED               DELIMITED BY SIZE
040100            ","                           DELIMITED BY SIZE
040200            WS-LACC-T-STATUS (WS-RPT-SUB) DELIMITED BY SIZE
040300            ","                           DELIMITED BY SIZE
040400            WS-LACC-T-REASON (WS-RPT-SUB) DELIMITED BY SIZE
040500            ","                           DELIMITED BY SIZE
040600            WS-FMT-TS-OUT                 DELIMITED BY SIZE
040700            INTO ALL-ACCESS-RPT-RECORD
040800     WRITE ALL-ACCESS-RPT-RECORD.
040900 4010-EXIT.
041000     EXIT.
041100*
041200*-----------------------------------------------------------
041300* 2900-LOOKUP-ENGR-LAB - BINARY SEARCHES THE ENGINEER AND LAB
041400*   TABLES FOR WS-LACC-T-ENG/LAB (WS-RPT-SUB), BUILDS THE
041500*   TRIMMED ENGINEER NAME AND THE "NAME (CODE)" LAB TEXT.
041600*-----------------------------------------------------------
041700 2900-LOOKUP-ENGR-LAB.
041800     MOVE "N"                      TO WS-RPT-ENGR-FOUND-SW
041900     MOVE "N"                      TO WS-RPT-LAB-FOUND-SW
042000*
042100     SEARCH ALL WS-ENGR-TAB
042200             AT END
042300                 CONTINUE
042400             WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
042500                                   WS-LACC-T-ENG (WS-RPT-SUB)
042600                 MOVE "Y"          TO WS-RPT-ENGR-FOUND-SW
042700                 MOVE WS-ENGR-T-NAME (WS-ENGR-IX) TO WS-TRIM-IN
042800                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
042900                 MOVE WS-TRIM-OUT  TO WS-ENGR-NM
043000                 MOVE WS-TRIM-LEN  TO WS-ENGR-NM-LEN
043100     END-SEARCH
043200*
043300     SEARCH ALL WS-LAB-TAB
043400             AT END
043500                 CONTINUE
043600             WHEN WS-LAB-T-ID (WS-LAB-IX) =
043700                                   WS-LACC-T-LAB (WS-RPT-SUB)
043800                 MOVE "Y"          TO WS-RPT-LAB-FOUND-SW
043900                 MOVE WS-LAB-T-NAME (WS-LAB-IX) TO WS-TRIM-IN
044000                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
044100                 MOVE WS-TRIM-OUT  TO WS-LAB-NM
044200                 MOVE WS-TRIM-LEN  TO WS-LAB-NM-LEN
044300                 MOVE WS-LAB-T-CODE (WS-LAB-IX) TO WS-TRIM-IN
044400                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
044500                 MOVE WS-TRIM-OUT  TO WS-LAB-CD
044600                 MOVE WS-TRIM-LEN  TO WS-LAB-CD-LEN
044700     END-SEARCH
044800*
044900     IF WS-RPT-LAB-FOUND
045000         MOVE SPACES                TO WS-LAB-COMBINED
045100         STRING WS-LAB-NM (1:WS-LAB-NM-LEN)  DELIMITED BY SIZE
045200                " ("                          DELIMITED BY SIZE
045300                WS-LAB-CD (1:WS-LAB-CD-LEN)   DELIMITED BY SIZE
045400                ")"                           DELIMITED BY SIZE
045500                INTO WS-LAB-COMBINED
045600     END-IF.
045700 2900-EXIT.
045800     EXIT.
045900*
046000*-----------------------------------------------------------
046100* 5000-FORMAT-TIMESTAMP - WS-FMT-TS-IN (9(14)) TO WS-FMT-TS-OUT,
046200*   "CCYY-MM-DDTHH:MI:SSZ". CALLER LOADS WS-FMT-TS-IN FIRST.
046300*-----------------------------------------------------------
046400 5000-FORMAT-TIMESTAMP.
046500     STRING WS-FMT-TS-CCYY  DELIMITED BY SIZE
046600            "-"              DELIMITED BY SIZE
046700            WS-FMT-TS-MM     DELIMITED BY SIZE
046800            "-"              DELIMITED BY SIZE
046900            WS-FMT-TS-DD     DELIMITED BY SIZE
047000            "T"              DELIMITED BY SIZE
047100            WS-FMT-TS-HH     DELIMITED BY SIZE
047200            ":"              DELIMITED BY SIZE
047300            WS-FMT-TS-MI     DELIMITED BY SIZE
047400            ":"              DELIMITED BY SIZE
047500            WS-FMT-TS-SS     DELIMITED BY SIZE
047600            "Z"              DELIMITED BY SIZE
047700            INTO WS-FMT-TS-OUT.
047800 5000-EXIT.
047900     EXIT.
048000*
048100*-----------------------------------------------------------
048200* 9700-TRIM-FIELD - WS-TRIM-IN (40 BYTES, RIGHT-PADDED) TO
048300*   WS-TRIM-OUT/WS-TRIM-LEN, TRAILING SPACES DROPPED.
048400*-----------------------------------------------------------
048500 9700-TRIM-FIELD.
048600     MOVE 40                       TO WS-TRIM-LEN
048700     PERFORM 9710-TRIM-SCAN THRU 9710-EXIT
048800             UNTIL WS-TRIM-LEN = 0
048900                OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE
049000     MOVE SPACES                   TO WS-TRIM-OUT
049100     IF WS-TRIM-LEN > 0
049200         MOVE WS-TRIM-IN (1:WS-TRIM-LEN)
049300                              TO WS-TRIM-OUT (1:WS-TRIM-LEN)
049400     END-IF.
049500 9700-EXIT.
049600     EXIT.
049700*
049800 9710-TRIM-SCAN.
049900     SUBTRACT 1                    FROM WS-TRIM-LEN.
050000 9710-EXIT.
050100     EXIT.
050200*
050300*-----------------------------------------------------------
050400 9900-CLOSE-FILES.
050500     CLOSE LAB-ACCESS-FILE.
050600 9900-EXIT.
050700     EXIT.
