000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE      AUTOCHECK                  *
000400*       BATCH SWEEP OVER EVERY PENDING/ACTIVE LAB-ACCESS        *
000500*       RECORD, PROMOTING OR REVOKING AS R5 REQUIRES            *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             LCX010.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           04/02/1989.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002300                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002400                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002500                          THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.            AUTOCHECK BATCH SWEEP, SEE BATCH FLOW.
002800*                        PENDING + COMPLIANT PROMOTES TO ACTIVE,
002900*                        ACTIVE + NOT COMPLIANT REVOKES. REVOKED
003000*                        RECORDS ARE SKIPPED, THEY NEVER AUTO-
003100*                        RECOVER. RUNS ONCE A DAY AFTER SEED OR
003200*                        MANUAL TRANSACTIONS HAVE BEEN APPLIED.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD),
003700*                        LCX920 (COMPLIANCE-EVAL KERNEL).
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100*    FILES USED.         LABACCESS (INPUT), LABACCESS.NEW
004200*                        (OUTPUT, BECOMES TOMORROW'S LABACCESS),
004300*                        AUDITLOG (EXTEND).
004400*
004500*    ERROR MESSAGES USED. NONE.
004600*
004700* CHANGES:
004800* 06/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004900* 15/02/26 VBC -    .01 REVOKED RECORDS NOW SKIPPED EXPLICITLY,
005000*                       WAS FALLING THROUGH TO THE COPY-FORWARD
005100*                       PATH ANYWAY BUT MADE IT READ BADLY.
005200* 21/02/26 VBC -    .02 ADDED CONTROL TOTALS DISPLAY AT EOJ PER
005300*                       MANAGER REQUEST FOR THE OPERATOR LOG.
005400* 28/02/26 VBC -    .03 EOJ CONTROL TOTALS WERE ACTIVATED/REVOKED
005500*                       ONLY - MANAGER SUMMARY VIEW ALSO NEEDS
005600*                       ACTIVE/PENDING/EXPIRING/NON-COMPLIANT-
005700*                       ACTIVE COUNTS, SAME EXPIRING-30 FOLD AS
005800*                       LCX050'S REPORT.  ADDED 1200-COUNT-
005900*                       EXPIRING AND TALLIES IN 2000/2100.
006000* 28/02/26 VBC -    .04 AUD-KEY-WORK NOW CARRIES A ":" SEPARATOR
006100*                       BETWEEN ENGINEER AND LAB SO AUDITLOG
006200*                       ENTITY-KEY READS "000001:000002" PER
006300*                       THE AUDITLOG KEY FORMAT, NOT RUN TOGETHER.
006400*
006500*****************************************************************
006600* COPYRIGHT NOTICE.
006700* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006800* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006900* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
007000*****************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500 CONFIGURATION           SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT            SECTION.
008000 FILE-CONTROL.
008100     COPY "SELLACC.COB".
008200     COPY "SELAUD.COB".
008300*
008400 DATA                    DIVISION.
008500*================================
008600*
008700 FILE SECTION.
008800*
008900 FD  LAB-ACCESS-FILE.
009000     COPY "FDLACC.COB".
009100 FD  LAB-ACCESS-OUT.
009200     COPY "FDLACC.COB" REPLACING ==LCX-LAB-ACCESS-RECORD==
009300                               BY ==LCX-LAB-ACCESS-OUT-RECORD==.
009400 FD  AUDIT-FILE.
009500     COPY "FDAUD.COB".
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  PROG-NAME               PIC X(15) VALUE "LCX010 (1.0.04)".
010000 77  LACC-STATUS             PIC XX    VALUE "00".
010100 77  LACC-OUT-STATUS         PIC XX    VALUE "00".
010200 77  AUD-STATUS              PIC XX    VALUE "00".
010300 77  WS-TODAY-RAW            PIC 9(6)  COMP.
010400 77  WS-TODAY                PIC 9(8).
010500*        DISPLAY, NOT COMP - PASSED TO LCX920/LCX915 BY REFERENCE
010600 77  WS-TIME-RAW              PIC 9(8) COMP.
010700 77  WS-TIME-HHMMSS           PIC 9(6) COMP.
010800 77  WS-CNT-ACTIVATED        PIC 9(7)  COMP  VALUE ZERO.
010900 77  WS-CNT-REVOKED          PIC 9(7)  COMP  VALUE ZERO.
011000 77  WS-CNT-ACTIVE           PIC 9(7)  COMP  VALUE ZERO.
011100 77  WS-CNT-PENDING          PIC 9(7)  COMP  VALUE ZERO.
011200 77  WS-CNT-EXPIRING         PIC 9(7)  COMP  VALUE ZERO.
011300 77  WS-CNT-NONCOMPLY-ACTIVE PIC 9(7)  COMP  VALUE ZERO.
011400 77  WS-CE-COMPLIANT-SW      PIC X.
011500     88  WS-CE-IS-COMPLIANT            VALUE "Y".
011600*
011700 01  WS-CENTURY-WORK.
011800     03  WS-CW-YY             PIC 99.
011900     03  WS-CW-MMDD           PIC 9(4).
012000     03  WS-CW-CCYY           PIC 9(4)  COMP.
012100*
012200* WS-EFF-AT-D IS A DISPLAY SHADOW OF THE EFFECTIVE-AT STAMP SO
012300* ITS DIGITS CAN BE PULLED APART BY REDEFINES FOR THE AUDIT-KEY
012400* BUILD BELOW, SAME TRICK AS LCX020/LCX040/LCX050.
012500*
012600 01  WS-EFF-AT-D              PIC 9(14).
012700 01  WS-EFF-AT-PARTS REDEFINES WS-EFF-AT-D.
012800     03  WS-EFF-AT-DATE       PIC 9(8).
012900     03  WS-EFF-AT-TIME       PIC 9(6).
013000*
013100* WS-TODAY-D REDEFINED SO THE CCYY PORTION CAN BE LIFTED STRAIGHT
013200* OUT FOR THE OPERATOR-LOG DISPLAY WITHOUT A SEPARATE COMPUTE.
013300*
013400 01  WS-TODAY-D                PIC 9(8).
013500 01  WS-TODAY-D-PARTS REDEFINES WS-TODAY-D.
013600     03  WS-TODAY-D-CCYY       PIC 9(4).
013700     03  WS-TODAY-D-MMDD       PIC 9(4).
013800*
013900* AUD-KEY-WORK LETS THE ENGINEER/LAB PAIR BE BUILT WITH A SINGLE
014000* MOVE PER HALF INSTEAD OF A STRING - THE ":" SEPARATOR IS A
014100* NAMED FIELD (NOT FILLER, MOVE NEEDS A TARGET) SET EACH TIME
014200* SO THE KEY READS "000001:000002" PER THE AUDITLOG KEY FORMAT.
014300*
014400 01  AUD-KEY-WORK             PIC X(13).
014500 01  AUD-KEY-WORK-PARTS REDEFINES AUD-KEY-WORK.
014600     03  AUD-KEY-WORK-ENG     PIC 9(6).
014700     03  AUD-KEY-WORK-SEP     PIC X(1).
014800     03  AUD-KEY-WORK-LAB     PIC 9(6).
014900*
015000* WS-LATEST-CMP-TABLE/1200-COUNT-EXPIRING BELOW ARE THE SAME
015100* FOLD-TO-LATEST-THEN-EXPIRING-30 LOGIC LCX050 USES FOR ITS
015200* REPORT 4 COLUMN, KEPT HERE SO THE EOJ CONTROL TOTAL AND THE
015300* REPORT AGREE WITHOUT A SHARED SUBPROGRAM CALL.
015400*
015500 01  WS-LATEST-CMP-TABLE.
015600     03  WS-LAT-CNT            PIC 9(5)  COMP  VALUE ZERO.
015700     03  WS-LAT-TAB            OCCURS 0 TO 20000 TIMES
015800                               DEPENDING ON WS-LAT-CNT
015900                               INDEXED BY WS-LAT-IX.
016000         05  WS-LAT-T-ENG      PIC 9(6).
016100         05  WS-LAT-T-CRS      PIC 9(6).
016200         05  WS-LAT-T-TAKEN    PIC 9(8).
016300*
016400 77  WS-LAT-FOUND-SW           PIC X     VALUE "N".
016500     88  WS-LAT-FOUND                    VALUE "Y".
016600 77  WS-LAT-SUB2               PIC 9(5)  COMP.
016700 77  WS-LAT-MATCH-SUB          PIC 9(5)  COMP.
016800 77  WS-RPT-SUB                PIC 9(5)  COMP.
016900 77  WS-RPT-CRS-FOUND-SW       PIC X     VALUE "N".
017000     88  WS-RPT-CRS-FOUND                VALUE "Y".
017100 77  WS-CRS-MONTHS             PIC 9(3)  COMP.
017200 77  WS-CRS-MONTHS-D           PIC S9(5).
017300 77  WS-FMT-DT-IN              PIC 9(8).
017400 77  WS-TODAY-DAYNUM           PIC S9(9) COMP.
017500 77  WS-TODAY-DAYNUM-D         PIC S9(9).
017600 77  WS-DUE-DAYNUM             PIC S9(9) COMP.
017700 77  WS-DUE-DAYNUM-D           PIC S9(9).
017800 77  WS-FDL-IN                 PIC S9(5) COMP.
017900*
018000 COPY "WSTABLES.COB".
018100*
018200 PROCEDURE DIVISION.
018300*====================
018400*
018500 0000-AUTOCHECK-MAIN.
018600     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT.
018700     PERFORM 1100-GET-TODAY       THRU 1100-EXIT.
018800     CALL "LCX000" USING WS-LAB-TABLE
018900                          WS-COURSE-TABLE
019000                          WS-LAB-REQ-TABLE
019100                          WS-DOCUMENT-TABLE
019200                          WS-ENGINEER-TABLE
019300                          WS-COMPLETION-TABLE
019400                          WS-DOCUMENT-ACK-TABLE
019500     PERFORM 1200-COUNT-EXPIRING  THRU 1200-EXIT.
019600     PERFORM 2000-PROCESS-RECORDS THRU 2000-EXIT
019700             UNTIL LACC-STATUS = "10".
019800     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
019900     MOVE WS-TODAY                TO WS-TODAY-D
020000     DISPLAY "LCX010 RUN FOR "    WS-TODAY-D-CCYY
020100             " ACTIVATED: "       WS-CNT-ACTIVATED
020200             " REVOKED: "         WS-CNT-REVOKED
020300             " ACTIVE: "          WS-CNT-ACTIVE
020400             " PENDING: "         WS-CNT-PENDING
020500             " EXPIRING: "        WS-CNT-EXPIRING
020600             " NON-COMPLIANT-ACTIVE: " WS-CNT-NONCOMPLY-ACTIVE.
020700     STOP RUN.
020800*
020900*-----------------------------------------------------------
021000 1000-OPEN-FILES.
021100     OPEN INPUT  LAB-ACCESS-FILE
021200     OPEN OUTPUT LAB-ACCESS-OUT
021300     OPEN EXTEND AUDIT-FILE
021400     READ LAB-ACCESS-FILE
021500         AT END
021600             MOVE "10"            TO LACC-STATUS
021700     END-READ.
021800 1000-EXIT.
021900     EXIT.
022000*
022100*-----------------------------------------------------------
022200* 1100-GET-TODAY - SYSTEM DATE, Y2K-WINDOWED PER THE 1998
022300*   READINESS REVIEW CARRIED FORWARD FROM THE OLD PY SUITE.
022400*-----------------------------------------------------------
022500 1100-GET-TODAY.
022600     ACCEPT WS-TODAY-RAW          FROM DATE
022700     MOVE WS-TODAY-RAW            TO WS-CW-YY WS-CW-MMDD
022800     IF WS-CW-YY < 50
022900         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
023000     ELSE
023100         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
023200     END-IF
023300     COMPUTE WS-TODAY = (WS-CW-CCYY * 10000) + WS-CW-MMDD.
023400 1100-EXIT.
023500     EXIT.
023600*
023700*-----------------------------------------------------------
023800* 1200-COUNT-EXPIRING - SAME FOLD-TO-LATEST-COMPLETION THEN
023900*   EXPIRING-30 CHECK AS LCX050'S REPORT 4, BUT WE ONLY NEED
024000*   THE COUNT HERE, NOT THE TABLE OF ROWS - R8.
024100*-----------------------------------------------------------
024200 1200-COUNT-EXPIRING.
024300     CALL "LCX915" USING WS-TODAY WS-TODAY-DAYNUM-D
024400     MOVE WS-TODAY-DAYNUM-D        TO WS-TODAY-DAYNUM
024500     MOVE ZERO                     TO WS-LAT-CNT
024600     PERFORM 1210-FOLD-ONE-CMP THRU 1210-EXIT
024700             VARYING WS-RPT-SUB FROM 1 BY 1
024800             UNTIL WS-RPT-SUB > WS-CMP-CNT
024900     MOVE ZERO                     TO WS-CNT-EXPIRING
025000     PERFORM 1230-CHECK-ONE-LAT THRU 1230-EXIT
025100             VARYING WS-RPT-SUB FROM 1 BY 1
025200             UNTIL WS-RPT-SUB > WS-LAT-CNT.
025300 1200-EXIT.
025400     EXIT.
025500*
025600*-----------------------------------------------------------
025700* 1210-FOLD-ONE-CMP - KEEPS ONE ROW PER ENGINEER+COURSE, THE
025800*   LATEST DATE-TAKEN, SAME AS LCX050 - CMP TABLE IS FILE
025900*   ORDER "ANY" PER R10 SO THIS IS A LINEAR FOLD.
026000*-----------------------------------------------------------
026100 1210-FOLD-ONE-CMP.
026200     MOVE "N"                      TO WS-LAT-FOUND-SW
026300     PERFORM 1220-FIND-ONE-LAT THRU 1220-EXIT
026400             VARYING WS-LAT-SUB2 FROM 1 BY 1
026500             UNTIL WS-LAT-SUB2 > WS-LAT-CNT
026600                OR WS-LAT-FOUND
026700     IF WS-LAT-FOUND
026800         IF WS-CMP-T-TAKEN (WS-RPT-SUB) >
026900                              WS-LAT-T-TAKEN (WS-LAT-MATCH-SUB)
027000             MOVE WS-CMP-T-TAKEN (WS-RPT-SUB)
027100                              TO WS-LAT-T-TAKEN (WS-LAT-MATCH-SUB)
027200         END-IF
027300     ELSE
027400         ADD 1                     TO WS-LAT-CNT
027500         MOVE WS-CMP-T-ENG (WS-RPT-SUB)
027600                              TO WS-LAT-T-ENG (WS-LAT-CNT)
027700         MOVE WS-CMP-T-CRS (WS-RPT-SUB)
027800                              TO WS-LAT-T-CRS (WS-LAT-CNT)
027900         MOVE WS-CMP-T-TAKEN (WS-RPT-SUB)
028000                              TO WS-LAT-T-TAKEN (WS-LAT-CNT)
028100     END-IF.
028200 1210-EXIT.
028300     EXIT.
028400*
028500*-----------------------------------------------------------
028600 1220-FIND-ONE-LAT.
028700     IF WS-LAT-T-ENG (WS-LAT-SUB2) = WS-CMP-T-ENG (WS-RPT-SUB)
028800        AND WS-LAT-T-CRS (WS-LAT-SUB2) = WS-CMP-T-CRS (WS-RPT-SUB)
028900         MOVE "Y"                  TO WS-LAT-FOUND-SW
029000         MOVE WS-LAT-SUB2          TO WS-LAT-MATCH-SUB
029100     END-IF.
029200 1220-EXIT.
029300     EXIT.
029400*
029500*-----------------------------------------------------------
029600* 1230-CHECK-ONE-LAT - DUE DATE FROM LCX910, DAY-NUMBER FROM
029700*   LCX915, EXPIRING IFF DAYS LEFT <= 30 (NEGATIVES INCLUDED).
029800*-----------------------------------------------------------
029900 1230-CHECK-ONE-LAT.
030000     MOVE "N"                      TO WS-RPT-CRS-FOUND-SW
030100     SEARCH ALL WS-CRS-TAB
030200             AT END
030300                 CONTINUE
030400             WHEN WS-CRS-T-ID (WS-CRS-IX) =
030500                              WS-LAT-T-CRS (WS-RPT-SUB)
030600                 MOVE "Y"          TO WS-RPT-CRS-FOUND-SW
030700                 MOVE WS-CRS-T-MONTHS (WS-CRS-IX)
030800                              TO WS-CRS-MONTHS
030900     END-SEARCH
031000     IF WS-RPT-CRS-FOUND AND WS-CRS-MONTHS NOT = ZERO
031100         MOVE WS-CRS-MONTHS        TO WS-CRS-MONTHS-D
031200         CALL "LCX910" USING WS-LAT-T-TAKEN (WS-RPT-SUB)
031300                             WS-CRS-MONTHS-D
031400                             WS-FMT-DT-IN
031500         CALL "LCX915" USING WS-FMT-DT-IN WS-DUE-DAYNUM-D
031600         MOVE WS-DUE-DAYNUM-D      TO WS-DUE-DAYNUM
031700         COMPUTE WS-FDL-IN = WS-DUE-DAYNUM - WS-TODAY-DAYNUM
031800         IF WS-FDL-IN <= 30
031900             ADD 1                 TO WS-CNT-EXPIRING
032000         END-IF
032100     END-IF.
032200 1230-EXIT.
032300     EXIT.
032400*
032500*-----------------------------------------------------------
032600* 2000-PROCESS-RECORDS - ONE RECORD IN, ONE RECORD OUT, THE
032700*   OUTPUT BECOMES TOMORROW'S LABACCESS FILE.
032800*-----------------------------------------------------------
032900 2000-PROCESS-RECORDS.
033000     MOVE LCX-LAB-ACCESS-RECORD   TO LCX-LAB-ACCESS-OUT-RECORD
033100     IF ACC-STATUS = "PENDING" OR ACC-STATUS = "ACTIVE"
033200         PERFORM 2100-EVAL-ONE-RECORD THRU 2100-EXIT
033300     END-IF
033400     IF ACC-STATUS OF LCX-LAB-ACCESS-OUT-RECORD = "ACTIVE"
033500         ADD 1                    TO WS-CNT-ACTIVE
033600     END-IF
033700     IF ACC-STATUS OF LCX-LAB-ACCESS-OUT-RECORD = "PENDING"
033800         ADD 1                    TO WS-CNT-PENDING
033900     END-IF
034000     WRITE LCX-LAB-ACCESS-OUT-RECORD
034100     READ LAB-ACCESS-FILE
034200         AT END
034300             MOVE "10"            TO LACC-STATUS
034400     END-READ.
034500 2000-EXIT.
034600     EXIT.
034700*
034800*-----------------------------------------------------------
034900* 2100-EVAL-ONE-RECORD - R5 AUTOCHECK TRANSITIONS.
035000*-----------------------------------------------------------
035100 2100-EVAL-ONE-RECORD.
035200     CALL "LCX920" USING ACC-ENGINEER-ID
035300                          ACC-LAB-ID
035400                          WS-TODAY
035500                          WS-CE-COMPLIANT-SW
035600                          WS-LAB-TABLE
035700                          WS-COURSE-TABLE
035800                          WS-LAB-REQ-TABLE
035900                          WS-DOCUMENT-TABLE
036000                          WS-ENGINEER-TABLE
036100                          WS-COMPLETION-TABLE
036200                          WS-DOCUMENT-ACK-TABLE
036300*
036400     IF ACC-STATUS = "PENDING" AND WS-CE-IS-COMPLIANT
036500         MOVE "ACTIVE"              TO ACC-STATUS OF
036600                                       LCX-LAB-ACCESS-OUT-RECORD
036700         MOVE SPACES                TO ACC-REASON-CODE OF
036800                                       LCX-LAB-ACCESS-OUT-RECORD
036900         PERFORM 2200-STAMP-EFF-AND-AUDIT THRU 2200-EXIT
037000         ADD 1                       TO WS-CNT-ACTIVATED
037100     END-IF
037200*
037300     IF ACC-STATUS = "ACTIVE" AND NOT WS-CE-IS-COMPLIANT
037400         MOVE "REVOKED"              TO ACC-STATUS OF
037500                                       LCX-LAB-ACCESS-OUT-RECORD
037600         MOVE "OUT_OF_COMPLIANCE"    TO ACC-REASON-CODE OF
037700                                       LCX-LAB-ACCESS-OUT-RECORD
037800         PERFORM 2200-STAMP-EFF-AND-AUDIT THRU 2200-EXIT
037900         ADD 1                       TO WS-CNT-REVOKED
038000         ADD 1                       TO WS-CNT-NONCOMPLY-ACTIVE
038100     END-IF.
038200 2100-EXIT.
038300     EXIT.
038400*
038500*-----------------------------------------------------------
038600* 2200-STAMP-EFF-AND-AUDIT.
038700*-----------------------------------------------------------
038800 2200-STAMP-EFF-AND-AUDIT.
038900     ACCEPT WS-TIME-RAW            FROM TIME
039000     DIVIDE WS-TIME-RAW BY 100 GIVING WS-TIME-HHMMSS
039100     MOVE WS-TODAY                 TO WS-EFF-AT-DATE
039200     MOVE WS-TIME-HHMMSS           TO WS-EFF-AT-TIME
039300     MOVE WS-EFF-AT-D              TO ACC-EFFECTIVE-AT OF
039400                                       LCX-LAB-ACCESS-OUT-RECORD
039500     PERFORM 3000-WRITE-AUDIT THRU 3000-EXIT.
039600 2200-EXIT.
039700     EXIT.
039800*
039900*-----------------------------------------------------------
040000* 3000-WRITE-AUDIT - WRITES ONE AUDITLOG ROW FOR THE STATE
040100*   CHANGE JUST MADE TO LCX-LAB-ACCESS-OUT-RECORD.
040200*-----------------------------------------------------------
040300 3000-WRITE-AUDIT.
040400     MOVE ACC-EFFECTIVE-AT OF LCX-LAB-ACCESS-OUT-RECORD
040500                                   TO AUD-AT
040600     MOVE ZERO                     TO AUD-ACTOR-ID
040700     IF ACC-STATUS OF LCX-LAB-ACCESS-OUT-RECORD = "ACTIVE"
040800         MOVE "AUTO_ACTIVATE"      TO AUD-ACTION
040900     ELSE
041000         MOVE "AUTO_REVOKE"        TO AUD-ACTION
041100     END-IF
041200     MOVE "LAB_ACCESS"             TO AUD-ENTITY
041300     MOVE ACC-ENGINEER-ID OF LCX-LAB-ACCESS-OUT-RECORD
041400                                   TO AUD-KEY-WORK-ENG
041500     MOVE ":"                      TO AUD-KEY-WORK-SEP
041600     MOVE ACC-LAB-ID OF LCX-LAB-ACCESS-OUT-RECORD
041700                                   TO AUD-KEY-WORK-LAB
041800     MOVE AUD-KEY-WORK             TO AUD-ENTITY-KEY
041900     MOVE SPACES                   TO AUD-META
042000     STRING "STATUS="
042100            ACC-STATUS OF LCX-LAB-ACCESS-OUT-RECORD
042200            " REASON="
042300            ACC-REASON-CODE OF LCX-LAB-ACCESS-OUT-RECORD
042400            DELIMITED BY SIZE
042500            INTO AUD-META
042600     WRITE LCX-AUDIT-RECORD.
042700 3000-EXIT.
042800     EXIT.
042900*
043000*-----------------------------------------------------------
043100 9000-CLOSE-FILES.
043200     CLOSE LAB-ACCESS-FILE
043300           LAB-ACCESS-OUT
043400           AUDIT-FILE.
043500 9000-EXIT.
043600     EXIT.
