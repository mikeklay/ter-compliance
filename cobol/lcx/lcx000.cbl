000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE      START OF DAY                *
000400*         LOADS THE SORTED MASTER FILES INTO THE IN-MEMORY      *
000500*         TABLES USED BY EVERY OTHER PROGRAM IN THE SUITE       *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             LCX000.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           04/02/1989.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002300                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002400                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002500                          THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.            LAB COMPLIANCE START-OF-DAY. LOADS
002800*                        LAB, COURSE, LAB-REQUIREMENT, DOCUMENT,
002900*                        ENGINEER, COMPLETION AND DOCUMENT-ACK
003000*                        INTO THE CALLER'S WSTABLES.COB AREAS.
003100*                        CALLED ONCE BY EACH BATCH PROGRAM AT
003200*                        ITS OWN START-OF-DAY, SEE BATCH FLOW.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FUNCTIONS USED.     NONE.
003900*
004000*    FILES USED.         LAB, COURSE, LABREQ, DOCUMENT, ENGINEER,
004100*                        COMPLETION, DOCACK - ALL INPUT, ALL
004200*                        CLOSED BEFORE RETURN.
004300*
004400*    ERROR MESSAGES USED. SY021, SY022.
004500*
004600* CHANGES:
004700* 04/02/89 VBC - 1.0.00 CREATED, ORIGINALLY THE PY PARAM/EMPLOYEE
004800*                       START-OF-DAY LOAD FOR THE PAYROLL SUITE.
004900* 15/01/98 VBC -    .01 YEAR 2000 READINESS REVIEW - NO WINDOWED
005000*                       DATES HELD HERE, PASSED.
005100* 05/02/26 VBC - 2.0.00 RE-PURPOSED FOR THE LAB COMPLIANCE ENGINE
005200*                       MASTER-TABLE LOAD, DROPPED ALL PAYROLL
005300*                       PARAMETER LOGIC.
005400* 11/02/26 VBC -    .01 ADDED COMPLETION/DOCUMENT-ACK LOAD, THESE
005500*                       STAY IN FILE ORDER (NO SORT KEY), PER
005600*                       RULE R10, LATEST ROW WINS.
005700* 20/02/26 VBC -    .02 ADDED SY021 OCCURS-LIMIT GUARD ON EVERY
005800*                       TABLE LOAD, RAISED BY MANAGER REVIEW.
005900* 22/02/26 VBC -    .03 ADDED SY022 CCYY RANGE CHECK ON INCOMING
006000*                       COMPLETION/DOC-ACK TIMESTAMPS AND AN EOJ
006100*                       ROW-COUNT DISPLAY FOR THE OPERATOR LOG.
006200*
006300*****************************************************************
006400* COPYRIGHT NOTICE.
006500* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006600* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006700* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006800*****************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*================================
007200*
007300 CONFIGURATION           SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900     COPY "SELENGR.COB".
008000     COPY "SELLAB.COB".
008100     COPY "SELCRS.COB".
008200     COPY "SELLREQ.COB".
008300     COPY "SELDOC.COB".
008400     COPY "SELCMP.COB".
008500     COPY "SELDACK.COB".
008600*
008700 DATA                    DIVISION.
008800*================================
008900*
009000 FILE SECTION.
009100*
009200 FD  ENGINEER-FILE.
009300     COPY "FDENGR.COB".
009400 FD  LAB-FILE.
009500     COPY "FDLAB.COB".
009600 FD  COURSE-FILE.
009700     COPY "FDCRS.COB".
009800 FD  LAB-REQUIREMENT-FILE.
009900     COPY "FDLREQ.COB".
010000 FD  DOCUMENT-FILE.
010100     COPY "FDDOC.COB".
010200 FD  COMPLETION-FILE.
010300     COPY "FDCMP.COB".
010400 FD  DOCUMENT-ACK-FILE.
010500     COPY "FDDACK.COB".
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------
010900 77  PROG-NAME               PIC X(15) VALUE "LCX000 (2.0.03)".
011000 77  ENGR-STATUS             PIC XX    VALUE "00".
011100 77  LAB-STATUS              PIC XX    VALUE "00".
011200 77  CRS-STATUS              PIC XX    VALUE "00".
011300 77  LREQ-STATUS             PIC XX    VALUE "00".
011400 77  DOC-STATUS              PIC XX    VALUE "00".
011500 77  CMP-STATUS              PIC XX    VALUE "00".
011600 77  DACK-STATUS             PIC XX    VALUE "00".
011700 77  WS-SOD-GRAND-TOTAL      PIC 9(7)  COMP  VALUE ZERO.
011800*
011900* WS-SOD-TOTAL-D IS THE DISPLAY SHADOW OF THE GRAND-TOTAL COMP
012000* COUNTER ABOVE, PULLED APART BY AN EDITED REDEFINES SO THE EOJ
012100* MESSAGE PRINTS WITH THE COMMA LIKE THE OLD PY RUN-TOTALS DID.
012200*
012300 01  WS-SOD-TOTAL-D            PIC 9(7).
012400 01  WS-SOD-TOTAL-EDIT REDEFINES WS-SOD-TOTAL-D
012500                               PIC ZZZ,ZZ9.
012600*
012700* WS-ACK-AT-D AND WS-CMP-TAKEN-D ARE DISPLAY SHADOWS USED TO
012800* PULL THE CCYY PORTION OF EACH INCOMING TIMESTAMP FOR THE
012900* SY021-STYLE SANITY CHECK IN 1500/1600 BELOW.
013000*
013100 01  WS-ACK-AT-D               PIC 9(14).
013200 01  WS-ACK-AT-PARTS REDEFINES WS-ACK-AT-D.
013300     03  WS-ACK-AT-DATE        PIC 9(8).
013400     03  WS-ACK-AT-TIME        PIC 9(6).
013500*
013600 01  WS-CMP-TAKEN-D            PIC 9(8).
013700 01  WS-CMP-TAKEN-PARTS REDEFINES WS-CMP-TAKEN-D.
013800     03  WS-CMP-TAKEN-CCYY     PIC 9(4).
013900     03  WS-CMP-TAKEN-MMDD     PIC 9(4).
014000*
014100     COPY "WSMSGS.COB".
014200*
014300 LINKAGE SECTION.
014400*===============
014500*
014600 COPY "WSTABLES.COB".
014700*
014800 PROCEDURE DIVISION USING WS-LAB-TABLE
014900                           WS-COURSE-TABLE
015000                           WS-LAB-REQ-TABLE
015100                           WS-DOCUMENT-TABLE
015200                           WS-ENGINEER-TABLE
015300                           WS-COMPLETION-TABLE
015400                           WS-DOCUMENT-ACK-TABLE.
015500*====================================================
015600*
015700 0000-SOD-MAIN.
015800     PERFORM 1000-LOAD-ENGINEERS  THRU 1000-EXIT.
015900     PERFORM 1100-LOAD-LABS       THRU 1100-EXIT.
016000     PERFORM 1200-LOAD-COURSES    THRU 1200-EXIT.
016100     PERFORM 1300-LOAD-LAB-REQS   THRU 1300-EXIT.
016200     PERFORM 1400-LOAD-DOCUMENTS  THRU 1400-EXIT.
016300     PERFORM 1500-LOAD-COMPLETIONS THRU 1500-EXIT.
016400     PERFORM 1600-LOAD-DOC-ACKS   THRU 1600-EXIT.
016500     COMPUTE WS-SOD-GRAND-TOTAL = WS-ENGR-CNT + WS-LAB-CNT
016600             + WS-CRS-CNT + WS-LREQ-CNT + WS-DOC-CNT
016700             + WS-CMP-CNT + WS-DACK-CNT
016800     MOVE WS-SOD-GRAND-TOTAL      TO WS-SOD-TOTAL-D
016900     DISPLAY "LCX000 ROWS LOADED: " WS-SOD-TOTAL-EDIT.
017000     GOBACK.
017100*
017200*-----------------------------------------------------------
017300* 1000-LOAD-ENGINEERS - ENGINEER IS SORTED BY ENG-ID, SO THE
017400*   TABLE LOADS IN ASCENDING-KEY ORDER ALREADY.
017500*-----------------------------------------------------------
017600 1000-LOAD-ENGINEERS.
017700     MOVE ZERO                   TO WS-ENGR-CNT
017800     OPEN INPUT ENGINEER-FILE.
017900 1000-READ.
018000     READ ENGINEER-FILE
018100         AT END
018200             GO TO 1000-DONE
018300     END-READ
018400     IF WS-ENGR-CNT >= 5000
018500         DISPLAY SY021
018600         GO TO 1000-DONE
018700     END-IF
018800     ADD 1                        TO WS-ENGR-CNT
018900     MOVE ENG-ID                  TO WS-ENGR-T-ID (WS-ENGR-CNT)
019000     MOVE ENG-EMPLOYEE-NO         TO WS-ENGR-T-EMPNO (WS-ENGR-CNT)
019100     MOVE ENG-NAME                TO WS-ENGR-T-NAME (WS-ENGR-CNT)
019200     MOVE ENG-EMAIL               TO WS-ENGR-T-EMAIL (WS-ENGR-CNT)
019300     GO TO 1000-READ.
019400 1000-DONE.
019500     CLOSE ENGINEER-FILE.
019600 1000-EXIT.
019700     EXIT.
019800*
019900*-----------------------------------------------------------
020000* 1100-LOAD-LABS - LAB IS SORTED BY LAB-ID.
020100*-----------------------------------------------------------
020200 1100-LOAD-LABS.
020300     MOVE ZERO                   TO WS-LAB-CNT
020400     OPEN INPUT LAB-FILE.
020500 1100-READ.
020600     READ LAB-FILE
020700         AT END
020800             GO TO 1100-DONE
020900     END-READ
021000     IF WS-LAB-CNT >= 50
021100         DISPLAY SY021
021200         GO TO 1100-DONE
021300     END-IF
021400     ADD 1                        TO WS-LAB-CNT
021500     MOVE LAB-ID                  TO WS-LAB-T-ID (WS-LAB-CNT)
021600     MOVE LAB-CODE                TO WS-LAB-T-CODE (WS-LAB-CNT)
021700     MOVE LAB-NAME                TO WS-LAB-T-NAME (WS-LAB-CNT)
021800     MOVE LAB-GRACE-DAYS          TO WS-LAB-T-GRACE (WS-LAB-CNT)
021900     GO TO 1100-READ.
022000 1100-DONE.
022100     CLOSE LAB-FILE.
022200 1100-EXIT.
022300     EXIT.
022400*
022500*-----------------------------------------------------------
022600* 1200-LOAD-COURSES - COURSE IS SORTED BY CRS-ID.
022700*-----------------------------------------------------------
022800 1200-LOAD-COURSES.
022900     MOVE ZERO                   TO WS-CRS-CNT
023000     OPEN INPUT COURSE-FILE.
023100 1200-READ.
023200     READ COURSE-FILE
023300         AT END
023400             GO TO 1200-DONE
023500     END-READ
023600     IF WS-CRS-CNT >= 200
023700         DISPLAY SY021
023800         GO TO 1200-DONE
023900     END-IF
024000     ADD 1                        TO WS-CRS-CNT
024100     MOVE CRS-ID                  TO WS-CRS-T-ID (WS-CRS-CNT)
024200     MOVE CRS-CODE                TO WS-CRS-T-CODE (WS-CRS-CNT)
024300     MOVE CRS-NAME                TO WS-CRS-T-NAME (WS-CRS-CNT)
024400     MOVE CRS-VALID-MONTHS        TO WS-CRS-T-MONTHS (WS-CRS-CNT)
024500     GO TO 1200-READ.
024600 1200-DONE.
024700     CLOSE COURSE-FILE.
024800 1200-EXIT.
024900     EXIT.
025000*
025100*-----------------------------------------------------------
025200* 1300-LOAD-LAB-REQS - LABREQ IS SORTED BY (LAB,COURSE).
025300*-----------------------------------------------------------
025400 1300-LOAD-LAB-REQS.
025500     MOVE ZERO                   TO WS-LREQ-CNT
025600     OPEN INPUT LAB-REQUIREMENT-FILE.
025700 1300-READ.
025800     READ LAB-REQUIREMENT-FILE
025900         AT END
026000             GO TO 1300-DONE
026100     END-READ
026200     IF WS-LREQ-CNT >= 1000
026300         DISPLAY SY021
026400         GO TO 1300-DONE
026500     END-IF
026600     ADD 1                        TO WS-LREQ-CNT
026700     MOVE REQ-LAB-ID              TO WS-LREQ-T-LAB (WS-LREQ-CNT)
026800     MOVE REQ-COURSE-ID           TO WS-LREQ-T-CRS (WS-LREQ-CNT)
026900     MOVE REQ-VALID-MONTHS        TO
027000                             WS-LREQ-T-MONTHS (WS-LREQ-CNT)
027100     GO TO 1300-READ.
027200 1300-DONE.
027300     CLOSE LAB-REQUIREMENT-FILE.
027400 1300-EXIT.
027500     EXIT.
027600*
027700*-----------------------------------------------------------
027800* 1400-LOAD-DOCUMENTS - DOCUMENT IS SORTED BY DOC-ID.
027900*-----------------------------------------------------------
028000 1400-LOAD-DOCUMENTS.
028100     MOVE ZERO                   TO WS-DOC-CNT
028200     OPEN INPUT DOCUMENT-FILE.
028300 1400-READ.
028400     READ DOCUMENT-FILE
028500         AT END
028600             GO TO 1400-DONE
028700     END-READ
028800     IF WS-DOC-CNT >= 1000
028900         DISPLAY SY021
029000         GO TO 1400-DONE
029100     END-IF
029200     ADD 1                        TO WS-DOC-CNT
029300     MOVE DOC-ID                  TO WS-DOC-T-ID (WS-DOC-CNT)
029400     MOVE DOC-LAB-ID              TO WS-DOC-T-LAB (WS-DOC-CNT)
029500     MOVE DOC-TITLE               TO WS-DOC-T-TITLE (WS-DOC-CNT)
029600     MOVE DOC-VERSION             TO WS-DOC-T-VERSION (WS-DOC-CNT)
029700     MOVE DOC-MANDATORY           TO WS-DOC-T-MANDREQ (WS-DOC-CNT)
029800     GO TO 1400-READ.
029900 1400-DONE.
030000     CLOSE DOCUMENT-FILE.
030100 1400-EXIT.
030200     EXIT.
030300*
030400*-----------------------------------------------------------
030500* 1500-LOAD-COMPLETIONS - FILE ORDER IS "ANY" PER R10, NOT
030600*   SORTED, LINEAR TABLE, R10 SELECTS THE LATEST AT LOOK-UP.
030700*-----------------------------------------------------------
030800 1500-LOAD-COMPLETIONS.
030900     MOVE ZERO                   TO WS-CMP-CNT
031000     OPEN INPUT COMPLETION-FILE.
031100 1500-READ.
031200     READ COMPLETION-FILE
031300         AT END
031400             GO TO 1500-DONE
031500     END-READ
031600     IF WS-CMP-CNT >= 20000
031700         DISPLAY SY021
031800         GO TO 1500-DONE
031900     END-IF
032000     ADD 1                        TO WS-CMP-CNT
032100     MOVE CMP-ENGINEER-ID         TO WS-CMP-T-ENG (WS-CMP-CNT)
032200     MOVE CMP-COURSE-ID           TO WS-CMP-T-CRS (WS-CMP-CNT)
032300     MOVE CMP-DATE-TAKEN          TO WS-CMP-T-TAKEN (WS-CMP-CNT)
032400     MOVE CMP-CERT-REF            TO WS-CMP-T-CERT (WS-CMP-CNT)
032500     MOVE CMP-DATE-TAKEN          TO WS-CMP-TAKEN-D
032600     IF WS-CMP-TAKEN-CCYY < 1989 OR > 2099
032700         DISPLAY SY022
032800     END-IF
032900     GO TO 1500-READ.
033000 1500-DONE.
033100     CLOSE COMPLETION-FILE.
033200 1500-EXIT.
033300     EXIT.
033400*
033500*-----------------------------------------------------------
033600* 1600-LOAD-DOC-ACKS - FILE ORDER NOT GUARANTEED, SAME AS
033700*   1500 ABOVE, NOT SORTED.
033800*-----------------------------------------------------------
033900 1600-LOAD-DOC-ACKS.
034000     MOVE ZERO                   TO WS-DACK-CNT
034100     OPEN INPUT DOCUMENT-ACK-FILE.
034200 1600-READ.
034300     READ DOCUMENT-ACK-FILE
034400         AT END
034500             GO TO 1600-DONE
034600     END-READ
034700     IF WS-DACK-CNT >= 20000
034800         DISPLAY SY021
034900         GO TO 1600-DONE
035000     END-IF
035100     ADD 1                        TO WS-DACK-CNT
035200     MOVE ACK-ENGINEER-ID         TO WS-DACK-T-ENG (WS-DACK-CNT)
035300     MOVE ACK-DOCUMENT-ID         TO WS-DACK-T-DOC (WS-DACK-CNT)
035400     MOVE ACK-VERSION             TO WS-DACK-T-VER (WS-DACK-CNT)
035500     MOVE ACK-AT                  TO WS-DACK-T-AT (WS-DACK-CNT)
035600     MOVE ACK-AT                  TO WS-ACK-AT-D
035700     IF WS-ACK-AT-DATE < 19890101 OR > 20991231
035800         DISPLAY SY022
035900     END-IF
036000     GO TO 1600-READ.
036100 1600-DONE.
036200     CLOSE DOCUMENT-ACK-FILE.
036300 1600-EXIT.
036400     EXIT.
