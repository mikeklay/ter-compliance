000100*****************************************************************
000200*                                                               *
000300*                DOCUMENT ACKNOWLEDGEMENT REPORT                *
000400*    PRODUCES THE DOC-ACKS CSV - SEE REPORT 6 IN THE BATCH      *
000500*    FLOW.  STRAIGHT DUMP OF THE ACK FILE, NEWEST FIRST, NO     *
000600*    BUSINESS RULE FILTERING OF ITS OWN.                        *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.             LCX060.
001400*
001500 AUTHOR.                 V B COEN.
001600*
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.           04/02/1989.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002400                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002500                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002600                          THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.            LISTS EVERY ROW ON THE DOCUMENT-ACK
002900*                        FILE, ENGINEER/DOCUMENT NAMES LOOKED
003000*                        UP AND BLANK WHEN UNKNOWN, NEWEST
003100*                        ACKNOWLEDGEMENT FIRST.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD).
003600*
003700*    FUNCTIONS USED.     NONE.
003800*
003900*    FILES USED.         RPTDACK (OUTPUT).
004000*
004100*    ERROR MESSAGES USED. NONE.
004200*
004300* CHANGES:
004400* 25/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004500*
004600*****************************************************************
004700* COPYRIGHT NOTICE.
004800* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004900* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
005000* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005100*****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600 CONFIGURATION           SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200     SELECT DOCACKS-RPT     ASSIGN TO "RPTDACK"
006300                            ORGANIZATION IS LINE SEQUENTIAL
006400                            FILE STATUS  IS RPTD-STATUS.
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 FILE SECTION.
007000*
007100 FD  DOCACKS-RPT.
007200 01  DOCACKS-RPT-RECORD       PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500*-----------------------
007600 77  PROG-NAME               PIC X(15) VALUE "LCX060 (1.0.00)".
007700 77  RPTD-STATUS              PIC XX   VALUE "00".
007800 77  WS-RPT-SUB               PIC 9(5)  COMP.
007900 77  WS-SORT-I                PIC 9(5)  COMP.
008000 77  WS-SORT-J                PIC 9(5)  COMP.
008100 77  WS-RPT-ENGR-FOUND-SW     PIC X     VALUE "N".
008200     88  WS-RPT-ENGR-FOUND             VALUE "Y".
008300 77  WS-RPT-DOC-FOUND-SW      PIC X     VALUE "N".
008400     88  WS-RPT-DOC-FOUND              VALUE "Y".
008500*
008600* WS-FMT-TS-IN/OUT - GENERIC CCYYMMDDHHMMSS TO ISO-8601 STRING
008700*   FOR THE ACKNOWLEDGED_AT COLUMN, SAME FORMATTER AS LCX040/50.
008800* WS-FMT-TS-ID-PARTS IS A SECOND REDEFINES OF THE SAME FIELD SO
008900*   THE SHOP'S ALT. LAYOUT SUITS THE SORT KEY COMPARE BELOW TOO.
009000*
009100 01  WS-FMT-TS-IN              PIC 9(14).
009200 01  WS-FMT-TS-PARTS REDEFINES WS-FMT-TS-IN.
009300     03  WS-FMT-TS-CCYY        PIC 9(4).
009400     03  WS-FMT-TS-MM          PIC 9(2).
009500     03  WS-FMT-TS-DD          PIC 9(2).
009600     03  WS-FMT-TS-HH          PIC 9(2).
009700     03  WS-FMT-TS-MI          PIC 9(2).
009800     03  WS-FMT-TS-SS          PIC 9(2).
009900 01  WS-FMT-TS-ID-PARTS REDEFINES WS-FMT-TS-IN.
010000     03  WS-FMT-TS-DATEPART    PIC 9(8).
010100     03  WS-FMT-TS-TIMEPART    PIC 9(6).
010200 77  WS-FMT-TS-OUT             PIC X(20).
010300*
010400* WS-TRIM-IN/OUT - TRAILING-SPACE TRIM, SEE 9700-TRIM-FIELD.
010500*
010600 77  WS-TRIM-IN                PIC X(40).
010700 77  WS-TRIM-OUT               PIC X(40).
010800 77  WS-TRIM-LEN               PIC 9(3)  COMP.
010900*
011000 77  WS-ENGR-NM                PIC X(30).
011100 77  WS-ENGR-NM-LEN            PIC 9(3)  COMP.
011200 77  WS-DOC-TITLE              PIC X(30).
011300 77  WS-DOC-TITLE-LEN          PIC 9(3)  COMP.
011400 77  WS-DOC-LAB-TXT            PIC X(06).
011500 77  WS-DOC-T-LAB-HOLD         PIC 9(6)  COMP.
011600*
011700 01  WS-DACK-SORT-TEMP         PIC X(29).
011800 01  WS-DACK-SORT-PARTS REDEFINES WS-DACK-SORT-TEMP.
011900*        SAME SHAPE AS ONE WS-DACK-TAB ROW, KEPT HANDY FOR
012000*        TRACING A SWAP WHEN THE SORT MISBEHAVES.
012100     03  WS-DACK-SORT-ENG      PIC 9(6).
012200     03  WS-DACK-SORT-DOC      PIC 9(6).
012300     03  WS-DACK-SORT-VER      PIC 9(3).
012400     03  WS-DACK-SORT-AT       PIC 9(14).
012500*
012600     COPY "WSMSGS.COB".
012700     COPY "WSTABLES.COB".
012800*
012900 PROCEDURE DIVISION.
013000*====================
013100*
013200 0000-REPORT-MAIN.
013300     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
013400     CALL "LCX000" USING WS-LAB-TABLE
013500                          WS-COURSE-TABLE
013600                          WS-LAB-REQ-TABLE
013700                          WS-DOCUMENT-TABLE
013800                          WS-ENGINEER-TABLE
013900                          WS-COMPLETION-TABLE
014000                          WS-DOCUMENT-ACK-TABLE.
014100     PERFORM 1700-SORT-ACKS         THRU 1700-EXIT.
014200     PERFORM 2000-WRITE-DOCACKS-RPT THRU 2000-EXIT.
014300     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.
014400     STOP RUN.
014500*
014600*-----------------------------------------------------------
014700 1000-OPEN-FILES.
014800     CONTINUE.
014900 1000-EXIT.
015000     EXIT.
015100*
015200*-----------------------------------------------------------
015300* 1700-SORT-ACKS - BUBBLE SORT DESCENDING BY ACK-AT, NEWEST
015400*   ACKNOWLEDGEMENT FIRST, PER REPORT 6.
015500*-----------------------------------------------------------
015600 1700-SORT-ACKS.
015700     IF WS-DACK-CNT > 1
015800         PERFORM 1710-DACK-PASS THRU 1710-EXIT
015900                 VARYING WS-SORT-I FROM 1 BY 1
016000                 UNTIL WS-SORT-I >= WS-DACK-CNT
016100     END-IF.
016200 1700-EXIT.
016300     EXIT.
016400*
016500 1710-DACK-PASS.
016600     PERFORM 1720-DACK-COMPARE THRU 1720-EXIT
016700             VARYING WS-SORT-J FROM 1 BY 1
016800             UNTIL WS-SORT-J > WS-DACK-CNT - WS-SORT-I.
016900 1710-EXIT.
017000     EXIT.
017100*
017200 1720-DACK-COMPARE.
017300     IF WS-DACK-T-AT (WS-SORT-J) < WS-DACK-T-AT (WS-SORT-J + 1)
017400         MOVE WS-DACK-TAB (WS-SORT-J)     TO WS-DACK-SORT-TEMP
017500         MOVE WS-DACK-TAB (WS-SORT-J + 1) TO
017600                                    WS-DACK-TAB (WS-SORT-J)
017700         MOVE WS-DACK-SORT-TEMP           TO
017800                                    WS-DACK-TAB (WS-SORT-J + 1)
017900     END-IF.
018000 1720-EXIT.
018100     EXIT.
018200*
018300*-----------------------------------------------------------
018400* 2000-WRITE-DOCACKS-RPT - REPORT 6.
018500*-----------------------------------------------------------
018600 2000-WRITE-DOCACKS-RPT.
018700     OPEN OUTPUT DOCACKS-RPT
018800     MOVE "ENGINEER_ID,ENGINEER_NAME,DOCUMENT_ID,TITLE,
018900-         "LAB_ID,VERSION,ACKNOWLEDGED_AT"
019000                                    TO DOCACKS-RPT-RECORD
019100     WRITE DOCACKS-RPT-RECORD
019200     PERFORM 2010-WRITE-ONE-DACK THRU 2010-EXIT
019300             VARYING WS-RPT-SUB FROM 1 BY 1
019400             UNTIL WS-RPT-SUB > WS-DACK-CNT
019500     CLOSE DOCACKS-RPT.
019600 2000-EXIT.
019700     EXIT.
019800*
019900*-----------------------------------------------------------
020000* 2010-WRITE-ONE-DACK - BLANK NAME/TITLE/LAB-ID WHEN THE
020100*   ENGINEER OR DOCUMENT IS UNKNOWN, SAME AS REPORT 5.
020200*-----------------------------------------------------------
020300 2010-WRITE-ONE-DACK.
020400     MOVE "N"                      TO WS-RPT-ENGR-FOUND-SW
020500     SEARCH ALL WS-ENGR-TAB
020600             AT END
020700                 MOVE SPACES        TO WS-ENGR-NM
020800                 MOVE ZERO          TO WS-ENGR-NM-LEN
020900             WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
021000                                   WS-DACK-T-ENG (WS-RPT-SUB)
021100                 MOVE "Y"          TO WS-RPT-ENGR-FOUND-SW
021200                 MOVE WS-ENGR-T-NAME (WS-ENGR-IX) TO WS-TRIM-IN
021300                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
021400                 MOVE WS-TRIM-OUT  TO WS-ENGR-NM
021500                 MOVE WS-TRIM-LEN  TO WS-ENGR-NM-LEN
021600     END-SEARCH
021700*
021800     MOVE "N"                      TO WS-RPT-DOC-FOUND-SW
021900     MOVE SPACES                   TO WS-DOC-LAB-TXT
022000     SEARCH ALL WS-DOC-TAB
022100             AT END
022200                 MOVE SPACES        TO WS-DOC-TITLE
022300                 MOVE ZERO          TO WS-DOC-TITLE-LEN
022400             WHEN WS-DOC-T-ID (WS-DOC-IX) =
022500                                 WS-DACK-T-DOC (WS-RPT-SUB)
022600                 MOVE "Y"          TO WS-RPT-DOC-FOUND-SW
022700                 MOVE WS-DOC-T-TITLE (WS-DOC-IX) TO WS-TRIM-IN
022800                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
022900                 MOVE WS-TRIM-OUT  TO WS-DOC-TITLE
023000                 MOVE WS-TRIM-LEN  TO WS-DOC-TITLE-LEN
023100                 MOVE WS-DOC-T-LAB (WS-DOC-IX)
023200                                 TO WS-DOC-T-LAB-HOLD
023300                 MOVE WS-DOC-T-LAB-HOLD TO WS-DOC-LAB-TXT
023400     END-SEARCH
023500*
023600     MOVE WS-DACK-T-AT (WS-RPT-SUB) TO WS-FMT-TS-IN
023700     PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
023800*
023900     MOVE SPACES                    TO DOCACKS-RPT-RECORD
024000     STRING WS-DACK-T-ENG (WS-RPT-SUB)     DELIMITED BY SIZE
024100            ","                             DELIMITED BY SIZE
024200            WS-ENGR-NM (1:WS-ENGR-NM-LEN)   DELIMITED BY SIZE
024300            ","                             DELIMITED BY SIZE
024400            WS-DACK-T-DOC (WS-RPT-SUB)      DELIMITED BY SIZE
024500            ","                             DELIMITED BY SIZE
024600            WS-DOC-TITLE (1:WS-DOC-TITLE-LEN) DELIMITED BY SIZE
024700            ","                             DELIMITED BY SIZE
024800            WS-DOC-LAB-TXT                  DELIMITED BY SIZE
024900            ","                             DELIMITED BY SIZE
025000            WS-DACK-T-VER (WS-RPT-SUB)      DELIMITED BY SIZE
025100            ","                             DELIMITED BY SIZE
025200            WS-FMT-TS-OUT                   DELIMITED BY SIZE
025300            INTO DOCACKS-RPT-RECORD
025400     WRITE DOCACKS-RPT-RECORD.
025500 2010-EXIT.
025600     EXIT.
025700*
025800*-----------------------------------------------------------
025900* 5000-FORMAT-TIMESTAMP - WS-FMT-TS-IN (9(14)) TO WS-FMT-TS-OUT,
026000*   "CCYY-MM-DDTHH:MI:SSZ". CALLER LOADS WS-FMT-TS-IN FIRST.
026100*-----------------------------------------------------------
026200 5000-FORMAT-TIMESTAMP.
026300     STRING WS-FMT-TS-CCYY  DELIMITED BY SIZE
026400            "-"              DELIMITED BY SIZE
026500            WS-FMT-TS-MM     DELIMITED BY SIZE
026600            "-"              DELIMITED BY SIZE
026700            WS-FMT-TS-DD     DELIMITED BY SIZE
026800            "T"              DELIMITED BY SIZE
026900            WS-FMT-TS-HH     DELIMITED BY SIZE
027000            ":"              DELIMITED BY SIZE
027100            WS-FMT-TS-MI     DELIMITED BY SIZE
027200            ":"              DELIMITED BY SIZE
027300            WS-FMT-TS-SS     DELIMITED BY SIZE
027400            "Z"              DELIMITED BY SIZE
027500            INTO WS-FMT-TS-OUT.
027600 5000-EXIT.
027700     EXIT.
027800*
027900*-----------------------------------------------------------
028000* 9700-TRIM-FIELD - WS-TRIM-IN (40 BYTES, RIGHT-PADDED) TO
028100*   WS-TRIM-OUT/WS-TRIM-LEN, TRAILING SPACES DROPPED.
028200*-----------------------------------------------------------
028300 9700-TRIM-FIELD.
028400     MOVE 40                       TO WS-TRIM-LEN
028500     PERFORM 9710-TRIM-SCAN THRU 9710-EXIT
028600             UNTIL WS-TRIM-LEN = 0
028700                OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE
028800     MOVE SPACES                   TO WS-TRIM-OUT
028900     IF WS-TRIM-LEN > 0
029000         MOVE WS-TRIM-IN (1:WS-TRIM-LEN)
029100                   TO WS-TRIM-OUT (1:WS-TRIM-LEN)
029200     END-IF.
029300 9700-EXIT.
029400     EXIT.
029500*
029600 9710-TRIM-SCAN.
029700     SUBTRACT 1                    FROM WS-TRIM-LEN.
029800 9710-EXIT.
029900     EXIT.
030000*
030100*-----------------------------------------------------------
030200 9900-CLOSE-FILES.
030300     CONTINUE.
030400 9900-EXIT.
030500     EXIT.
