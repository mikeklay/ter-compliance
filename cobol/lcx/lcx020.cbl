000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE      TRANSACTION DRIVER         *
000400*    PROCESSES LCXTRAN - REQUEST/CANCEL/APPROVE/REVOKE/ACK/     *
000500*    METRICS, ONE RECORD PER TRANSACTION - SEE MANUAL-          *
000600*    DECISIONS, DOC-ACK, METRICS-SAVE IN THE BATCH FLOW.        *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.             LCX020.
001400*
001500 AUTHOR.                 V B COEN.
001600*
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800*
001900 DATE-WRITTEN.           04/02/1989.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002400                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002500                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002600                          THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.            ONE LCXTRAN TRANSACTION DRIVES ONE OF
002900*                        REQUEST/CANCEL/APPROVE/REVOKE (R5),
003000*                        ACK (R6) OR METRICS (R7). LAB-ACCESS
003100*                        AND LAB-METRICS ARE HELD AS A FULL
003200*                        IN-MEMORY WORKING COPY FOR THE RUN AND
003300*                        REWRITTEN ONCE AT END OF JOB.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD),
003800*                        LCX920 (COMPLIANCE-EVAL KERNEL).
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         LCXTRAN (INPUT), LABACCESS (INPUT),
004300*                        LABACCESS.NEW (OUTPUT), LABMETRICS
004400*                        (INPUT), LABMETRICS.NEW (OUTPUT),
004500*                        DOCACK (EXTEND), AUDITLOG (EXTEND).
004600*
004700*    ERROR MESSAGES USED. LCX001 THRU LCX008, SY021.
004800*
004900* CHANGES:
005000* 07/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
005100* 16/02/26 VBC -    .01 CANCEL NOW CHECKS THE EXISTING ROW IS
005200*                       PENDING BEFORE REVOKING IT, WAS REVOKING
005300*                       ACTIVE ROWS BY MISTAKE IN TESTING.
005400* 22/02/26 VBC -    .02 ADDED METRICS CLAMP, WAS STORING RAW
005500*                       OUT-OF-RANGE VALUES - SEE R7.
005600* 23/02/26 VBC -    .03 AUDIT-KEY BUILD NOW A REDEFINES MOVE
005700*                       INSTEAD OF STRING, MATCHES LCX010/LCX050.
005800* 28/02/26 VBC -    .04 ALL THREE AUDIT-KEY GROUPS NOW CARRY A
005900*                       ":" SEPARATOR BETWEEN THE TWO HALVES SO
006000*                       AUD-ENTITY-KEY READS "NNNNNN:NNNNNN" PER
006100*                       THE AUDITLOG KEY FORMAT, NOT RUN TOGETHER.
006200*
006300*****************************************************************
006400* COPYRIGHT NOTICE.
006500* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006600* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006700* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006800*****************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*================================
007200*
007300 CONFIGURATION           SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900     COPY "SELTRAN.COB".
008000     COPY "SELLACC.COB".
008100     COPY "SELLMET.COB".
008200     COPY "SELDACK.COB".
008300     COPY "SELAUD.COB".
008400*
008500 DATA                    DIVISION.
008600*================================
008700*
008800 FILE SECTION.
008900*
009000 FD  TRANSACTION-FILE.
009100 01  TRANSACTION-FILE-RECORD    PIC X(54).
009200 FD  LAB-ACCESS-FILE.
009300     COPY "FDLACC.COB".
009400 FD  LAB-ACCESS-OUT.
009500     COPY "FDLACC.COB" REPLACING ==LCX-LAB-ACCESS-RECORD==
009600                               BY ==LCX-LAB-ACCESS-OUT-RECORD==.
009700 FD  LAB-METRICS-FILE.
009800     COPY "FDLMET.COB".
009900 FD  LAB-METRICS-OUT.
010000     COPY "FDLMET.COB" REPLACING ==LCX-LAB-METRICS-RECORD==
010100                                BY ==LCX-LAB-METRICS-OUT-RECORD==.
010200 FD  DOCUMENT-ACK-FILE.
010300     COPY "FDDACK.COB".
010400 FD  AUDIT-FILE.
010500     COPY "FDAUD.COB".
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------
010900 77  PROG-NAME               PIC X(15) VALUE "LCX020 (1.0.04)".
011000 77  TRN-STATUS               PIC XX   VALUE "00".
011100 77  LACC-STATUS              PIC XX   VALUE "00".
011200 77  LACC-OUT-STATUS          PIC XX   VALUE "00".
011300 77  LMET-STATUS              PIC XX   VALUE "00".
011400 77  LMET-OUT-STATUS          PIC XX   VALUE "00".
011500 77  DACK-STATUS               PIC XX  VALUE "00".
011600 77  AUD-STATUS                PIC XX  VALUE "00".
011700 77  WS-TODAY-RAW             PIC 9(6) COMP.
011800 77  WS-TODAY                PIC 9(8).
011900*        DISPLAY, NOT COMP - PASSED TO LCX920 BY REFERENCE
012000 77  WS-TIME-RAW              PIC 9(8) COMP.
012100 77  WS-TIME-HHMMSS           PIC 9(6) COMP.
012200 77  WS-NOW                   PIC 9(14) COMP.
012300 77  WS-ENS-SUB                PIC 9(5) COMP.
012400 77  WS-ENS-FOUND-SW           PIC X    VALUE "N".
012500     88  WS-ENS-FOUND                   VALUE "Y".
012600 77  WS-ENS-CHANGED-SW         PIC X    VALUE "N".
012700     88  WS-ENS-CHANGED                 VALUE "Y".
012800 77  WS-ENS-STATUS             PIC X(08).
012900 77  WS-ENS-REASON             PIC X(16).
013000 77  WS-CE-COMPLIANT-SW        PIC X.
013100     88  WS-CE-IS-COMPLIANT           VALUE "Y".
013200 77  WS-DACK-CUR-VER           PIC 9(3) COMP.
013300 77  WS-DACK-USE-VER           PIC 9(3) COMP.
013400 77  WS-DACK-USE-VER-D         PIC 9(3).
013500*        DISPLAY COPY OF WS-DACK-USE-VER FOR STRING/AUDIT USE
013600 77  WS-DACK-DOC-FOUND-SW      PIC X    VALUE "N".
013700     88  WS-DACK-DOC-FOUND              VALUE "Y".
013800 77  WS-DACK-DUP-SW            PIC X    VALUE "N".
013900     88  WS-DACK-IS-DUP                 VALUE "Y".
014000 77  WS-MET-ASOF               PIC 9(8) COMP.
014100 77  WS-MET-UTIL               PIC 9(3) COMP.
014200 77  WS-MET-COND               PIC 9(3) COMP.
014300 77  WS-MET-ACTV               PIC 9(3) COMP.
014400 77  WS-MET-UTIL-D             PIC 9(3).
014500 77  WS-MET-COND-D             PIC 9(3).
014600 77  WS-MET-ACTV-D             PIC 9(3).
014700*        DISPLAY COPIES OF THE CLAMPED METRICS FOR AUDIT STRING
014800*
014900 01  WS-CENTURY-WORK.
015000     03  WS-CW-YY              PIC 99.
015100     03  WS-CW-MMDD             PIC 9(4).
015200     03  WS-CW-CCYY             PIC 9(4) COMP.
015300*
015400* THE THREE GROUPS BELOW BUILD EACH AUDIT-KEY WITH ONE MOVE PER
015500* HALF INTO THE REDEFINED PARTS INSTEAD OF A STRING, SAME TRICK
015600* AS LCX010/LCX050 - THE WHOLE GROUP THEN MOVES TO AUD-ENTITY-
015700* KEY. EACH HAS A NAMED ":" SEPARATOR SET BEFORE THE MOVE (NOT
015800* FILLER - A MOVE NEEDS A TARGET) SO THE KEY READS "NNNNNN:
015900* NNNNNN" PER THE AUDITLOG KEY FORMAT.
016000*
016100 01  AUD-KEY-ENG-LAB             PIC X(13).
016200 01  AUD-KEY-ENG-LAB-PARTS REDEFINES AUD-KEY-ENG-LAB.
016300     03  AUD-KEY-EL-ENG           PIC 9(6).
016400     03  AUD-KEY-EL-SEP           PIC X(1).
016500     03  AUD-KEY-EL-LAB           PIC 9(6).
016600*
016700 01  AUD-KEY-ENG-DOC              PIC X(13).
016800 01  AUD-KEY-ENG-DOC-PARTS REDEFINES AUD-KEY-ENG-DOC.
016900     03  AUD-KEY-ED-ENG           PIC 9(6).
017000     03  AUD-KEY-ED-SEP           PIC X(1).
017100     03  AUD-KEY-ED-DOC           PIC 9(6).
017200*
017300 01  AUD-KEY-LAB-ASOF             PIC X(15).
017400 01  AUD-KEY-LAB-ASOF-PARTS REDEFINES AUD-KEY-LAB-ASOF.
017500     03  AUD-KEY-LA-LAB           PIC 9(6).
017600     03  AUD-KEY-LA-SEP           PIC X(1).
017700     03  AUD-KEY-LA-ASOF          PIC 9(8).
017800*
017900     COPY "WSMSGS.COB".
018000     COPY "WSTRNCD.COB".
018100     COPY "WSTABLES.COB".
018200*
018300 PROCEDURE DIVISION.
018400*====================
018500*
018600 0000-TRAN-MAIN.
018700     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
018800     PERFORM 1100-GET-TODAY         THRU 1100-EXIT.
018900     CALL "LCX000" USING WS-LAB-TABLE
019000                          WS-COURSE-TABLE
019100                          WS-LAB-REQ-TABLE
019200                          WS-DOCUMENT-TABLE
019300                          WS-ENGINEER-TABLE
019400                          WS-COMPLETION-TABLE
019500                          WS-DOCUMENT-ACK-TABLE
019600     PERFORM 1500-LOAD-LAB-ACCESS   THRU 1500-EXIT.
019700     PERFORM 1600-LOAD-METRICS      THRU 1600-EXIT.
019800     PERFORM 2000-READ-TRAN         THRU 2000-EXIT
019900             UNTIL TRN-STATUS = "10".
020000     PERFORM 8000-REWRITE-LAB-ACCESS THRU 8000-EXIT.
020100     PERFORM 8100-REWRITE-METRICS    THRU 8100-EXIT.
020200     PERFORM 9900-CLOSE-FILES        THRU 9900-EXIT.
020300     STOP RUN.
020400*
020500*-----------------------------------------------------------
020600* LAB-ACCESS-FILE/LAB-ACCESS-OUT AND LAB-METRICS-FILE/
020700* LAB-METRICS-OUT ARE OPENED AND CLOSED LOCALLY BY THE
020800* LOAD/REWRITE PARAGRAPHS THAT USE THEM - SEE 1500/1600/8000/8100.
020900 1000-OPEN-FILES.
021000     OPEN INPUT  TRANSACTION-FILE
021100     OPEN EXTEND DOCUMENT-ACK-FILE
021200     OPEN EXTEND AUDIT-FILE.
021300 1000-EXIT.
021400     EXIT.
021500*
021600*-----------------------------------------------------------
021700 1100-GET-TODAY.
021800     ACCEPT WS-TODAY-RAW           FROM DATE
021900     MOVE WS-TODAY-RAW             TO WS-CW-YY WS-CW-MMDD
022000     IF WS-CW-YY < 50
022100         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
022200     ELSE
022300         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
022400     END-IF
022500     COMPUTE WS-TODAY = (WS-CW-CCYY * 10000) + WS-CW-MMDD.
022600 1100-EXIT.
022700     EXIT.
022800*
022900*-----------------------------------------------------------
023000* 1150-STAMP-NOW - WS-NOW = CCYYMMDDHHMMSS FOR THIS INSTANT.
023100*-----------------------------------------------------------
023200 1150-STAMP-NOW.
023300     ACCEPT WS-TIME-RAW             FROM TIME
023400     DIVIDE WS-TIME-RAW BY 100 GIVING WS-TIME-HHMMSS
023500     COMPUTE WS-NOW = (WS-TODAY * 1000000) + WS-TIME-HHMMSS.
023600 1150-EXIT.
023700     EXIT.
023800*
023900*-----------------------------------------------------------
024000 1500-LOAD-LAB-ACCESS.
024100     MOVE ZERO                      TO WS-LACC-CNT
024200     OPEN INPUT LAB-ACCESS-FILE
024300     PERFORM 1510-READ-ONE-LACC THRU 1510-EXIT
024400             UNTIL LACC-STATUS = "10"
024500     CLOSE LAB-ACCESS-FILE.
024600 1500-EXIT.
024700     EXIT.
024800*
024900 1510-READ-ONE-LACC.
025000     READ LAB-ACCESS-FILE
025100         AT END
025200             MOVE "10"          TO LACC-STATUS
025300             GO TO 1510-EXIT
025400     END-READ
025500     ADD 1                      TO WS-LACC-CNT
025600     MOVE ACC-ENGINEER-ID OF LCX-LAB-ACCESS-RECORD TO
025700                         WS-LACC-T-ENG (WS-LACC-CNT)
025800     MOVE ACC-LAB-ID OF LCX-LAB-ACCESS-RECORD TO
025900                         WS-LACC-T-LAB (WS-LACC-CNT)
026000     MOVE ACC-STATUS OF LCX-LAB-ACCESS-RECORD TO
026100                         WS-LACC-T-STATUS (WS-LACC-CNT)
026200     MOVE ACC-REASON-CODE OF LCX-LAB-ACCESS-RECORD TO
026300                         WS-LACC-T-REASON (WS-LACC-CNT)
026400     MOVE ACC-EFFECTIVE-AT OF LCX-LAB-ACCESS-RECORD TO
026500                         WS-LACC-T-EFF (WS-LACC-CNT).
026600 1510-EXIT.
026700     EXIT.
026800*
026900*-----------------------------------------------------------
027000 1600-LOAD-METRICS.
027100     MOVE ZERO                      TO WS-MET-CNT
027200     OPEN INPUT LAB-METRICS-FILE
027300     PERFORM 1610-READ-ONE-MET THRU 1610-EXIT
027400             UNTIL LMET-STATUS = "10"
027500     CLOSE LAB-METRICS-FILE.
027600 1600-EXIT.
027700     EXIT.
027800*
027900 1610-READ-ONE-MET.
028000     READ LAB-METRICS-FILE
028100         AT END
028200             MOVE "10"          TO LMET-STATUS
028300             GO TO 1610-EXIT
028400     END-READ
028500     ADD 1                      TO WS-MET-CNT
028600     MOVE MET-LAB-ID OF LCX-LAB-METRICS-RECORD TO
028700                         WS-MET-T-LAB (WS-MET-CNT)
028800     MOVE MET-ASOF OF LCX-LAB-METRICS-RECORD TO
028900                         WS-MET-T-ASOF (WS-MET-CNT)
029000     MOVE MET-UTILIZATION OF LCX-LAB-METRICS-RECORD TO
029100                         WS-MET-T-UTIL (WS-MET-CNT)
029200     MOVE MET-CONDITION OF LCX-LAB-METRICS-RECORD TO
029300                         WS-MET-T-COND (WS-MET-CNT)
029400     MOVE MET-ACTIVITY OF LCX-LAB-METRICS-RECORD TO
029500                         WS-MET-T-ACTV (WS-MET-CNT).
029600 1610-EXIT.
029700     EXIT.
029800*
029900*-----------------------------------------------------------
030000* 2000-READ-TRAN - READ ONE LCXTRAN RECORD, EDIT, DISPATCH.
030100*-----------------------------------------------------------
030200 2000-READ-TRAN.
030300     READ TRANSACTION-FILE
030400         AT END
030500             MOVE "10"               TO TRN-STATUS
030600             GO TO 2000-EXIT
030700     END-READ
030800     MOVE TRANSACTION-FILE-RECORD    TO LCX-TRANSACTION-RECORD
030900     PERFORM 3000-EDIT-TRAN THRU 3000-EXIT
031000     IF WS-TRN-IS-VALID
031100         PERFORM 4000-DISPATCH THRU 4000-EXIT
031200     END-IF.
031300 2000-EXIT.
031400     EXIT.
031500*
031600*-----------------------------------------------------------
031700* 3000-EDIT-TRAN - R11, REJECT BAD IDS BEFORE ANY STATE CHANGE.
031800*-----------------------------------------------------------
031900 3000-EDIT-TRAN.
032000     MOVE "Y"                        TO WS-TRN-VALID
032100     MOVE ZERO                       TO WS-TRN-ENGINEER-ID
032200                                         WS-TRN-LAB-ID
032300                                         WS-TRN-DOCUMENT-ID
032400                                         WS-TRN-VERSION
032500                                         WS-TRN-UTILIZATION
032600                                         WS-TRN-CONDITION
032700                                         WS-TRN-ACTIVITY
032800                                         WS-TRN-ASOF
032900*
033000     IF TRN-TYPE = "REQUEST" OR "CANCEL" OR "APPROVE" OR "REVOKE"
033100         IF TRN-ENGINEER-ID IS NOT NUMERIC
033200            OR TRN-ENGINEER-ID = ZERO
033300             DISPLAY LCX001
033400             MOVE "N"                TO WS-TRN-VALID
033500             GO TO 3000-EXIT
033600         END-IF
033700         MOVE TRN-ENGINEER-ID        TO WS-TRN-ENGINEER-ID
033800         IF TRN-LAB-ID IS NOT NUMERIC OR TRN-LAB-ID = ZERO
033900             DISPLAY LCX002
034000             MOVE "N"                TO WS-TRN-VALID
034100             GO TO 3000-EXIT
034200         END-IF
034300         MOVE TRN-LAB-ID             TO WS-TRN-LAB-ID
034400         SEARCH ALL WS-ENGR-TAB
034500                 AT END
034600                     DISPLAY LCX003
034700                     MOVE "N"        TO WS-TRN-VALID
034800                     GO TO 3000-EXIT
034900                 WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
035000                                   WS-TRN-ENGINEER-ID
035100                     CONTINUE
035200         END-SEARCH
035300         SEARCH ALL WS-LAB-TAB
035400                 AT END
035500                     DISPLAY LCX004
035600                     MOVE "N"        TO WS-TRN-VALID
035700                     GO TO 3000-EXIT
035800                 WHEN WS-LAB-T-ID (WS-LAB-IX) = WS-TRN-LAB-ID
035900                     CONTINUE
036000         END-SEARCH
036100     ELSE
036200         IF TRN-TYPE = "ACK"
036300             IF TRN-ENGINEER-ID IS NOT NUMERIC
036400                OR TRN-ENGINEER-ID = ZERO
036500                 DISPLAY LCX001
036600                 MOVE "N"            TO WS-TRN-VALID
036700                 GO TO 3000-EXIT
036800             END-IF
036900             MOVE TRN-ENGINEER-ID    TO WS-TRN-ENGINEER-ID
037000             IF TRN-DOCUMENT-ID IS NOT NUMERIC
037100                 DISPLAY LCX007
037200                 MOVE "N"            TO WS-TRN-VALID
037300                 GO TO 3000-EXIT
037400             END-IF
037500             MOVE TRN-DOCUMENT-ID    TO WS-TRN-DOCUMENT-ID
037600             IF TRN-VERSION IS NUMERIC
037700                 MOVE TRN-VERSION    TO WS-TRN-VERSION
037800             ELSE
037900                 MOVE ZERO           TO WS-TRN-VERSION
038000             END-IF
038100         ELSE
038200             IF TRN-TYPE = "METRICS"
038300                 IF TRN-LAB-ID IS NOT NUMERIC
038400                    OR TRN-LAB-ID = ZERO
038500                     DISPLAY LCX002
038600                     MOVE "N"        TO WS-TRN-VALID
038700                     GO TO 3000-EXIT
038800                 END-IF
038900                 MOVE TRN-LAB-ID     TO WS-TRN-LAB-ID
039000                 IF TRN-UTILIZATION IS NUMERIC
039100                     MOVE TRN-UTILIZATION TO WS-TRN-UTILIZATION
039200                 ELSE
039300                     MOVE ZERO       TO WS-TRN-UTILIZATION
039400                 END-IF
039500                 IF TRN-CONDITION IS NUMERIC
039600                     MOVE TRN-CONDITION TO WS-TRN-CONDITION
039700                 ELSE
039800                     MOVE ZERO       TO WS-TRN-CONDITION
039900                 END-IF
040000                 IF TRN-ACTIVITY IS NUMERIC
040100                     MOVE TRN-ACTIVITY TO WS-TRN-ACTIVITY
040200                 ELSE
040300                     MOVE ZERO       TO WS-TRN-ACTIVITY
040400                 END-IF
040500                 IF TRN-ASOF = SPACES
040600                     MOVE WS-TODAY   TO WS-TRN-ASOF
040700                 ELSE
040800                     IF TRN-ASOF IS NUMERIC
040900                         MOVE TRN-ASOF TO WS-TRN-ASOF
041000                     ELSE
041100                         MOVE WS-TODAY TO WS-TRN-ASOF
041200                     END-IF
041300                 END-IF
041400             ELSE
041500                 DISPLAY LCX005
041600                 MOVE "N"            TO WS-TRN-VALID
041700             END-IF
041800         END-IF
041900     END-IF.
042000 3000-EXIT.
042100     EXIT.
042200*
042300*-----------------------------------------------------------
042400 4000-DISPATCH.
042500     EVALUATE TRN-TYPE
042600         WHEN "REQUEST" PERFORM 5000-DO-REQUEST THRU 5000-EXIT
042700         WHEN "CANCEL"  PERFORM 5100-DO-CANCEL  THRU 5100-EXIT
042800         WHEN "APPROVE" PERFORM 5200-DO-APPROVE THRU 5200-EXIT
042900         WHEN "REVOKE"  PERFORM 5300-DO-REVOKE  THRU 5300-EXIT
043000         WHEN "ACK"     PERFORM 6000-DO-DOC-ACK THRU 6000-EXIT
043100         WHEN "METRICS" PERFORM 7000-DO-METRICS THRU 7000-EXIT
043200     END-EVALUATE.
043300 4000-EXIT.
043400     EXIT.
043500*
043600*-----------------------------------------------------------
043700* 5000-DO-REQUEST - R5 REQUEST TRANSITION.
043800*-----------------------------------------------------------
043900 5000-DO-REQUEST.
044000     MOVE "PENDING"                  TO WS-ENS-STATUS
044100     MOVE "REQUESTED"                TO WS-ENS-REASON
044200     PERFORM 9000-ENSURE-STATE THRU 9000-EXIT.
044300 5000-EXIT.
044400     EXIT.
044500*
044600*-----------------------------------------------------------
044700* 5100-DO-CANCEL - R5 CANCEL, LCX008 IF NO PENDING ROW.
044800*-----------------------------------------------------------
044900 5100-DO-CANCEL.
045000     PERFORM 9500-FIND-PAIR THRU 9500-EXIT
045100     IF NOT WS-ENS-FOUND
045200         DISPLAY LCX008
045300     ELSE
045400         IF WS-LACC-T-STATUS (WS-ENS-SUB) NOT = "PENDING"
045500             DISPLAY LCX008
045600         ELSE
045700             MOVE "REVOKED"          TO WS-ENS-STATUS
045800             MOVE "USER_CANCELLED"   TO WS-ENS-REASON
045900             PERFORM 9000-ENSURE-STATE THRU 9000-EXIT
046000         END-IF
046100     END-IF.
046200 5100-EXIT.
046300     EXIT.
046400*
046500*-----------------------------------------------------------
046600* 5200-DO-APPROVE - R5 APPROVE, EVALUATES COMPLIANCE.
046700*-----------------------------------------------------------
046800 5200-DO-APPROVE.
046900     CALL "LCX920" USING WS-TRN-ENGINEER-ID
047000                          WS-TRN-LAB-ID
047100                          WS-TODAY
047200                          WS-CE-COMPLIANT-SW
047300                          WS-LAB-TABLE
047400                          WS-COURSE-TABLE
047500                          WS-LAB-REQ-TABLE
047600                          WS-DOCUMENT-TABLE
047700                          WS-ENGINEER-TABLE
047800                          WS-COMPLETION-TABLE
047900                          WS-DOCUMENT-ACK-TABLE
048000     IF WS-CE-IS-COMPLIANT
048100         MOVE "ACTIVE"               TO WS-ENS-STATUS
048200         MOVE SPACES                 TO WS-ENS-REASON
048300     ELSE
048400         MOVE "PENDING"              TO WS-ENS-STATUS
048500         MOVE "NOT_COMPLIANT"        TO WS-ENS-REASON
048600     END-IF
048700     PERFORM 9000-ENSURE-STATE THRU 9000-EXIT.
048800 5200-EXIT.
048900     EXIT.
049000*
049100*-----------------------------------------------------------
049200* 5300-DO-REVOKE - R5 REVOKE, UNCONDITIONAL.
049300*-----------------------------------------------------------
049400 5300-DO-REVOKE.
049500     MOVE "REVOKED"                  TO WS-ENS-STATUS
049600     MOVE SPACES                     TO WS-ENS-REASON
049700     PERFORM 9000-ENSURE-STATE THRU 9000-EXIT.
049800 5300-EXIT.
049900     EXIT.
050000*
050100*-----------------------------------------------------------
050200* 6000-DO-DOC-ACK - R6 DUPLICATE-ACK REJECTION.
050300*-----------------------------------------------------------
050400 6000-DO-DOC-ACK.
050500     MOVE "N"                        TO WS-DACK-DOC-FOUND-SW
050600     PERFORM 6010-SCAN-ONE-DOC THRU 6010-EXIT
050700             VARYING WS-ENS-SUB FROM 1 BY 1
050800             UNTIL WS-ENS-SUB > WS-DOC-CNT
050900     IF NOT WS-DACK-DOC-FOUND
051000         DISPLAY LCX007
051100         GO TO 6000-EXIT
051200     END-IF
051300     IF WS-TRN-VERSION NOT = ZERO
051400         MOVE WS-TRN-VERSION          TO WS-DACK-USE-VER
051500     ELSE
051600         MOVE WS-DACK-CUR-VER         TO WS-DACK-USE-VER
051700     END-IF
051800     MOVE WS-DACK-USE-VER             TO WS-DACK-USE-VER-D
051900*
052000     MOVE "N"                        TO WS-DACK-DUP-SW
052100     PERFORM 6020-SCAN-ONE-DACK THRU 6020-EXIT
052200             VARYING WS-ENS-SUB FROM 1 BY 1
052300             UNTIL WS-ENS-SUB > WS-DACK-CNT
052400     IF WS-DACK-IS-DUP
052500         DISPLAY LCX006
052600         GO TO 6000-EXIT
052700     END-IF
052800*
052900     PERFORM 1150-STAMP-NOW THRU 1150-EXIT
053000     MOVE WS-TRN-ENGINEER-ID          TO ACK-ENGINEER-ID
053100     MOVE WS-TRN-DOCUMENT-ID          TO ACK-DOCUMENT-ID
053200     MOVE WS-DACK-USE-VER             TO ACK-VERSION
053300     MOVE WS-NOW                      TO ACK-AT
053400     WRITE LCX-DOCUMENT-ACK-RECORD
053500     ADD 1                            TO WS-DACK-CNT
053600     MOVE WS-TRN-ENGINEER-ID TO WS-DACK-T-ENG (WS-DACK-CNT)
053700     MOVE WS-TRN-DOCUMENT-ID TO WS-DACK-T-DOC (WS-DACK-CNT)
053800     MOVE WS-DACK-USE-VER    TO WS-DACK-T-VER (WS-DACK-CNT)
053900     MOVE WS-NOW             TO WS-DACK-T-AT (WS-DACK-CNT)
054000*
054100     MOVE WS-NOW                      TO AUD-AT
054200     MOVE WS-TRN-ENGINEER-ID          TO AUD-ACTOR-ID
054300     MOVE "ACK_DOCUMENT"              TO AUD-ACTION
054400     MOVE "DOCUMENT_ACK"              TO AUD-ENTITY
054500     MOVE WS-TRN-ENGINEER-ID          TO AUD-KEY-ED-ENG
054600     MOVE ":"                         TO AUD-KEY-ED-SEP
054700     MOVE WS-TRN-DOCUMENT-ID          TO AUD-KEY-ED-DOC
054800     MOVE AUD-KEY-ENG-DOC             TO AUD-ENTITY-KEY
054900     MOVE SPACES                      TO AUD-META
055000     STRING "VERSION=" WS-DACK-USE-VER-D
055100             DELIMITED BY SIZE INTO AUD-META
055200     WRITE LCX-AUDIT-RECORD.
055300 6000-EXIT.
055400     EXIT.
055500*
055600 6010-SCAN-ONE-DOC.
055700     IF WS-DOC-T-ID (WS-ENS-SUB) = WS-TRN-DOCUMENT-ID
055800         MOVE "Y"                    TO WS-DACK-DOC-FOUND-SW
055900         MOVE WS-DOC-T-VERSION (WS-ENS-SUB)
056000                                      TO WS-DACK-CUR-VER
056100     END-IF.
056200 6010-EXIT.
056300     EXIT.
056400*
056500 6020-SCAN-ONE-DACK.
056600     IF WS-DACK-T-ENG (WS-ENS-SUB) = WS-TRN-ENGINEER-ID
056700        AND WS-DACK-T-DOC (WS-ENS-SUB) = WS-TRN-DOCUMENT-ID
056800        AND WS-DACK-T-VER (WS-ENS-SUB) = WS-DACK-USE-VER
056900         MOVE "Y"                     TO WS-DACK-DUP-SW
057000     END-IF.
057100 6020-EXIT.
057200     EXIT.
057300*
057400*-----------------------------------------------------------
057500* 7000-DO-METRICS - R7 CLAMP AND UPSERT.
057600*-----------------------------------------------------------
057700 7000-DO-METRICS.
057800     MOVE WS-TRN-UTILIZATION          TO WS-MET-UTIL
057900     MOVE WS-TRN-CONDITION             TO WS-MET-COND
058000     MOVE WS-TRN-ACTIVITY              TO WS-MET-ACTV
058100     IF WS-MET-UTIL > 100 MOVE 100 TO WS-MET-UTIL END-IF
058200     IF WS-MET-COND > 100 MOVE 100 TO WS-MET-COND END-IF
058300     IF WS-MET-ACTV > 100 MOVE 100 TO WS-MET-ACTV END-IF
058400     MOVE WS-TRN-ASOF                  TO WS-MET-ASOF
058500     MOVE WS-MET-UTIL                  TO WS-MET-UTIL-D
058600     MOVE WS-MET-COND                  TO WS-MET-COND-D
058700     MOVE WS-MET-ACTV                  TO WS-MET-ACTV-D
058800*
058900     MOVE "N"                          TO WS-ENS-FOUND-SW
059000     PERFORM 7010-SCAN-ONE-MET THRU 7010-EXIT
059100             VARYING WS-ENS-SUB FROM 1 BY 1
059200             UNTIL WS-ENS-SUB > WS-MET-CNT
059300     IF WS-ENS-FOUND
059400         SUBTRACT 1 FROM WS-ENS-SUB
059500         MOVE WS-MET-UTIL     TO WS-MET-T-UTIL (WS-ENS-SUB)
059600         MOVE WS-MET-COND     TO WS-MET-T-COND (WS-ENS-SUB)
059700         MOVE WS-MET-ACTV     TO WS-MET-T-ACTV (WS-ENS-SUB)
059800     ELSE
059900         ADD 1                TO WS-MET-CNT
060000         MOVE WS-TRN-LAB-ID   TO WS-MET-T-LAB (WS-MET-CNT)
060100         MOVE WS-MET-ASOF     TO WS-MET-T-ASOF (WS-MET-CNT)
060200         MOVE WS-MET-UTIL     TO WS-MET-T-UTIL (WS-MET-CNT)
060300         MOVE WS-MET-COND     TO WS-MET-T-COND (WS-MET-CNT)
060400         MOVE WS-MET-ACTV     TO WS-MET-T-ACTV (WS-MET-CNT)
060500     END-IF
060600*
060700     PERFORM 1150-STAMP-NOW THRU 1150-EXIT
060800     MOVE WS-NOW                       TO AUD-AT
060900     MOVE ZERO                         TO AUD-ACTOR-ID
061000     MOVE "SAVE_METRICS"               TO AUD-ACTION
061100     MOVE "LAB_METRICS"                TO AUD-ENTITY
061200     MOVE WS-TRN-LAB-ID                TO AUD-KEY-LA-LAB
061300     MOVE ":"                          TO AUD-KEY-LA-SEP
061400     MOVE WS-MET-ASOF                  TO AUD-KEY-LA-ASOF
061500     MOVE AUD-KEY-LAB-ASOF             TO AUD-ENTITY-KEY
061600     MOVE SPACES                       TO AUD-META
061700     STRING "U=" WS-MET-UTIL-D " C=" WS-MET-COND-D
061800            " A=" WS-MET-ACTV-D
061900             DELIMITED BY SIZE INTO AUD-META
062000     WRITE LCX-AUDIT-RECORD.
062100 7000-EXIT.
062200     EXIT.
062300*
062400 7010-SCAN-ONE-MET.
062500     IF WS-MET-T-LAB (WS-ENS-SUB) = WS-TRN-LAB-ID
062600        AND WS-MET-T-ASOF (WS-ENS-SUB) = WS-MET-ASOF
062700         MOVE "Y"                      TO WS-ENS-FOUND-SW
062800     END-IF.
062900 7010-EXIT.
063000     EXIT.
063100*
063200*-----------------------------------------------------------
063300* 9000-ENSURE-STATE - R5, IDEMPOTENT STATE-ENSURE SHARED BY
063400*   REQUEST/CANCEL/APPROVE/REVOKE. EXPECTS WS-TRN-ENGINEER-ID,
063500*   WS-TRN-LAB-ID, WS-ENS-STATUS, WS-ENS-REASON SET BY CALLER.
063600*-----------------------------------------------------------
063700 9000-ENSURE-STATE.
063800     MOVE "N"                          TO WS-ENS-CHANGED-SW
063900     PERFORM 9500-FIND-PAIR THRU 9500-EXIT
064000     IF WS-ENS-FOUND
064100         IF WS-LACC-T-STATUS (WS-ENS-SUB) = WS-ENS-STATUS
064200             GO TO 9000-EXIT
064300         END-IF
064400         MOVE WS-ENS-STATUS             TO
064500                             WS-LACC-T-STATUS (WS-ENS-SUB)
064600         MOVE WS-ENS-REASON             TO
064700                             WS-LACC-T-REASON (WS-ENS-SUB)
064800     ELSE
064900         ADD 1                          TO WS-LACC-CNT
065000         MOVE WS-ENS-SUB                TO WS-LACC-CNT
065100         MOVE WS-TRN-ENGINEER-ID        TO
065200                             WS-LACC-T-ENG (WS-LACC-CNT)
065300         MOVE WS-TRN-LAB-ID             TO
065400                             WS-LACC-T-LAB (WS-LACC-CNT)
065500         MOVE WS-ENS-STATUS             TO
065600                             WS-LACC-T-STATUS (WS-LACC-CNT)
065700         MOVE WS-ENS-REASON             TO
065800                             WS-LACC-T-REASON (WS-LACC-CNT)
065900         MOVE WS-LACC-CNT               TO WS-ENS-SUB
066000     END-IF
066100     PERFORM 1150-STAMP-NOW THRU 1150-EXIT
066200     MOVE WS-NOW                        TO
066300                             WS-LACC-T-EFF (WS-ENS-SUB)
066400     MOVE "Y"                           TO WS-ENS-CHANGED-SW
066500*
066600     MOVE WS-NOW                        TO AUD-AT
066700     MOVE WS-TRN-ENGINEER-ID            TO AUD-ACTOR-ID
066800     EVALUATE WS-ENS-STATUS
066900         WHEN "PENDING" MOVE "REQUEST_ACCESS" TO AUD-ACTION
067000         WHEN "ACTIVE"  MOVE "APPROVE_ACCESS" TO AUD-ACTION
067100         WHEN "REVOKED" MOVE "REVOKE_ACCESS"  TO AUD-ACTION
067200     END-EVALUATE
067300     MOVE "LAB_ACCESS"                  TO AUD-ENTITY
067400     MOVE WS-TRN-ENGINEER-ID            TO AUD-KEY-EL-ENG
067500     MOVE ":"                           TO AUD-KEY-EL-SEP
067600     MOVE WS-TRN-LAB-ID                 TO AUD-KEY-EL-LAB
067700     MOVE AUD-KEY-ENG-LAB               TO AUD-ENTITY-KEY
067800     MOVE SPACES                        TO AUD-META
067900     STRING "STATUS=" WS-ENS-STATUS " REASON=" WS-ENS-REASON
068000             DELIMITED BY SIZE INTO AUD-META
068100     WRITE LCX-AUDIT-RECORD.
068200 9000-EXIT.
068300     EXIT.
068400*
068500*-----------------------------------------------------------
068600* 9500-FIND-PAIR - LOCATES THE LAB-ACCESS ROW FOR
068700*   (WS-TRN-ENGINEER-ID,WS-TRN-LAB-ID). SETS WS-ENS-FOUND-SW
068800*   AND, IF FOUND, WS-ENS-SUB TO THE ROW SUBSCRIPT.
068900*-----------------------------------------------------------
069000 9500-FIND-PAIR.
069100     MOVE "N"                           TO WS-ENS-FOUND-SW
069200     PERFORM 9510-SCAN-ONE-LACC THRU 9510-EXIT
069300             VARYING WS-ENS-SUB FROM 1 BY 1
069400             UNTIL WS-ENS-SUB > WS-LACC-CNT
069500                OR WS-ENS-FOUND
069600     IF WS-ENS-FOUND
069700         SUBTRACT 1                     FROM WS-ENS-SUB
069800     END-IF.
069900 9500-EXIT.
070000     EXIT.
070100*
070200 9510-SCAN-ONE-LACC.
070300     IF WS-LACC-T-ENG (WS-ENS-SUB) = WS-TRN-ENGINEER-ID
070400        AND WS-LACC-T-LAB (WS-ENS-SUB) = WS-TRN-LAB-ID
070500         MOVE "Y"                       TO WS-ENS-FOUND-SW
070600     END-IF.
070700 9510-EXIT.
070800     EXIT.
070900*
071000*-----------------------------------------------------------
071100 8000-REWRITE-LAB-ACCESS.
071200     OPEN OUTPUT LAB-ACCESS-OUT
071300     PERFORM 8010-WRITE-ONE-LACC THRU 8010-EXIT
071400             VARYING WS-ENS-SUB FROM 1 BY 1
071500             UNTIL WS-ENS-SUB > WS-LACC-CNT
071600     CLOSE LAB-ACCESS-OUT.
071700 8000-EXIT.
071800     EXIT.
071900*
072000 8010-WRITE-ONE-LACC.
072100     MOVE WS-LACC-T-ENG (WS-ENS-SUB)     TO
072200                     ACC-ENGINEER-ID OF LCX-LAB-ACCESS-OUT-RECORD
072300     MOVE WS-LACC-T-LAB (WS-ENS-SUB)     TO
072400                     ACC-LAB-ID OF LCX-LAB-ACCESS-OUT-RECORD
072500     MOVE WS-LACC-T-STATUS (WS-ENS-SUB)  TO
072600                     ACC-STATUS OF LCX-LAB-ACCESS-OUT-RECORD
072700     MOVE WS-LACC-T-REASON (WS-ENS-SUB)  TO
072800                     ACC-REASON-CODE OF LCX-LAB-ACCESS-OUT-RECORD
072900     MOVE WS-LACC-T-EFF (WS-ENS-SUB)     TO
073000                     ACC-EFFECTIVE-AT OF LCX-LAB-ACCESS-OUT-RECORD
073100     WRITE LCX-LAB-ACCESS-OUT-RECORD.
073200 8010-EXIT.
073300     EXIT.
073400*
073500*-----------------------------------------------------------
073600 8100-REWRITE-METRICS.
073700     OPEN OUTPUT LAB-METRICS-OUT
073800     PERFORM 8110-WRITE-ONE-MET THRU 8110-EXIT
073900             VARYING WS-ENS-SUB FROM 1 BY 1
074000             UNTIL WS-ENS-SUB > WS-MET-CNT
074100     CLOSE LAB-METRICS-OUT.
074200 8100-EXIT.
074300     EXIT.
074400*
074500 8110-WRITE-ONE-MET.
074600     MOVE WS-MET-T-LAB (WS-ENS-SUB)  TO
074700                     MET-LAB-ID OF LCX-LAB-METRICS-OUT-RECORD
074800     MOVE WS-MET-T-ASOF (WS-ENS-SUB)  TO
074900                     MET-ASOF OF LCX-LAB-METRICS-OUT-RECORD
075000     MOVE WS-MET-T-UTIL (WS-ENS-SUB)  TO
075100                     MET-UTILIZATION OF LCX-LAB-METRICS-OUT-RECORD
075200     MOVE WS-MET-T-COND (WS-ENS-SUB)  TO
075300                     MET-CONDITION OF LCX-LAB-METRICS-OUT-RECORD
075400     MOVE WS-MET-T-ACTV (WS-ENS-SUB)  TO
075500                     MET-ACTIVITY OF LCX-LAB-METRICS-OUT-RECORD
075600     WRITE LCX-LAB-METRICS-OUT-RECORD.
075700 8110-EXIT.
075800     EXIT.
075900*
076000*-----------------------------------------------------------
076100 9900-CLOSE-FILES.
076200     CLOSE TRANSACTION-FILE
076300           DOCUMENT-ACK-FILE
076400           AUDIT-FILE.
076500 9900-EXIT.
076600     EXIT.
