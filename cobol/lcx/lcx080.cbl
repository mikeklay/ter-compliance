000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE      DEMO SEED LOAD             *
000400*    WRITES THE FIXED DEMONSTRATION DATASET USED TO PROVE OUT   *
000500*    THE SUITE ON A CLEAN MACHINE FOR TRAINING/DEMO PURPOSES.   *
000600*    NOT PART OF THE DAILY BATCH FLOW - RUN ONCE TO STOCK THE   *
000700*    MASTER/OPERATIONAL FILES BEFORE THE FIRST LCX010 RUN.      *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.             LCX080.
001500*
001600 AUTHOR.                 V B COEN.
001700*
001800 INSTALLATION.           APPLEWOOD COMPUTERS.
001900*
002000 DATE-WRITTEN.           04/02/1989.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002500                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002700                          THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.            TWO ENGINEERS, TWO LABS, THREE COURSES,
003000*                        FOUR LAB REQUIREMENTS, TWO MANDATORY
003100*                        DOCUMENTS (UNACKNOWLEDGED), FOUR TRAINING
003200*                        COMPLETIONS DATED RELATIVE TO TODAY, TWO
003300*                        PENDING LAB-ACCESS ROWS AND ONE METRICS
003400*                        SNAPSHOT PER LAB.  DATES ARE CALCULATED
003500*                        OFF TODAY SO THE DEMO STAYS "T-MINUS-N
003600*                        DAYS" CORRECT WHENEVER IT IS RUN - SEE
003700*                        MANAGER'S WALKTHROUGH NOTES.
003800*
003900*    VERSION.            SEE PROG-NAME IN WS.
004000*
004100*    CALLED MODULES.     NONE.
004200*
004300*    FUNCTIONS USED.     NONE.
004400*
004500*    FILES USED.         ENGINEER, LAB, COURSE, LABREQ, DOCUMENT,
004600*                        COMPLETION, DOCACK, LABACCESS, LABMETRICS
004700*                        - ALL OUTPUT, FRESH EACH RUN.
004800*
004900*    ERROR MESSAGES USED. NONE.
005000*
005100* CHANGES:
005200* 27/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
005300* 28/02/26 VBC - 1.0.01 ADDED A CCYY RANGE SANITY CHECK ON THE
005400*                SYSTEM CLOCK BEFORE IT SEEDS THE DEMO DATES,
005500*                SAME DEFENSE LCX000/LCX910/LCX920 USE.
005600*
005700*****************************************************************
005800* COPYRIGHT NOTICE.
005900* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006000* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
006100* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006200*****************************************************************
006300*
006400 ENVIRONMENT             DIVISION.
006500*================================
006600*
006700 CONFIGURATION           SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300     COPY "SELENGR.COB".
007400     COPY "SELLAB.COB".
007500     COPY "SELCRS.COB".
007600     COPY "SELLREQ.COB".
007700     COPY "SELDOC.COB".
007800     COPY "SELCMP.COB".
007900     COPY "SELDACK.COB".
008000*
008100     SELECT LAB-ACCESS-FILE  ASSIGN TO "LABACCESS"
008200                             ORGANIZATION IS LINE SEQUENTIAL
008300                             FILE STATUS  IS LACC-STATUS.
008400*
008500     SELECT LAB-METRICS-FILE ASSIGN TO "LABMETRICS"
008600                             ORGANIZATION IS LINE SEQUENTIAL
008700                             FILE STATUS  IS LMET-STATUS.
008800*
008900 DATA                    DIVISION.
009000*================================
009100*
009200 FILE SECTION.
009300*
009400 FD  ENGINEER-FILE.
009500     COPY "FDENGR.COB".
009600 FD  LAB-FILE.
009700     COPY "FDLAB.COB".
009800 FD  COURSE-FILE.
009900     COPY "FDCRS.COB".
010000 FD  LAB-REQUIREMENT-FILE.
010100     COPY "FDLREQ.COB".
010200 FD  DOCUMENT-FILE.
010300     COPY "FDDOC.COB".
010400 FD  COMPLETION-FILE.
010500     COPY "FDCMP.COB".
010600 FD  DOCUMENT-ACK-FILE.
010700     COPY "FDDACK.COB".
010800 FD  LAB-ACCESS-FILE.
010900     COPY "FDLACC.COB".
011000 FD  LAB-METRICS-FILE.
011100     COPY "FDLMET.COB".
011200*
011300 WORKING-STORAGE SECTION.
011400*-----------------------
011500 77  PROG-NAME               PIC X(15) VALUE "LCX080 (1.0.01)".
011600 77  ENGR-STATUS             PIC XX    VALUE "00".
011700 77  LAB-STATUS              PIC XX    VALUE "00".
011800 77  CRS-STATUS              PIC XX    VALUE "00".
011900 77  LREQ-STATUS             PIC XX    VALUE "00".
012000 77  DOC-STATUS              PIC XX    VALUE "00".
012100 77  CMP-STATUS              PIC XX    VALUE "00".
012200 77  DACK-STATUS             PIC XX    VALUE "00".
012300 77  LACC-STATUS             PIC XX    VALUE "00".
012400 77  LMET-STATUS             PIC XX    VALUE "00".
012500*
012600* TODAY'S DATE - SAME Y2K-WINDOWED ACCEPT/CENTURY-FIX USED
012700* THROUGHOUT THE SUITE, SEE LCX050/LCX070.
012800*
012900 77  WS-TODAY-RAW             PIC 9(6) COMP.
013000*
013100*        WS-TODAY-CCYYMMDD-PARTS LETS THE SYSTEM-CLOCK YEAR BE
013200*        SANITY-CHECKED BEFORE IT SEEDS EVERY DEMO DATE BELOW -
013300*        SAME GUARD AS LCX000/LCX910/LCX920 USE.
013400*
013500 01  WS-CENTURY-WORK.
013600     03  WS-CW-YY              PIC 99.
013700     03  WS-CW-MMDD             PIC 9(4).
013800     03  WS-CW-CCYY             PIC 9(4) COMP.
013900     03  FILLER                 PIC X(01).
014000 77  WS-TODAY-CCYYMMDD        PIC 9(8).
014100 01  WS-TODAY-CCYYMMDD-PARTS REDEFINES WS-TODAY-CCYYMMDD.
014200     03  WS-TODAY-CCYYMMDD-CCYY PIC 9(4).
014300     03  WS-TODAY-CCYYMMDD-MMDD PIC 9(4).
014400*
014500* WS-SDY-xxx - SUBTRACT-N-CALENDAR-DAYS WORK, SEE 9000-SUBTRACT-
014600*   DAYS BELOW.  LCX910 ONLY ADDS MONTHS, THERE IS NO DAY-LEVEL
014700*   ENTRY POINT THERE, SO THE DEMO DATES ARE WALKED BACK ONE DAY
014800*   AT A TIME HERE INSTEAD - FINE FOR A ONE-TIME SEED LOAD.
014900*
015000 77  WS-SDY-BASE              PIC 9(8).
015100 77  WS-SDY-OFFSET            PIC 9(3)  COMP.
015200 77  WS-SDY-CNT               PIC 9(3)  COMP.
015300 77  WS-SDY-RESULT            PIC 9(8).
015400 01  WS-SDY-RESULT-PARTS REDEFINES WS-SDY-RESULT.
015500     03  WS-SDY-CCYY           PIC 9(4).
015600     03  WS-SDY-MM             PIC 99.
015700     03  WS-SDY-DD             PIC 99.
015800 77  WS-SDY-PREV-MAX-DAY      PIC 9(2)  COMP.
015900*
016000     COPY "WSDATCAL.COB".
016100*
016200* WS-DT-xxx - THE FOUR COMPLETION DATES THE DEMO NEEDS, EACH
016300*   CALCULATED AS TODAY LESS A FIXED OFFSET, SEE REMARKS.
016400*
016500 77  WS-DT-AVA-SAFE           PIC 9(8).
016600 77  WS-DT-AVA-ELEC           PIC 9(8).
016700 77  WS-DT-MIKE-SAFE          PIC 9(8).
016800 77  WS-DT-MIKE-CHEM          PIC 9(8).
016900*
017000 77  WS-NOW-TIMESTAMP         PIC 9(14).
017100 01  WS-NOW-TS-PARTS REDEFINES WS-NOW-TIMESTAMP.
017200     03  WS-NOW-TS-DATE        PIC 9(8).
017300     03  WS-NOW-TS-TIME        PIC 9(6).
017400*
017500 PROCEDURE DIVISION.
017600*====================
017700*
017800 0000-SEED-MAIN.
017900     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
018000     PERFORM 1050-STAMP-TODAY       THRU 1050-EXIT.
018100     PERFORM 1100-CALC-DEMO-DATES   THRU 1100-EXIT.
018200     PERFORM 2000-SEED-ENGINEERS    THRU 2000-EXIT.
018300     PERFORM 2100-SEED-LABS         THRU 2100-EXIT.
018400     PERFORM 2200-SEED-COURSES      THRU 2200-EXIT.
018500     PERFORM 2300-SEED-LAB-REQS     THRU 2300-EXIT.
018600     PERFORM 2400-SEED-DOCUMENTS    THRU 2400-EXIT.
018700     PERFORM 2500-SEED-COMPLETIONS  THRU 2500-EXIT.
018800     PERFORM 2600-SEED-LAB-ACCESS   THRU 2600-EXIT.
018900     PERFORM 2700-SEED-LAB-METRICS  THRU 2700-EXIT.
019000     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.
019100     STOP RUN.
019200*
019300*-----------------------------------------------------------
019400 1000-OPEN-FILES.
019500     OPEN OUTPUT ENGINEER-FILE
019600                 LAB-FILE
019700                 COURSE-FILE
019800                 LAB-REQUIREMENT-FILE
019900                 DOCUMENT-FILE
020000                 COMPLETION-FILE
020100                 DOCUMENT-ACK-FILE
020200                 LAB-ACCESS-FILE
020300                 LAB-METRICS-FILE.
020400 1000-EXIT.
020500     EXIT.
020600*
020700*-----------------------------------------------------------
020800 1050-STAMP-TODAY.
020900     ACCEPT WS-TODAY-RAW           FROM DATE
021000     MOVE WS-TODAY-RAW             TO WS-CW-YY WS-CW-MMDD
021100     IF WS-CW-YY < 50
021200         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
021300     ELSE
021400         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
021500     END-IF
021600     COMPUTE WS-TODAY-CCYYMMDD = (WS-CW-CCYY * 10000) + WS-CW-MMDD
021700     IF WS-TODAY-CCYYMMDD-CCYY < 1989 OR > 2099
021800         DISPLAY "LCX080 WARNING - SYSTEM CLOCK CCYY OUT OF RANGE"
021900     END-IF
022000     MOVE WS-TODAY-CCYYMMDD        TO WS-NOW-TS-DATE
022100     MOVE "090000"                 TO WS-NOW-TS-TIME.
022200 1050-EXIT.
022300     EXIT.
022400*
022500*-----------------------------------------------------------
022600* 1100-CALC-DEMO-DATES - AVA'S SAFE-101 (T-20), AVA'S ELEC-201
022700*   (T-300), MIKE'S SAFE-101 (T-400, PUTS HIM PAST EXPIRY) AND
022800*   MIKE'S CHEM-110 (T-10), FIXED OFFSETS CHOSEN TO EXERCISE
022900*   R9 (CURRENT, DUE-SOON AND EXPIRED) ON A CLEAN MACHINE.
023000*-----------------------------------------------------------
023100 1100-CALC-DEMO-DATES.
023200     MOVE WS-TODAY-CCYYMMDD        TO WS-SDY-BASE
023300     MOVE 20                       TO WS-SDY-OFFSET
023400     PERFORM 9000-SUBTRACT-DAYS    THRU 9000-EXIT
023500     MOVE WS-SDY-RESULT            TO WS-DT-AVA-SAFE
023600*
023700     MOVE WS-TODAY-CCYYMMDD        TO WS-SDY-BASE
023800     MOVE 300                      TO WS-SDY-OFFSET
023900     PERFORM 9000-SUBTRACT-DAYS    THRU 9000-EXIT
024000     MOVE WS-SDY-RESULT            TO WS-DT-AVA-ELEC
024100*
024200     MOVE WS-TODAY-CCYYMMDD        TO WS-SDY-BASE
024300     MOVE 400                      TO WS-SDY-OFFSET
024400     PERFORM 9000-SUBTRACT-DAYS    THRU 9000-EXIT
024500     MOVE WS-SDY-RESULT            TO WS-DT-MIKE-SAFE
024600*
024700     MOVE WS-TODAY-CCYYMMDD        TO WS-SDY-BASE
024800     MOVE 10                       TO WS-SDY-OFFSET
024900     PERFORM 9000-SUBTRACT-DAYS    THRU 9000-EXIT
025000     MOVE WS-SDY-RESULT            TO WS-DT-MIKE-CHEM.
025100 1100-EXIT.
025200     EXIT.
025300*
025400*-----------------------------------------------------------
025500* 2000-SEED-ENGINEERS - E100 AVA NGUYEN, E101 MIKE JORDAN.
025600*-----------------------------------------------------------
025700 2000-SEED-ENGINEERS.
025800     MOVE SPACES                   TO LCX-ENGINEER-RECORD
025900     MOVE 000100                   TO ENG-ID
026000     MOVE "E100"                   TO ENG-EMPLOYEE-NO
026100     MOVE "AVA NGUYEN"             TO ENG-NAME
026200     MOVE "AVA.NGUYEN@APPLEWOOD.EXAMPLE" TO ENG-EMAIL
026300     WRITE LCX-ENGINEER-RECORD
026400*
026500     MOVE SPACES                   TO LCX-ENGINEER-RECORD
026600     MOVE 000101                   TO ENG-ID
026700     MOVE "E101"                   TO ENG-EMPLOYEE-NO
026800     MOVE "MIKE JORDAN"            TO ENG-NAME
026900     MOVE "MIKE.JORDAN@APPLEWOOD.EXAMPLE" TO ENG-EMAIL
027000     WRITE LCX-ENGINEER-RECORD.
027100 2000-EXIT.
027200     EXIT.
027300*
027400*-----------------------------------------------------------
027500* 2100-SEED-LABS - LAB-EE (GRACE 0), LAB-CHEM (GRACE 7).
027600*-----------------------------------------------------------
027700 2100-SEED-LABS.
027800     MOVE SPACES                   TO LCX-LAB-RECORD
027900     MOVE 000001                   TO LAB-ID
028000     MOVE "LAB-EE"                 TO LAB-CODE
028100     MOVE "ELECTRICAL ENGINEERING LAB" TO LAB-NAME
028200     MOVE 000                      TO LAB-GRACE-DAYS
028300     WRITE LCX-LAB-RECORD
028400*
028500     MOVE SPACES                   TO LCX-LAB-RECORD
028600     MOVE 000002                   TO LAB-ID
028700     MOVE "LAB-CHEM"               TO LAB-CODE
028800     MOVE "CHEMISTRY LAB"          TO LAB-NAME
028900     MOVE 007                      TO LAB-GRACE-DAYS
029000     WRITE LCX-LAB-RECORD.
029100 2100-EXIT.
029200     EXIT.
029300*
029400*-----------------------------------------------------------
029500* 2200-SEED-COURSES - SAFE-101 (12 MO), ELEC-201 (24 MO),
029600*   CHEM-110 (12 MO).
029700*-----------------------------------------------------------
029800 2200-SEED-COURSES.
029900     MOVE SPACES                   TO LCX-COURSE-RECORD
030000     MOVE 000001                   TO CRS-ID
030100     MOVE "SAFE-101"               TO CRS-CODE
030200     MOVE "GENERAL LAB SAFETY"     TO CRS-NAME
030300     MOVE 012                      TO CRS-VALID-MONTHS
030400     WRITE LCX-COURSE-RECORD
030500*
030600     MOVE SPACES                   TO LCX-COURSE-RECORD
030700     MOVE 000002                   TO CRS-ID
030800     MOVE "ELEC-201"               TO CRS-CODE
030900     MOVE "ELECTRICAL SAFETY"      TO CRS-NAME
031000     MOVE 024                      TO CRS-VALID-MONTHS
031100     WRITE LCX-COURSE-RECORD
031200*
031300     MOVE SPACES                   TO LCX-COURSE-RECORD
031400     MOVE 000003                   TO CRS-ID
031500     MOVE "CHEM-110"               TO CRS-CODE
031600     MOVE "CHEMICAL HANDLING"      TO CRS-NAME
031700     MOVE 012                      TO CRS-VALID-MONTHS
031800     WRITE LCX-COURSE-RECORD.
031900 2200-EXIT.
032000     EXIT.
032100*
032200*-----------------------------------------------------------
032300* 2300-SEED-LAB-REQS - LAB-EE NEEDS SAFE-101 (COURSE DEFAULT)
032400*   AND ELEC-201 (OVERRIDDEN TO 24, SAME AS THE COURSE DEFAULT,
032500*   TO EXERCISE THE R2 OVERRIDE PATH WITH A MATCHING VALUE).
032600*   LAB-CHEM NEEDS SAFE-101 AND CHEM-110, BOTH COURSE DEFAULT.
032700*-----------------------------------------------------------
032800 2300-SEED-LAB-REQS.
032900     MOVE SPACES                   TO LCX-LAB-REQUIREMENT-RECORD
033000     MOVE 000001                   TO REQ-LAB-ID
033100     MOVE 000001                   TO REQ-COURSE-ID
033200     MOVE 000                      TO REQ-VALID-MONTHS
033300     WRITE LCX-LAB-REQUIREMENT-RECORD
033400*
033500     MOVE SPACES                   TO LCX-LAB-REQUIREMENT-RECORD
033600     MOVE 000001                   TO REQ-LAB-ID
033700     MOVE 000002                   TO REQ-COURSE-ID
033800     MOVE 024                      TO REQ-VALID-MONTHS
033900     WRITE LCX-LAB-REQUIREMENT-RECORD
034000*
034100     MOVE SPACES                   TO LCX-LAB-REQUIREMENT-RECORD
034200     MOVE 000002                   TO REQ-LAB-ID
034300     MOVE 000001                   TO REQ-COURSE-ID
034400     MOVE 000                      TO REQ-VALID-MONTHS
034500     WRITE LCX-LAB-REQUIREMENT-RECORD
034600*
034700     MOVE SPACES                   TO LCX-LAB-REQUIREMENT-RECORD
034800     MOVE 000002                   TO REQ-LAB-ID
034900     MOVE 000003                   TO REQ-COURSE-ID
035000     MOVE 000                      TO REQ-VALID-MONTHS
035100     WRITE LCX-LAB-REQUIREMENT-RECORD.
035200 2300-EXIT.
035300     EXIT.
035400*
035500*-----------------------------------------------------------
035600* 2400-SEED-DOCUMENTS - ONE MANDATORY V1 DOCUMENT PER LAB,
035700*   NEITHER ENGINEER HAS ACKNOWLEDGED EITHER ONE.
035800*-----------------------------------------------------------
035900 2400-SEED-DOCUMENTS.
036000     MOVE SPACES                   TO LCX-DOCUMENT-RECORD
036100     MOVE 000001                   TO DOC-ID
036200     MOVE 000001                   TO DOC-LAB-ID
036300     MOVE "LAB SAFETY BRIEFING"    TO DOC-TITLE
036400     MOVE 001                      TO DOC-VERSION
036500     MOVE "Y"                      TO DOC-MANDATORY
036600     WRITE LCX-DOCUMENT-RECORD
036700*
036800     MOVE SPACES                   TO LCX-DOCUMENT-RECORD
036900     MOVE 000002                   TO DOC-ID
037000     MOVE 000002                   TO DOC-LAB-ID
037100     MOVE "CHEMICAL HANDLING BRIEFING" TO DOC-TITLE
037200     MOVE 001                      TO DOC-VERSION
037300     MOVE "Y"                      TO DOC-MANDATORY
037400     WRITE LCX-DOCUMENT-RECORD.
037500*
037600* DOCUMENT-ACK-FILE IS OPENED BUT NEVER WRITTEN - BOTH SEEDED
037700* DOCUMENTS START UNACKNOWLEDGED ON PURPOSE, SEE R3.
037800*
037900 2400-EXIT.
038000     EXIT.
038100*
038200*-----------------------------------------------------------
038300* 2500-SEED-COMPLETIONS - AVA IS CURRENT ON BOTH COURSES AT T.
038400*   MIKE'S SAFE-101 IS FAR ENOUGH BACK (T-400) TO HAVE EXPIRED
038500*   EVEN WITH LAB-CHEM'S 7-DAY GRACE; HIS CHEM-110 IS CURRENT.
038600*-----------------------------------------------------------
038700 2500-SEED-COMPLETIONS.
038800     MOVE SPACES                   TO LCX-COMPLETION-RECORD
038900     MOVE 000100                   TO CMP-ENGINEER-ID
039000     MOVE 000001                   TO CMP-COURSE-ID
039100     MOVE WS-DT-AVA-SAFE           TO CMP-DATE-TAKEN
039200     MOVE SPACES                   TO CMP-CERT-REF
039300     WRITE LCX-COMPLETION-RECORD
039400*
039500     MOVE SPACES                   TO LCX-COMPLETION-RECORD
039600     MOVE 000100                   TO CMP-ENGINEER-ID
039700     MOVE 000002                   TO CMP-COURSE-ID
039800     MOVE WS-DT-AVA-ELEC           TO CMP-DATE-TAKEN
039900     MOVE SPACES                   TO CMP-CERT-REF
040000     WRITE LCX-COMPLETION-RECORD
040100*
040200     MOVE SPACES                   TO LCX-COMPLETION-RECORD
040300     MOVE 000101                   TO CMP-ENGINEER-ID
040400     MOVE 000001                   TO CMP-COURSE-ID
040500     MOVE WS-DT-MIKE-SAFE          TO CMP-DATE-TAKEN
040600     MOVE SPACES                   TO CMP-CERT-REF
040700     WRITE LCX-COMPLETION-RECORD
040800*
040900     MOVE SPACES                   TO LCX-COMPLETION-RECORD
041000     MOVE 000101                   TO CMP-ENGINEER-ID
041100     MOVE 000003                   TO CMP-COURSE-ID
041200     MOVE WS-DT-MIKE-CHEM          TO CMP-DATE-TAKEN
041300     MOVE SPACES                   TO CMP-CERT-REF
041400     WRITE LCX-COMPLETION-RECORD.
041500 2500-EXIT.
041600     EXIT.
041700*
041800*-----------------------------------------------------------
041900* 2600-SEED-LAB-ACCESS - AVA REQUESTS LAB-EE, MIKE REQUESTS
042000*   LAB-CHEM, BOTH LEFT PENDING FOR LCX010/LCX020 TO PICK UP.
042100*-----------------------------------------------------------
042200 2600-SEED-LAB-ACCESS.
042300     MOVE SPACES                   TO LCX-LAB-ACCESS-RECORD
042400     MOVE 000100                   TO ACC-ENGINEER-ID
042500     MOVE 000001                   TO ACC-LAB-ID
042600     MOVE "PENDING "                TO ACC-STATUS
042700     MOVE "REQUESTED"              TO ACC-REASON-CODE
042800     MOVE WS-NOW-TIMESTAMP         TO ACC-EFFECTIVE-AT
042900     WRITE LCX-LAB-ACCESS-RECORD
043000*
043100     MOVE SPACES                   TO LCX-LAB-ACCESS-RECORD
043200     MOVE 000101                   TO ACC-ENGINEER-ID
043300     MOVE 000002                   TO ACC-LAB-ID
043400     MOVE "PENDING "                TO ACC-STATUS
043500     MOVE "REQUESTED"              TO ACC-REASON-CODE
043600     MOVE WS-NOW-TIMESTAMP         TO ACC-EFFECTIVE-AT
043700     WRITE LCX-LAB-ACCESS-RECORD.
043800 2600-EXIT.
043900     EXIT.
044000*
044100*-----------------------------------------------------------
044200* 2700-SEED-LAB-METRICS - ONE TODAY-DATED SNAPSHOT PER LAB,
044300*   FIGURES ARE ILLUSTRATIVE ONLY.
044400*-----------------------------------------------------------
044500 2700-SEED-LAB-METRICS.
044600     MOVE SPACES                   TO LCX-LAB-METRICS-RECORD
044700     MOVE 000001                   TO MET-LAB-ID
044800     MOVE WS-TODAY-CCYYMMDD        TO MET-ASOF
044900     MOVE 065                      TO MET-UTILIZATION
045000     MOVE 090                      TO MET-CONDITION
045100     MOVE 070                      TO MET-ACTIVITY
045200     WRITE LCX-LAB-METRICS-RECORD
045300*
045400     MOVE SPACES                   TO LCX-LAB-METRICS-RECORD
045500     MOVE 000002                   TO MET-LAB-ID
045600     MOVE WS-TODAY-CCYYMMDD        TO MET-ASOF
045700     MOVE 040                      TO MET-UTILIZATION
045800     MOVE 085                      TO MET-CONDITION
045900     MOVE 055                      TO MET-ACTIVITY
046000     WRITE LCX-LAB-METRICS-RECORD.
046100 2700-EXIT.
046200     EXIT.
046300*
046400*-----------------------------------------------------------
046500* 9000-SUBTRACT-DAYS - WALKS WS-SDY-BASE BACK WS-SDY-OFFSET
046600*   CALENDAR DAYS INTO WS-SDY-RESULT, ONE DAY AT A TIME.
046700*-----------------------------------------------------------
046800 9000-SUBTRACT-DAYS.
046900     MOVE WS-SDY-BASE              TO WS-SDY-RESULT
047000     PERFORM 9010-DECREMENT-ONE-DAY THRU 9010-EXIT
047100             VARYING WS-SDY-CNT FROM 1 BY 1
047200             UNTIL WS-SDY-CNT > WS-SDY-OFFSET.
047300 9000-EXIT.
047400     EXIT.
047500*
047600 9010-DECREMENT-ONE-DAY.
047700     IF WS-SDY-DD > 1
047800         SUBTRACT 1                FROM WS-SDY-DD
047900     ELSE
048000         IF WS-SDY-MM > 1
048100             SUBTRACT 1            FROM WS-SDY-MM
048200         ELSE
048300             MOVE 12               TO WS-SDY-MM
048400             SUBTRACT 1            FROM WS-SDY-CCYY
048500         END-IF
048600         MOVE WS-SDY-CCYY          TO WS-DC-NEW-CCYY
048700         MOVE WS-SDY-MM            TO WS-DC-NEW-MM
048800         PERFORM 9020-SET-LEAP-SWITCH   THRU 9020-EXIT
048900         PERFORM 9030-SET-PREV-MAX-DAY  THRU 9030-EXIT
049000         MOVE WS-SDY-PREV-MAX-DAY  TO WS-SDY-DD
049100     END-IF.
049200 9010-EXIT.
049300     EXIT.
049400*
049500*-----------------------------------------------------------
049600* 9020-SET-LEAP-SWITCH - SAME RULE AS LCX910 1100-SET-LEAP-
049700*   SWITCH, BORROWS ITS WORKING FIELDS FROM WSDATCAL.COB.
049800*-----------------------------------------------------------
049900 9020-SET-LEAP-SWITCH.
050000     MOVE "N"                      TO WS-DC-LEAP-YR
050100     DIVIDE WS-DC-NEW-CCYY BY 4    GIVING WS-DC-REM4
050200             REMAINDER WS-DC-REM4
050300     IF WS-DC-REM4 = 0
050400         DIVIDE WS-DC-NEW-CCYY BY 100 GIVING WS-DC-REM100
050500                 REMAINDER WS-DC-REM100
050600         IF WS-DC-REM100 NOT = 0
050700             MOVE "Y"              TO WS-DC-LEAP-YR
050800         ELSE
050900             DIVIDE WS-DC-NEW-CCYY BY 400 GIVING WS-DC-REM400
051000                     REMAINDER WS-DC-REM400
051100             IF WS-DC-REM400 = 0
051200                 MOVE "Y"          TO WS-DC-LEAP-YR
051300             END-IF
051400         END-IF
051500     END-IF.
051600 9020-EXIT.
051700     EXIT.
051800*
051900*-----------------------------------------------------------
052000* 9030-SET-PREV-MAX-DAY - LAST DAY OF WS-DC-NEW-MM (THE MONTH WE
052100*   JUST ROLLED BACK INTO), FEBRUARY BUMPED TO 29 IF LEAP.
052200*-----------------------------------------------------------
052300 9030-SET-PREV-MAX-DAY.
052400     MOVE WS-DIM-MONTH (WS-DC-NEW-MM) TO WS-SDY-PREV-MAX-DAY
052500     IF WS-DC-NEW-MM = 2 AND WS-DC-IS-LEAP
052600         MOVE 29                   TO WS-SDY-PREV-MAX-DAY
052700     END-IF.
052800 9030-EXIT.
052900     EXIT.
053000*
053100*-----------------------------------------------------------
053200 9900-CLOSE-FILES.
053300     CLOSE ENGINEER-FILE
053400           LAB-FILE
053500           COURSE-FILE
053600           LAB-REQUIREMENT-FILE
053700           DOCUMENT-FILE
053800           COMPLETION-FILE
053900           DOCUMENT-ACK-FILE
054000           LAB-ACCESS-FILE
054100           LAB-METRICS-FILE.
054200 9900-EXIT.
054300     EXIT.
