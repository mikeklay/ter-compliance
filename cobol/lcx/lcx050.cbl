000100*****************************************************************
000200*                                                               *
000300*                LAB COMPLIANCE  TRAINING REPORTS               *
000400*    PRODUCES THE EXPIRING-30 AND COMPLETIONS CSV REPORTS -     *
000500*    SEE REPORTS 4-5 IN THE BATCH FLOW, AND RULES R8/R10.       *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             LCX050.
001300*
001400 AUTHOR.                 V B COEN.
001500*
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.           04/02/1989.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               COPYRIGHT (C) 1989-2026 & LATER,
002300                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002400                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002500                          THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.            REDUCES THE COMPLETION TABLE TO ONE
002800*                        LATEST ROW PER (ENGINEER,COURSE), RULE
002900*                        R10, THEN WRITES THE EXPIRING-30 CSV
003000*                        (DUE WITHIN 30 DAYS OR ALREADY EXPIRED,
003100*                        RULE R8) AND THE FULL COMPLETIONS CSV
003200*                        (EVERY ROW ON FILE, NEWEST FIRST).
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     LCX000 (START OF DAY TABLE LOAD),
003700*                        LCX910 (ADD-N-CALENDAR-MONTHS),
003800*                        LCX915 (DAY-NUMBER).
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         RPTEXP30, RPTCOMP (BOTH OUTPUT).
004300*
004400*    ERROR MESSAGES USED. NONE.
004500*
004600* CHANGES:
004700* 24/02/26 VBC - 1.0.00 CREATED FOR THE LAB COMPLIANCE ENGINE.
004800*
004900*****************************************************************
005000* COPYRIGHT NOTICE.
005100* THESE PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005200* SYSTEM FAMILY AND ARE COPYRIGHT (C) VINCENT B COEN 1976-2026
005300* AND LATER, DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005400*****************************************************************
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT            SECTION.
006400 FILE-CONTROL.
006500     SELECT EXPIRING30-RPT  ASSIGN TO "RPTEXP30"
006600                            ORGANIZATION IS LINE SEQUENTIAL
006700                            FILE STATUS  IS RPTX-STATUS.
006800*
006900     SELECT COMPLETIONS-RPT ASSIGN TO "RPTCOMP"
007000                            ORGANIZATION IS LINE SEQUENTIAL
007100                            FILE STATUS  IS RPTC-STATUS.
007200*
007300 DATA                    DIVISION.
007400*================================
007500*
007600 FILE SECTION.
007700*
007800 FD  EXPIRING30-RPT.
007900 01  EXPIRING30-RPT-RECORD    PIC X(132).
008000 FD  COMPLETIONS-RPT.
008100 01  COMPLETIONS-RPT-RECORD   PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500 77  PROG-NAME               PIC X(15) VALUE "LCX050 (1.0.00)".
008600 77  RPTX-STATUS              PIC XX   VALUE "00".
008700 77  RPTC-STATUS              PIC XX   VALUE "00".
008800 77  WS-TODAY-RAW             PIC 9(6) COMP.
008900 77  WS-TIME-RAW              PIC 9(8) COMP.
009000 77  WS-TIME-HHMMSS           PIC 9(6) COMP.
009100 77  WS-NOW                   PIC 9(14) COMP.
009200 77  WS-TODAY-CCYYMMDD        PIC 9(8)  COMP.
009300 77  WS-TODAY-DAYNUM          PIC S9(9) COMP.
009400 77  WS-DUE-DAYNUM            PIC S9(9) COMP.
009500*
009600* LCX910/LCX915 LINKAGE IS ALL DISPLAY - THESE ARE THE DISPLAY
009700* SHADOWS OF THE COMP FIELDS ABOVE FOR CROSSING THAT CALL
009800* BOUNDARY, SAME TRICK AS LCX920.
009900*
010000 77  WS-TODAY-CCYYMMDD-D      PIC 9(8).
010100 77  WS-TODAY-DAYNUM-D        PIC S9(9).
010200 77  WS-DUE-DAYNUM-D          PIC S9(9).
010300 77  WS-CRS-MONTHS-D          PIC S9(5).
010400 77  WS-RPT-SUB               PIC 9(5)  COMP.
010500 77  WS-SORT-I                PIC 9(5)  COMP.
010600 77  WS-SORT-J                PIC 9(5)  COMP.
010700 77  WS-LTRIM-POS             PIC 9(3)  COMP.
010800 77  WS-RPT-ENGR-FOUND-SW     PIC X     VALUE "N".
010900     88  WS-RPT-ENGR-FOUND             VALUE "Y".
011000 77  WS-RPT-CRS-FOUND-SW      PIC X     VALUE "N".
011100     88  WS-RPT-CRS-FOUND              VALUE "Y".
011200*
011300 01  WS-CENTURY-WORK.
011400     03  WS-CW-YY              PIC 99.
011500     03  WS-CW-MMDD             PIC 9(4).
011600     03  WS-CW-CCYY             PIC 9(4) COMP.
011700     03  FILLER                 PIC X(01).
011800*
011900* WS-NOW-D IS A DISPLAY SHADOW OF WS-NOW SO ITS DIGITS CAN BE
012000* PULLED APART BY REDEFINES FOR THE ISO TIMESTAMP BUILD, SAME
012100* TRICK AS LCX020/LCX040.
012200*
012300 01  WS-NOW-D                 PIC 9(14).
012400 01  WS-NOW-D-PARTS REDEFINES WS-NOW-D.
012500     03  WS-NOW-D-CCYY         PIC 9(4).
012600     03  WS-NOW-D-MM           PIC 9(2).
012700     03  WS-NOW-D-DD           PIC 9(2).
012800     03  WS-NOW-D-HH           PIC 9(2).
012900     03  WS-NOW-D-MI           PIC 9(2).
013000     03  WS-NOW-D-SS           PIC 9(2).
013100 77  WS-GEN-AT-ISO             PIC X(20).
013200*
013300* WS-FMT-TS-IN/OUT - GENERIC CCYYMMDDHHMMSS TO ISO-8601 STRING,
013400*   SAME FORMATTER AS LCX040, USED FOR THE GENERATED-AT-UTC ONCE.
013500*
013600 01  WS-FMT-TS-IN              PIC 9(14).
013700 01  WS-FMT-TS-PARTS REDEFINES WS-FMT-TS-IN.
013800     03  WS-FMT-TS-CCYY        PIC 9(4).
013900     03  WS-FMT-TS-MM          PIC 9(2).
014000     03  WS-FMT-TS-DD          PIC 9(2).
014100     03  WS-FMT-TS-HH          PIC 9(2).
014200     03  WS-FMT-TS-MI          PIC 9(2).
014300     03  WS-FMT-TS-SS          PIC 9(2).
014400 77  WS-FMT-TS-OUT             PIC X(20).
014500*
014600* WS-FMT-DT-IN/OUT - GENERIC CCYYMMDD TO "CCYY-MM-DD" STRING,
014700*   USED FOR TAKEN/DUE/DATE-TAKEN COLUMNS (DATE ONLY, NO TIME).
014800*
014900 01  WS-FMT-DT-IN              PIC 9(8).
015000 01  WS-FMT-DT-PARTS REDEFINES WS-FMT-DT-IN.
015100     03  WS-FMT-DT-CCYY        PIC 9(4).
015200     03  WS-FMT-DT-MM          PIC 9(2).
015300     03  WS-FMT-DT-DD          PIC 9(2).
015400 77  WS-FMT-DT-OUT             PIC X(10).
015500*
015600* WS-FDL-... - SIGNED DAY-COUNT TO DISPLAY TEXT, E.G. "-5" OR
015700*   "30", FOR THE DAYS_LEFT COLUMN - SEE 5200-FORMAT-DAYS-LEFT.
015800*
015900 77  WS-FDL-IN                 PIC S9(5) COMP.
016000 77  WS-FDL-ABS                PIC 9(5)  COMP.
016100 77  WS-FDL-ABS-D              PIC 9(5).
016200 77  WS-FDL-ZS                 PIC ZZZZ9.
016300 77  WS-FDL-OUT                PIC X(7).
016400*
016500* WS-TRIM-IN/OUT - TRAILING-SPACE TRIM, SEE 9700-TRIM-FIELD.
016600* SHARED ALSO BY THE LEADING-SPACE TRIM, 9720-LTRIM-FIELD.
016700*
016800 77  WS-TRIM-IN                PIC X(40).
016900 77  WS-TRIM-OUT               PIC X(40).
017000 77  WS-TRIM-LEN               PIC 9(3)  COMP.
017100*
017200 77  WS-ENGR-NM                PIC X(30).
017300 77  WS-ENGR-NM-LEN            PIC 9(3)  COMP.
017400 77  WS-ENGR-ID-TXT            PIC X(30).
017500 77  WS-CRS-CD                 PIC X(10).
017600 77  WS-CRS-CD-LEN             PIC 9(3)  COMP.
017700 77  WS-CRS-MONTHS             PIC 9(3)  COMP.
017800 77  WS-EXP-TAKEN-TXT          PIC X(10).
017900 77  WS-EXP-DUE-TXT            PIC X(10).
018000*
018100* WS-LATEST-CMP-TABLE - ONE ROW PER (ENGINEER,COURSE) HOLDING
018200*   THE MAXIMUM DATE-TAKEN SEEN, RULE R10. BUILT FROM THE RAW
018300*   COMPLETION TABLE LOADED BY LCX000.
018400*
018500 01  WS-LATEST-CMP-TABLE.
018600     03  WS-LAT-CNT            PIC 9(5)  COMP  VALUE ZERO.
018700     03  WS-LAT-TAB            OCCURS 0 TO 20000 TIMES
018800                               DEPENDING ON WS-LAT-CNT
018900                               INDEXED BY WS-LAT-IX.
019000         05  WS-LAT-T-ENG      PIC 9(6).
019100         05  WS-LAT-T-CRS      PIC 9(6).
019200         05  WS-LAT-T-TAKEN    PIC 9(8).
019300 77  WS-LAT-FOUND-SW           PIC X     VALUE "N".
019400     88  WS-LAT-FOUND                    VALUE "Y".
019500 77  WS-LAT-SUB2               PIC 9(5)  COMP.
019600 77  WS-LAT-MATCH-SUB          PIC 9(5)  COMP.
019700*
019800* WS-EXPIRING-TABLE - THE SUBSET OF WS-LAT-TAB THAT HAS A
019900*   VALID COURSE AND DAYS_LEFT LE 30, RULE R8, READY TO SORT
020000*   AND PRINT AS THE EXPIRING-30 REPORT.
020100*
020200 01  WS-EXPIRING-TABLE.
020300     03  WS-EXP-CNT            PIC 9(5)  COMP  VALUE ZERO.
020400     03  WS-EXP-TAB            OCCURS 0 TO 5000 TIMES
020500                               DEPENDING ON WS-EXP-CNT
020600                               INDEXED BY WS-EXP-IX.
020700         05  WS-EXP-T-ENG      PIC 9(6).
020800         05  WS-EXP-T-CRS      PIC 9(6).
020900         05  WS-EXP-T-TAKEN    PIC 9(8).
021000         05  WS-EXP-T-DUE      PIC 9(8).
021100         05  WS-EXP-T-DAYSLFT  PIC S9(5) COMP.
021200 77  WS-EXP-SORT-TEMP          PIC X(25).
021300*
021400 77  WS-CMP-SORT-TEMP          PIC X(60).
021500*
021600     COPY "WSMSGS.COB".
021700     COPY "WSTABLES.COB".
021800*
021900 PROCEDURE DIVISION.
022000*====================
022100*
022200 0000-REPORT-MAIN.
022300     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
022400     PERFORM 1050-STAMP-NOW         THRU 1050-EXIT.
022500     CALL "LCX000" USING WS-LAB-TABLE
022600                          WS-COURSE-TABLE
022700                          WS-LAB-REQ-TABLE
022800                          WS-DOCUMENT-TABLE
022900                          WS-ENGINEER-TABLE
023000                          WS-COMPLETION-TABLE
023100                          WS-DOCUMENT-ACK-TABLE.
023200     PERFORM 1500-LOAD-LATEST-CMP   THRU 1500-EXIT.
023300     PERFORM 1600-BUILD-EXPIRING    THRU 1600-EXIT.
023400     PERFORM 1700-SORT-EXPIRING     THRU 1700-EXIT.
023500     PERFORM 2000-WRITE-EXPIRING-RPT THRU 2000-EXIT.
023600     PERFORM 1800-SORT-COMPLETIONS  THRU 1800-EXIT.
023700     PERFORM 3000-WRITE-COMPLETIONS-RPT THRU 3000-EXIT.
023800     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.
023900     STOP RUN.
024000*
024100*-----------------------------------------------------------
024200 1000-OPEN-FILES.
024300     CONTINUE.
024400 1000-EXIT.
024500     EXIT.
024600*
024700*-----------------------------------------------------------
024800* 1050-STAMP-NOW - TODAY'S CCYYMMDD AND THE GENERATED-AT-UTC
024900*   TIMESTAMP STAMPED ON EVERY ROW OF THE EXPIRING-30 REPORT.
025000*-----------------------------------------------------------
025100 1050-STAMP-NOW.
025200     ACCEPT WS-TODAY-RAW           FROM DATE
025300     MOVE WS-TODAY-RAW             TO WS-CW-YY WS-CW-MMDD
025400     IF WS-CW-YY < 50
025500         COMPUTE WS-CW-CCYY = 2000 + WS-CW-YY
025600     ELSE
025700         COMPUTE WS-CW-CCYY = 1900 + WS-CW-YY
025800     END-IF
025900     COMPUTE WS-TODAY-CCYYMMDD = (WS-CW-CCYY * 10000) + WS-CW-MMDD
026000     MOVE WS-TODAY-CCYYMMDD        TO WS-TODAY-CCYYMMDD-D
026100     CALL "LCX915" USING WS-TODAY-CCYYMMDD-D WS-TODAY-DAYNUM-D
026200     MOVE WS-TODAY-DAYNUM-D        TO WS-TODAY-DAYNUM
026300*
026400     ACCEPT WS-TIME-RAW            FROM TIME
026500     DIVIDE WS-TIME-RAW BY 100 GIVING WS-TIME-HHMMSS
026600     COMPUTE WS-NOW = (WS-CW-CCYY * 1000000000000)
026700                     + (WS-CW-MMDD * 1000000)
026800                     + WS-TIME-HHMMSS
026900     MOVE WS-NOW                   TO WS-NOW-D
027000     MOVE WS-NOW-D                 TO WS-FMT-TS-IN
027100     PERFORM 5000-FORMAT-TIMESTAMP THRU 5000-EXIT
027200     MOVE WS-FMT-TS-OUT            TO WS-GEN-AT-ISO.
027300 1050-EXIT.
027400     EXIT.
027500*
027600*-----------------------------------------------------------
027700* 1500-LOAD-LATEST-CMP - R10, ONE ROW PER (ENGINEER,COURSE)
027800*   HOLDING THE MAXIMUM DATE-TAKEN. TABLE IS NOT SORTED SO
027900*   EVERY ROW OF WS-CMP-TAB IS SCANNED AGAINST WHAT HAS BEEN
028000*   BUILT SO FAR.
028100*-----------------------------------------------------------
028200 1500-LOAD-LATEST-CMP.
028300     MOVE ZERO                     TO WS-LAT-CNT
028400     PERFORM 1510-FOLD-ONE-CMP THRU 1510-EXIT
028500             VARYING WS-RPT-SUB FROM 1 BY 1
028600             UNTIL WS-RPT-SUB > WS-CMP-CNT.
028700 1500-EXIT.
028800     EXIT.
028900*
029000 1510-FOLD-ONE-CMP.
029100     MOVE "N"                      TO WS-LAT-FOUND-SW
029200     PERFORM 1520-FIND-ONE-LAT THRU 1520-EXIT
029300             VARYING WS-LAT-SUB2 FROM 1 BY 1
029400             UNTIL WS-LAT-SUB2 > WS-LAT-CNT
029500                OR WS-LAT-FOUND
029600     IF WS-LAT-FOUND
029700         IF WS-CMP-T-TAKEN (WS-RPT-SUB) >
029800                              WS-LAT-T-TAKEN (WS-LAT-MATCH-SUB)
029900             MOVE WS-CMP-T-TAKEN (WS-RPT-SUB)
030000                              TO WS-LAT-T-TAKEN (WS-LAT-MATCH-SUB)
030100         END-IF
030200     ELSE
030300         ADD 1                     TO WS-LAT-CNT
030400         MOVE WS-CMP-T-ENG (WS-RPT-SUB)
030500                              TO WS-LAT-T-ENG (WS-LAT-CNT)
030600         MOVE WS-CMP-T-CRS (WS-RPT-SUB)
030700                              TO WS-LAT-T-CRS (WS-LAT-CNT)
030800         MOVE WS-CMP-T-TAKEN (WS-RPT-SUB)
030900                              TO WS-LAT-T-TAKEN (WS-LAT-CNT)
031000     END-IF.
031100 1510-EXIT.
031200     EXIT.
031300*
031400 1520-FIND-ONE-LAT.
031500     IF WS-LAT-T-ENG (WS-LAT-SUB2) = WS-CMP-T-ENG (WS-RPT-SUB)
031600        AND WS-LAT-T-CRS (WS-LAT-SUB2) = WS-CMP-T-CRS (WS-RPT-SUB)
031700         MOVE "Y"                  TO WS-LAT-FOUND-SW
031800         MOVE WS-LAT-SUB2          TO WS-LAT-MATCH-SUB
031900     END-IF.
032000 1520-EXIT.
032100     EXIT.
032200*
032300*-----------------------------------------------------------
032400* 1600-BUILD-EXPIRING - R8, COURSES WITH NO VALIDITY ARE
032500*   DROPPED, THE REST GET A DUE DATE (R1) AND DAYS_LEFT AND
032600*   ARE KEPT ONLY WHEN DAYS_LEFT LE 30 (EXPIRED INCLUDED).
032700*-----------------------------------------------------------
032800 1600-BUILD-EXPIRING.
032900     MOVE ZERO                     TO WS-EXP-CNT
033000     PERFORM 1610-CHECK-ONE-LAT THRU 1610-EXIT
033100             VARYING WS-RPT-SUB FROM 1 BY 1
033200             UNTIL WS-RPT-SUB > WS-LAT-CNT.
033300 1600-EXIT.
033400     EXIT.
033500*
033600 1610-CHECK-ONE-LAT.
033700     MOVE "N"                      TO WS-RPT-CRS-FOUND-SW
033800     SEARCH ALL WS-CRS-TAB
033900             AT END
034000                 CONTINUE
034100             WHEN WS-CRS-T-ID (WS-CRS-IX) =
034200                              WS-LAT-T-CRS (WS-RPT-SUB)
034300                 MOVE "Y"          TO WS-RPT-CRS-FOUND-SW
034400                 MOVE WS-CRS-T-MONTHS (WS-CRS-IX)
034500                              TO WS-CRS-MONTHS
034600     END-SEARCH
034700     IF WS-RPT-CRS-FOUND AND WS-CRS-MONTHS NOT = ZERO
034800         MOVE WS-CRS-MONTHS        TO WS-CRS-MONTHS-D
034900         CALL "LCX910" USING WS-LAT-T-TAKEN (WS-RPT-SUB)
035000                             WS-CRS-MONTHS-D
035100                             WS-FMT-DT-IN
035200         CALL "LCX915" USING WS-FMT-DT-IN WS-DUE-DAYNUM-D
035300         MOVE WS-DUE-DAYNUM-D      TO WS-DUE-DAYNUM
035400         COMPUTE WS-FDL-IN = WS-DUE-DAYNUM - WS-TODAY-DAYNUM
035500         IF WS-FDL-IN <= 30
035600             ADD 1                 TO WS-EXP-CNT
035700             MOVE WS-LAT-T-ENG (WS-RPT-SUB)
035800                              TO WS-EXP-T-ENG (WS-EXP-CNT)
035900             MOVE WS-LAT-T-CRS (WS-RPT-SUB)
036000                              TO WS-EXP-T-CRS (WS-EXP-CNT)
036100             MOVE WS-LAT-T-TAKEN (WS-RPT-SUB)
036200                              TO WS-EXP-T-TAKEN (WS-EXP-CNT)
036300             MOVE WS-FMT-DT-IN     TO WS-EXP-T-DUE (WS-EXP-CNT)
036400             MOVE WS-FDL-IN
036500                              TO WS-EXP-T-DAYSLFT (WS-EXP-CNT)
036600         END-IF
036700     END-IF.
036800 1610-EXIT.
036900     EXIT.
037000*
037100*-----------------------------------------------------------
037200* 1700-SORT-EXPIRING - BUBBLE SORT ASCENDING BY DAYS_LEFT, THE
037300*   MOST OVERDUE ROWS FIRST, AS THE MANAGER VIEW EXPECTS.
037400*-----------------------------------------------------------
037500 1700-SORT-EXPIRING.
037600     IF WS-EXP-CNT > 1
037700         PERFORM 1710-EXP-PASS THRU 1710-EXIT
037800                 VARYING WS-SORT-I FROM 1 BY 1
037900                 UNTIL WS-SORT-I >= WS-EXP-CNT
038000     END-IF.
038100 1700-EXIT.
038200     EXIT.
038300*
038400 1710-EXP-PASS.
038500     PERFORM 1720-EXP-COMPARE THRU 1720-EXIT
038600             VARYING WS-SORT-J FROM 1 BY 1
038700             UNTIL WS-SORT-J > WS-EXP-CNT - WS-SORT-I.
038800 1710-EXIT.
038900     EXIT.
039000*
039100 1720-EXP-COMPARE.
039200     IF WS-EXP-T-DAYSLFT (WS-SORT-J) >
039300                           WS-EXP-T-DAYSLFT (WS-SORT-J + 1)
039400         MOVE WS-EXP-TAB (WS-SORT-J)     TO WS-EXP-SORT-TEMP
039500         MOVE WS-EXP-TAB (WS-SORT-J + 1) TO WS-EXP-TAB (WS-SORT-J)
039600         MOVE WS-EXP-SORT-TEMP           TO
039700                                    WS-EXP-TAB (WS-SORT-J + 1)
039800     END-IF.
039900 1720-EXIT.
040000     EXIT.
040100*
040200*-----------------------------------------------------------
040300* 2000-WRITE-EXPIRING-RPT - REPORT 4.
040400*-----------------------------------------------------------
040500 2000-WRITE-EXPIRING-RPT.
040600     OPEN OUTPUT EXPIRING30-RPT
040700     MOVE "GENERATED_AT_UTC,ENGINEER_ID,ENGINEER_NAME,COURSE_ID,
040800-    "COURSE_CODE,TAKEN,DUE,DAYS_LEFT"
040900                                    TO EXPIRING30-RPT-RECORD
041000     WRITE EXPIRING30-RPT-RECORD
041100     PERFORM 2010-WRITE-ONE-EXP THRU 2010-EXIT
041200             VARYING WS-RPT-SUB FROM 1 BY 1
041300             UNTIL WS-RPT-SUB > WS-EXP-CNT
041400     CLOSE EXPIRING30-RPT.
041500 2000-EXIT.
041600     EXIT.
041700*
041800 2010-WRITE-ONE-EXP.
041900     PERFORM 2900-LOOKUP-ENGR-CRS THRU 2900-EXIT
042000     MOVE WS-EXP-T-TAKEN (WS-RPT-SUB) TO WS-FMT-DT-IN
042100     PERFORM 5100-FORMAT-DATE      THRU 5100-EXIT
042200     MOVE WS-FMT-DT-OUT             TO WS-EXP-TAKEN-TXT
042300     MOVE WS-EXP-T-DUE (WS-RPT-SUB) TO WS-FMT-DT-IN
042400     PERFORM 5100-FORMAT-DATE      THRU 5100-EXIT
042500     MOVE WS-FMT-DT-OUT             TO WS-EXP-DUE-TXT
042600     MOVE WS-EXP-T-DAYSLFT (WS-RPT-SUB) TO WS-FDL-IN
042700     PERFORM 5200-FORMAT-DAYS-LEFT THRU 5200-EXIT
042800     MOVE SPACES                    TO EXPIRING30-RPT-RECORD
042900     STRING WS-GEN-AT-ISO                     DELIMITED BY SIZE
043000            ","                                DELIMITED BY SIZE
043100            WS-EXP-T-ENG (WS-RPT-SUB)          DELIMITED BY SIZE
043200            ","                                DELIMITED BY SIZE
043300            WS-ENGR-ID-TXT                     DELIMITED BY SIZE
043400            ","                                DELIMITED BY SIZE
043500            WS-EXP-T-CRS (WS-RPT-SUB)          DELIMITED BY SIZE
043600            ","                                DELIMITED BY SIZE
043700            WS-CRS-CD (1:WS-CRS-CD-LEN)        DELIMITED BY SIZE
043800            ","                                DELIMITED BY SIZE
043900            WS-EXP-TAKEN-TXT                   DELIMITED BY SIZE
044000            ","                                DELIMITED BY SIZE
044100            WS-EXP-DUE-TXT                      DELIMITED BY SIZE
044200            ","                                DELIMITED BY SIZE
044300            WS-FDL-OUT                         DELIMITED BY SIZE
044400            INTO EXPIRING30-RPT-RECORD
044500     WRITE EXPIRING30-RPT-RECORD.
044600 2010-EXIT.
044700     EXIT.
044800*
044900*-----------------------------------------------------------
045000* 2900-LOOKUP-ENGR-CRS - ENGINEER NAME (FALLS BACK TO THE RAW
045100*   ID AS TEXT WHEN UNKNOWN, SEE REPORT 4) AND COURSE CODE
045200*   (THE COURSE IS GUARANTEED FOUND BY 1610-CHECK-ONE-LAT)
045300*   FOR WS-EXP-TAB (WS-RPT-SUB).
045400*-----------------------------------------------------------
045500 2900-LOOKUP-ENGR-CRS.
045600     MOVE "N"                      TO WS-RPT-ENGR-FOUND-SW
045700     SEARCH ALL WS-ENGR-TAB
045800             AT END
045900                 CONTINUE
046000             WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
046100                                   WS-EXP-T-ENG (WS-RPT-SUB)
046200                 MOVE "Y"          TO WS-RPT-ENGR-FOUND-SW
046300                 MOVE WS-ENGR-T-NAME (WS-ENGR-IX) TO WS-TRIM-IN
046400                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
046500                 MOVE WS-TRIM-OUT  TO WS-ENGR-NM
046600                 MOVE WS-TRIM-LEN  TO WS-ENGR-NM-LEN
046700     END-SEARCH
046800     IF WS-RPT-ENGR-FOUND
046900         MOVE WS-ENGR-NM (1:WS-ENGR-NM-LEN) TO WS-ENGR-ID-TXT
047000     ELSE
047100         MOVE SPACES                TO WS-ENGR-ID-TXT
047200         MOVE WS-EXP-T-ENG (WS-RPT-SUB) TO WS-ENGR-ID-TXT (1:6)
047300     END-IF
047400*
047500     SEARCH ALL WS-CRS-TAB
047600             AT END
047700                 CONTINUE
047800             WHEN WS-CRS-T-ID (WS-CRS-IX) =
047900                              WS-EXP-T-CRS (WS-RPT-SUB)
048000                 MOVE WS-CRS-T-CODE (WS-CRS-IX) TO WS-TRIM-IN
048100                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
048200                 MOVE WS-TRIM-OUT  TO WS-CRS-CD
048300                 MOVE WS-TRIM-LEN  TO WS-CRS-CD-LEN
048400     END-SEARCH.
048500 2900-EXIT.
048600     EXIT.
048700*
048800*-----------------------------------------------------------
048900* 1800-SORT-COMPLETIONS - BUBBLE SORT DESCENDING BY DATE-TAKEN,
049000*   NEWEST FIRST, RIGHT ACROSS THE RAW COMPLETION TABLE - REPORT
049100*   5 PRINTS EVERY ROW ON FILE, NOT JUST THE LATEST PER PAIR.
049200*-----------------------------------------------------------
049300 1800-SORT-COMPLETIONS.
049400     IF WS-CMP-CNT > 1
049500         PERFORM 1810-CMP-PASS THRU 1810-EXIT
049600                 VARYING WS-SORT-I FROM 1 BY 1
049700                 UNTIL WS-SORT-I >= WS-CMP-CNT
049800     END-IF.
049900 1800-EXIT.
050000     EXIT.
050100*
050200 1810-CMP-PASS.
050300     PERFORM 1820-CMP-COMPARE THRU 1820-EXIT
050400             VARYING WS-SORT-J FROM 1 BY 1
050500             UNTIL WS-SORT-J > WS-CMP-CNT - WS-SORT-I.
050600 1810-EXIT.
050700     EXIT.
050800*
050900 1820-CMP-COMPARE.
051000     IF WS-CMP-T-TAKEN (WS-SORT-J) <
051100                              WS-CMP-T-TAKEN (WS-SORT-J + 1)
051200         MOVE WS-CMP-TAB (WS-SORT-J)     TO WS-CMP-SORT-TEMP
051300         MOVE WS-CMP-TAB (WS-SORT-J + 1) TO WS-CMP-TAB (WS-SORT-J)
051400         MOVE WS-CMP-SORT-TEMP           TO
051500                                    WS-CMP-TAB (WS-SORT-J + 1)
051600     END-IF.
051700 1820-EXIT.
051800     EXIT.
051900*
052000*-----------------------------------------------------------
052100* 3000-WRITE-COMPLETIONS-RPT - REPORT 5, EVERY COMPLETION ON
052200*   FILE. MISSING NAMES/COURSE CODES PRINT BLANK (NOT A RAW
052300*   ID FALLBACK HERE, THAT IS REPORT 4 ONLY). DUE/DAYS_LEFT
052400*   ARE BLANK WHEN THE COURSE HAS NO VALIDITY.
052500*-----------------------------------------------------------
052600 3000-WRITE-COMPLETIONS-RPT.
052700     OPEN OUTPUT COMPLETIONS-RPT
052800     MOVE "ENGINEER_ID,ENGINEER_NAME,COURSE_ID,COURSE_CODE,
052900-    "DATE_TAKEN,DUE_DATE,DAYS_LEFT,CERTIFICATE_URL,
053000-    "CERTIFICATE_S3_KEY"
053100                                    TO COMPLETIONS-RPT-RECORD
053200     WRITE COMPLETIONS-RPT-RECORD
053300     PERFORM 3010-WRITE-ONE-CMP THRU 3010-EXIT
053400             VARYING WS-RPT-SUB FROM 1 BY 1
053500             UNTIL WS-RPT-SUB > WS-CMP-CNT
053600     CLOSE COMPLETIONS-RPT.
053700 3000-EXIT.
053800     EXIT.
053900*
054000 3010-WRITE-ONE-CMP.
054100     MOVE "N"                      TO WS-RPT-ENGR-FOUND-SW
054200     SEARCH ALL WS-ENGR-TAB
054300             AT END
054400                 MOVE SPACES        TO WS-ENGR-NM
054500                 MOVE ZERO          TO WS-ENGR-NM-LEN
054600             WHEN WS-ENGR-T-ID (WS-ENGR-IX) =
054700                                   WS-CMP-T-ENG (WS-RPT-SUB)
054800                 MOVE "Y"          TO WS-RPT-ENGR-FOUND-SW
054900                 MOVE WS-ENGR-T-NAME (WS-ENGR-IX) TO WS-TRIM-IN
055000                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
055100                 MOVE WS-TRIM-OUT  TO WS-ENGR-NM
055200                 MOVE WS-TRIM-LEN  TO WS-ENGR-NM-LEN
055300     END-SEARCH
055400*
055500     MOVE "N"                      TO WS-RPT-CRS-FOUND-SW
055600     SEARCH ALL WS-CRS-TAB
055700             AT END
055800                 MOVE SPACES        TO WS-CRS-CD
055900                 MOVE ZERO          TO WS-CRS-CD-LEN
056000                 MOVE ZERO          TO WS-CRS-MONTHS
056100             WHEN WS-CRS-T-ID (WS-CRS-IX) =
056200                              WS-CMP-T-CRS (WS-RPT-SUB)
056300                 MOVE "Y"          TO WS-RPT-CRS-FOUND-SW
056400                 MOVE WS-CRS-T-CODE (WS-CRS-IX) TO WS-TRIM-IN
056500                 PERFORM 9700-TRIM-FIELD THRU 9700-EXIT
056600                 MOVE WS-TRIM-OUT  TO WS-CRS-CD
056700                 MOVE WS-TRIM-LEN  TO WS-CRS-CD-LEN
056800                 MOVE WS-CRS-T-MONTHS (WS-CRS-IX) TO WS-CRS-MONTHS
056900     END-SEARCH
057000*
057100     MOVE WS-CMP-T-TAKEN (WS-RPT-SUB) TO WS-FMT-DT-IN
057200     PERFORM 5100-FORMAT-DATE      THRU 5100-EXIT
057300     MOVE WS-FMT-DT-OUT             TO WS-EXP-TAKEN-TXT
057400*
057500     IF WS-RPT-CRS-FOUND AND WS-CRS-MONTHS NOT = ZERO
057600         MOVE WS-CRS-MONTHS        TO WS-CRS-MONTHS-D
057700         CALL "LCX910" USING WS-CMP-T-TAKEN (WS-RPT-SUB)
057800                             WS-CRS-MONTHS-D
057900                             WS-FMT-DT-IN
058000         PERFORM 5100-FORMAT-DATE  THRU 5100-EXIT
058100         MOVE WS-FMT-DT-OUT         TO WS-EXP-DUE-TXT
058200         CALL "LCX915" USING WS-FMT-DT-IN WS-DUE-DAYNUM-D
058300         MOVE WS-DUE-DAYNUM-D       TO WS-DUE-DAYNUM
058400         COMPUTE WS-FDL-IN = WS-DUE-DAYNUM - WS-TODAY-DAYNUM
058500         PERFORM 5200-FORMAT-DAYS-LEFT THRU 5200-EXIT
058600     ELSE
058700         MOVE SPACES                TO WS-EXP-DUE-TXT
058800         MOVE SPACES                TO WS-FDL-OUT
058900     END-IF
059000*
059100     MOVE WS-CMP-T-CERT (WS-RPT-SUB) TO WS-TRIM-IN
059200     PERFORM 9700-TRIM-FIELD        THRU 9700-EXIT
059300*
059400     MOVE SPACES                    TO COMPLETIONS-RPT-RECORD
059500     STRING WS-CMP-T-ENG (WS-RPT-SUB)     DELIMITED BY SIZE
059600            ","                            DELIMITED BY SIZE
059700            WS-ENGR-NM (1:WS-ENGR-NM-LEN)  DELIMITED BY SIZE
059800            ","                            DELIMITED BY SIZE
059900            WS-CMP-T-CRS (WS-RPT-SUB)      DELIMITED BY SIZE
060000            ","                            DELIMITED BY SIZE
060100            WS-CRS-CD (1:WS-CRS-CD-LEN)    DELIMITED BY SIZE
060200            ","                            DELIMITED BY SIZE
060300            WS-EXP-TAKEN-TXT                DELIMITED BY SIZE
060400            ","                            DELIMITED BY SIZE
060500            WS-EXP-DUE-TXT                  DELIMITED BY SIZE
060600            ","                            DELIMITED BY SIZE
060700            WS-FDL-OUT                     DELIMITED BY SIZE
060800            ","                            DELIMITED BY SIZE
060900            WS-TRIM-OUT (1:WS-TRIM-LEN)    DELIMITED BY SIZE
061000            ","                            DELIMITED BY SIZE
061100            INTO COMPLETIONS-RPT-RECORD
061200     WRITE COMPLETIONS-RPT-RECORD.
061300 3010-EXIT.
061400     EXIT.
061500*
061600*-----------------------------------------------------------
061700* 5000-FORMAT-TIMESTAMP - WS-FMT-TS-IN (9(14)) TO WS-FMT-TS-OUT,
061800*   "CCYY-MM-DDTHH:MI:SSZ". CALLER LOADS WS-FMT-TS-IN FIRST.
061900*-----------------------------------------------------------
062000 5000-FORMAT-TIMESTAMP.
062100     STRING WS-FMT-TS-CCYY  DELIMITED BY SIZE
062200            "-"              DELIMITED BY SIZE
062300            WS-FMT-TS-MM     DELIMITED BY SIZE
062400            "-"              DELIMITED BY SIZE
062500            WS-FMT-TS-DD     DELIMITED BY SIZE
062600            "T"              DELIMITED BY SIZE
062700            WS-FMT-TS-HH     DELIMITED BY SIZE
062800            ":"              DELIMITED BY SIZE
062900            WS-FMT-TS-MI     DELIMITED BY SIZE
063000            ":"              DELIMITED BY SIZE
063100            WS-FMT-TS-SS     DELIMITED BY SIZE
063200            "Z"              DELIMITED BY SIZE
063300            INTO WS-FMT-TS-OUT.
063400 5000-EXIT.
063500     EXIT.
063600*
063700*-----------------------------------------------------------
063800* 5100-FORMAT-DATE - WS-FMT-DT-IN (9(8)) TO WS-FMT-DT-OUT,
063900*   "CCYY-MM-DD". CALLER LOADS WS-FMT-DT-IN FIRST.
064000*-----------------------------------------------------------
064100 5100-FORMAT-DATE.
064200     STRING WS-FMT-DT-CCYY  DELIMITED BY SIZE
064300            "-"              DELIMITED BY SIZE
064400            WS-FMT-DT-MM     DELIMITED BY SIZE
064500            "-"              DELIMITED BY SIZE
064600            WS-FMT-DT-DD     DELIMITED BY SIZE
064700            INTO WS-FMT-DT-OUT.
064800 5100-EXIT.
064900     EXIT.
065000*
065100*-----------------------------------------------------------
065200* 5200-FORMAT-DAYS-LEFT - WS-FDL-IN (SIGNED) TO WS-FDL-OUT, A
065300*   ZERO-SUPPRESSED DISPLAY TEXT LIKE "-5" OR "30". NO
065400*   INTRINSIC FUNCTION USED, SEE PERIOD RULES.
065500*-----------------------------------------------------------
065600 5200-FORMAT-DAYS-LEFT.
065700     MOVE SPACES                   TO WS-FDL-OUT
065800     IF WS-FDL-IN < 0
065900         COMPUTE WS-FDL-ABS = 0 - WS-FDL-IN
066000     ELSE
066100         MOVE WS-FDL-IN             TO WS-FDL-ABS
066200     END-IF
066300     MOVE WS-FDL-ABS                TO WS-FDL-ABS-D
066400     MOVE WS-FDL-ABS-D              TO WS-FDL-ZS
066500     MOVE SPACES                    TO WS-TRIM-IN
066600     MOVE WS-FDL-ZS                 TO WS-TRIM-IN
066700     PERFORM 9720-LTRIM-FIELD       THRU 9720-EXIT
066800     IF WS-FDL-IN < 0
066900         STRING "-"                          DELIMITED BY SIZE
067000                WS-TRIM-OUT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
067100                INTO WS-FDL-OUT
067200     ELSE
067300         MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO WS-FDL-OUT
067400     END-IF.
067500 5200-EXIT.
067600     EXIT.
067700*
067800*-----------------------------------------------------------
067900* 9700-TRIM-FIELD - WS-TRIM-IN (40 BYTES, RIGHT-PADDED) TO
068000*   WS-TRIM-OUT/WS-TRIM-LEN, TRAILING SPACES DROPPED.
068100*-----------------------------------------------------------
068200 9700-TRIM-FIELD.
068300     MOVE 40                       TO WS-TRIM-LEN
068400     PERFORM 9710-TRIM-SCAN THRU 9710-EXIT
068500             UNTIL WS-TRIM-LEN = 0
068600                OR WS-TRIM-IN (WS-TRIM-LEN:1) NOT = SPACE
068700     MOVE SPACES                   TO WS-TRIM-OUT
068800     IF WS-TRIM-LEN > 0
068900         MOVE WS-TRIM-IN (1:WS-TRIM-LEN)
069000                              TO WS-TRIM-OUT (1:WS-TRIM-LEN)
069100     END-IF.
069200 9700-EXIT.
069300     EXIT.
069400*
069500 9710-TRIM-SCAN.
069600     SUBTRACT 1                    FROM WS-TRIM-LEN.
069700 9710-EXIT.
069800     EXIT.
069900*
070000*-----------------------------------------------------------
070100* 9720-LTRIM-FIELD - WS-TRIM-IN (40 BYTES, LEFT-PADDED) TO
070200*   WS-TRIM-OUT/WS-TRIM-LEN, LEADING SPACES DROPPED - USED TO
070300*   STRIP A ZERO-SUPPRESSED EDITED FIELD FOR 5200 ABOVE.
070400*-----------------------------------------------------------
070500 9720-LTRIM-FIELD.
070600     MOVE 1                        TO WS-LTRIM-POS
070700     PERFORM 9730-LTRIM-SCAN THRU 9730-EXIT
070800             UNTIL WS-LTRIM-POS > 40
070900                OR WS-TRIM-IN (WS-LTRIM-POS:1) NOT = SPACE
071000     MOVE SPACES                   TO WS-TRIM-OUT
071100     IF WS-LTRIM-POS > 40
071200         MOVE ZERO                 TO WS-TRIM-LEN
071300     ELSE
071400         COMPUTE WS-TRIM-LEN = 41 - WS-LTRIM-POS
071500         MOVE WS-TRIM-IN (WS-LTRIM-POS:WS-TRIM-LEN)
071600                                   TO WS-TRIM-OUT (1:WS-TRIM-LEN)
071700     END-IF.
071800 9720-EXIT.
071900     EXIT.
072000*
072100 9730-LTRIM-SCAN.
072200     ADD 1                         TO WS-LTRIM-POS.
072300 9730-EXIT.
072400     EXIT.
072500*
072600*-----------------------------------------------------------
072700 9900-CLOSE-FILES.
072800     CONTINUE.
072900 9900-EXIT.
073000     EXIT.
